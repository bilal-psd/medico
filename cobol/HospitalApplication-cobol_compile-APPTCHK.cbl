000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.  APPTCHK.
000300 AUTHOR. S LYNN HARGROVE.
000400 INSTALLATION. COBOL DEVELOPMENT CENTER.
000500 DATE-WRITTEN. 04/09/86.
000600 DATE-COMPILED. 04/09/86.
000700 SECURITY. NON-CONFIDENTIAL.
000800
000900******************************************************************
001000*REMARKS.
001100*
001200*          THIS PROGRAM EDITS THE DAILY APPOINTMENT-REQUEST FILE
001300*          AND APPENDS EACH REQUEST THAT DOES NOT CONFLICT WITH
001400*          AN EXISTING SCHEDULED APPOINTMENT FOR THE SAME DOCTOR
001500*          TO THE APPOINTMENT FILE.
001600*
001700*          A CONFLICT EXISTS WHEN THE SAME DOCTOR ALREADY HAS A
001800*          SCHEDULED (NOT CANCELLED) APPOINTMENT WHOSE START/END
001900*          WINDOW OVERLAPS THE REQUESTED WINDOW.  CONFLICTING
002000*          REQUESTS ARE WRITTEN TO SYSOUT FOR THE SCHEDULING DESK
002100*          AND ARE NOT APPENDED.
002200*
002300******************************************************************
002400* CHANGE LOG                                                      CL004CL0
002500*   04/09/86  SLH  MED-0131  ORIGINAL BUILD                       CL004CL0
002510*   11/14/89  SLH  MED-0145  END-DATE/END-TIME NOW DEFAULTED TO   CL004CL0
002520*                            START-DATE/START-TIME PLUS 30        CL004CL0
002530*                            MINUTES WHEN THE SCHEDULING DESK     CL004CL0
002540*                            SENDS A REQUEST WITH NO END TIME -   CL004CL0
002550*                            PREVIOUSLY LEFT ZERO AND NEVER MADE  CL004CL0
002560*                            IT INTO THE CONFLICT CHECK           CL004CL0
002600*   09/02/98  DMT  MED-0176  CENTURY-WINDOW LOGIC ADDED - Y2K     CL004CL0
002700*                            REMEDIATION CARRIED FORWARD          CL004CL0
002800*   11/20/24  RPK  MED-0188  WS-APPT-TABLE RAISED TO 3000         CL004CL0
002900*                            ENTRIES AFTER THE CLINIC ADDED A     CL004CL0
003000*                            SECOND SHIFT OF DOCTORS              CL004CL0
003100******************************************************************
003200
003300         INPUT FILE              -   DDS0001.APPTREQ
003400
003500         APPOINTMENT FILE        -   DDS0001.APPTFILE
003600
003700         OUTPUT REJECT FILE      -   SYSOUT
003800
003900******************************************************************
004000 ENVIRONMENT DIVISION.
004100 CONFIGURATION SECTION.
004200 SOURCE-COMPUTER. IBM-390.
004300 OBJECT-COMPUTER. IBM-390.
004310 SPECIAL-NAMES.
004320     C01 IS TOP-OF-FORM.
004400 INPUT-OUTPUT SECTION.
004500 FILE-CONTROL.
004600     SELECT SYSOUT
004700     ASSIGN TO UT-S-SYSOUT
004800       ORGANIZATION IS SEQUENTIAL.
004900
005000     SELECT APPTREQ
005100     ASSIGN TO UT-S-APPTREQ
005200       ACCESS MODE IS SEQUENTIAL
005300       FILE STATUS IS IFCODE.
005400
005500     SELECT APPOINTMENT-FILE
005600     ASSIGN TO UT-S-APPTFILE
005700       ACCESS MODE IS SEQUENTIAL
005800       FILE STATUS IS AFCODE.
005900
006000 DATA DIVISION.
006100 FILE SECTION.
006200 FD  SYSOUT
006300     RECORDING MODE IS F
006400     LABEL RECORDS ARE STANDARD
006500     RECORD CONTAINS 130 CHARACTERS
006600     BLOCK CONTAINS 0 RECORDS
006700     DATA RECORD IS SYSOUT-REC.
006800 01  SYSOUT-REC  PIC X(130).
006900
007000****** DAILY APPOINTMENT-REQUEST FILE FROM THE SCHEDULING DESK
007100****** DETAIL AND TRAILER RECORDS, SAME SHAPE AS OTHER DAILY FILES
007200 FD  APPTREQ
007300     RECORDING MODE IS F
007400     LABEL RECORDS ARE STANDARD
007500     RECORD CONTAINS 70 CHARACTERS
007600     BLOCK CONTAINS 0 RECORDS
007700     DATA RECORD IS APPTREQ-REC-DATA.
007800 01  APPTREQ-REC-DATA PIC X(70).
007900
008000** SEQUENTIAL APPEND-ONLY FILE - READ IN FULL AT HOUSEKEEPING TO
008100** LOAD WS-APPT-TABLE, THEN REOPENED EXTEND TO APPEND ACCEPTED
008200** REQUESTS AFTER EACH RECORD IS CLEARED OF CONFLICT.
008300 FD  APPOINTMENT-FILE
008400     RECORD CONTAINS 72 CHARACTERS
008500     DATA RECORD IS APPOINTMENT-REC.
008600 COPY APPT.
008700
008800 WORKING-STORAGE SECTION.
008900
009000 01  FILE-STATUS-CODES.
009100     05  IFCODE                  PIC X(2).
009200         88 NO-MORE-DATA      VALUE "10".
009300     05  AFCODE                  PIC X(2).
009400
009401     05  FILLER                  PIC X(01).
009500 01  APPTREQ-REC.
009600     05  AR-RECORD-TYPE          PIC X(01).
009700         88  TRAILER-REC             VALUE "T".
009800     05  AR-DOCTOR-ID            PIC X(08).
009900     05  AR-PATIENT-MRN          PIC X(14).
010000     05  AR-START-DATE           PIC 9(08).
010001     05  AR-START-DATE-PARTS REDEFINES AR-START-DATE.
010002         10  AR-START-CC          PIC 9(02).
010003         10  AR-START-YY          PIC 9(02).
010004         10  AR-START-MM          PIC 9(02).
010005         10  AR-START-DD          PIC 9(02).
010100     05  AR-START-TIME           PIC 9(04).
010200     05  AR-END-DATE             PIC 9(08).
010201     05  AR-END-DATE-PARTS REDEFINES AR-END-DATE.
010202         10  AR-END-CC            PIC 9(02).
010203         10  AR-END-YY            PIC 9(02).
010204         10  AR-END-MM            PIC 9(02).
010205         10  AR-END-DD            PIC 9(02).
010300     05  AR-END-TIME             PIC 9(04).
010400     05  FILLER                  PIC X(23).
010401     05  AR-DOCTOR-PARTS REDEFINES FILLER.
010402         10  FILLER               PIC X(08).
010403         10  FILLER               PIC X(15).
010500
010510******************************************************************
010511* DATE-ADD WORK FIELDS AND MONTH-LENGTH TABLE - USED TO DEFAULT   *
010512* END-DATE/END-TIME TO START-DATE/START-TIME PLUS 30 MINUTES      *
010513* WHEN THE REQUEST ARRIVES WITH NO END TIME, ROLLING THE DATE     *
010514* FORWARD WHEN THE 30-MINUTE ADD CARRIES PAST MIDNIGHT, WITHOUT   *
010515* PULLING IN AN INTRINSIC FUNCTION.                                *
010516******************************************************************
010517 01  WS-END-TIME-WORK-FIELDS.
010518     05  WS-DA-HH                PIC 9(02) COMP.
010519     05  WS-DA-MN                PIC 9(02) COMP.
010520     05  WS-DA-CCYY              PIC 9(04).
010521     05  WS-DA-DAYS-IN-MONTH     PIC 9(02) COMP.
010522     05  WS-DA-MM-IDX            PIC 9(02) COMP.
010523     05  WS-DA-QUOTIENT          PIC 9(06) COMP.
010524     05  WS-DA-REM-4              PIC 9(04) COMP.
010525     05  WS-DA-REM-100            PIC 9(04) COMP.
010526     05  WS-DA-REM-400            PIC 9(04) COMP.
010527     05  WS-DA-LEAP-SW           PIC X(01).
010528         88  WS-DA-IS-LEAP-YEAR       VALUE "Y".
010529     05  FILLER                  PIC X(01).
010530 01  WS-MONTH-LENGTHS.
010531     05  WS-ML-TABLE.
010532         10  PIC 9(02) COMP VALUE 31.
010533         10  PIC 9(02) COMP VALUE 28.
010534         10  PIC 9(02) COMP VALUE 31.
010535         10  PIC 9(02) COMP VALUE 30.
010536         10  PIC 9(02) COMP VALUE 31.
010537         10  PIC 9(02) COMP VALUE 30.
010538         10  PIC 9(02) COMP VALUE 31.
010539         10  PIC 9(02) COMP VALUE 31.
010540         10  PIC 9(02) COMP VALUE 30.
010541         10  PIC 9(02) COMP VALUE 31.
010542         10  PIC 9(02) COMP VALUE 30.
010543         10  PIC 9(02) COMP VALUE 31.
010544     05  WS-ML-ENTRY REDEFINES WS-ML-TABLE
010545             OCCURS 12 TIMES PIC 9(02) COMP.
010546
010547     05  FILLER                  PIC X(01).
010600 01  WS-TRAILER-REC.
010800     05  IN-RECORD-COUNT         PIC 9(09).
010900     05  FILLER                  PIC X(60).
011000
011100******************************************************************
011200* IN-MEMORY APPOINTMENT TABLE - LOADED ONCE FROM APPOINTMENT-FILE *
011300* AT HOUSEKEEPING TIME, GROWN AS NEW APPOINTMENTS ARE ACCEPTED   *
011400* DURING THE RUN, AND SEARCHED LINEARLY FOR A DOCTOR/WINDOW       *
011500* OVERLAP ON EVERY INCOMING REQUEST.                              *
011600******************************************************************
011700 01  WS-APPT-TABLE.
011800     05  WS-APPT-MAX                 PIC 9(05) COMP VALUE ZERO.
011900     05  WS-APPT-ENTRY OCCURS 3000 TIMES
012000             INDEXED BY WS-APPT-IDX.
012100         10  WS-APPT-DOCTOR-ID       PIC X(08).
012200         10  WS-APPT-START-DATE      PIC 9(08).
012300         10  WS-APPT-START-TIME      PIC 9(04).
012400         10  WS-APPT-END-DATE        PIC 9(08).
012500         10  WS-APPT-END-TIME        PIC 9(04).
012600         10  WS-APPT-STATUS          PIC X(01).
012700
012701     10  FILLER                  PIC X(01).
012800 01  COUNTERS-IDXS-AND-ACCUMULATORS.
012900     05 RECORDS-WRITTEN          PIC 9(7) COMP.
013000     05 RECORDS-IN-ERROR         PIC 9(7) COMP.
013100     05 RECORDS-READ             PIC 9(9) COMP.
013200
013201     05  FILLER                  PIC X(01).
013300 01  FLAGS-AND-SWITCHES.
013400     05 MORE-DATA-SW             PIC X(01) VALUE "Y".
013500         88 NO-MORE-APPTREQ VALUE "N".
013600     05 ERROR-FOUND-SW           PIC X(01) VALUE "N".
013700         88 RECORD-ERROR-FOUND VALUE "Y".
013800     05 CONFLICT-SW              PIC X(01) VALUE "N".
013900         88 CONFLICT-FOUND    VALUE "Y".
014000
014001     05  FILLER                  PIC X(01).
014100 01  ERR-MESSAGE-REC.
014200     05  ERR-MSG                 PIC X(40).
014300     05  FILLER                  PIC X(02).
014400     05  ERR-DOCTOR-ID           PIC X(08).
014500     05  ERR-PATIENT-MRN         PIC X(14).
014600     05  FILLER                  PIC X(66).
014700
014800 COPY ABENDREC.
014900
015000 PROCEDURE DIVISION.
015100     PERFORM 000-HOUSEKEEPING THRU 000-EXIT.
015200     PERFORM 100-MAINLINE THRU 100-EXIT
015300             UNTIL NO-MORE-APPTREQ OR TRAILER-REC.
015400     PERFORM 999-CLEANUP THRU 999-EXIT.
015500     MOVE +0 TO RETURN-CODE.
015600     GOBACK.
015700
015800 000-HOUSEKEEPING.
015900     MOVE "000-HOUSEKEEPING" TO PARA-NAME.
016000     DISPLAY "******** BEGIN JOB APPTCHK ********".
016100     INITIALIZE COUNTERS-IDXS-AND-ACCUMULATORS, WS-TRAILER-REC.
016200     PERFORM 050-LOAD-APPT-TABLE THRU 050-EXIT.
016300     OPEN INPUT APPTREQ.
016400     OPEN OUTPUT SYSOUT.
016500     OPEN EXTEND APPOINTMENT-FILE.
016600     PERFORM 900-READ-APPTREQ THRU 900-EXIT.
016700     IF NO-MORE-APPTREQ
016800         MOVE "EMPTY INPUT FILE" TO ABEND-REASON
016900         GO TO 1000-ABEND-RTN.
017000 000-EXIT.
017100     EXIT.
017200
017300 050-LOAD-APPT-TABLE.
017400     MOVE "050-LOAD-APPT-TABLE" TO PARA-NAME.
017500     MOVE ZERO TO WS-APPT-MAX.
017600     OPEN INPUT APPOINTMENT-FILE.
017700     READ APPOINTMENT-FILE
017800         AT END GO TO 050-CLOSE.
017900 050-LOAD-LOOP.
018000     ADD 1 TO WS-APPT-MAX.
018100     MOVE AP-DOCTOR-ID  TO WS-APPT-DOCTOR-ID(WS-APPT-MAX).
018200     MOVE AP-START-DATE TO WS-APPT-START-DATE(WS-APPT-MAX).
018300     MOVE AP-START-TIME TO WS-APPT-START-TIME(WS-APPT-MAX).
018400     MOVE AP-END-DATE   TO WS-APPT-END-DATE(WS-APPT-MAX).
018500     MOVE AP-END-TIME   TO WS-APPT-END-TIME(WS-APPT-MAX).
018600     MOVE AP-STATUS     TO WS-APPT-STATUS(WS-APPT-MAX).
018700     READ APPOINTMENT-FILE
018800         AT END GO TO 050-CLOSE.
018900     GO TO 050-LOAD-LOOP.
019000 050-CLOSE.
019100     CLOSE APPOINTMENT-FILE.
019200 050-EXIT.
019300     EXIT.
019400
019500 100-MAINLINE.
019600     MOVE "100-MAINLINE" TO PARA-NAME.
019610     IF AR-END-DATE = ZERO AND AR-END-TIME = ZERO
019620         PERFORM 330-DEFAULT-END-TIME THRU 330-EXIT.
019700     PERFORM 300-CONFLICT-CHECK THRU 300-EXIT.
019800
019900     IF CONFLICT-FOUND
020000         ADD +1 TO RECORDS-IN-ERROR
020100         PERFORM 710-WRITE-REJECT THRU 710-EXIT
020200     ELSE
020300         ADD +1 TO RECORDS-WRITTEN
020400         PERFORM 700-WRITE-APPOINTMENT THRU 700-EXIT.
020500     PERFORM 900-READ-APPTREQ THRU 900-EXIT.
020600 100-EXIT.
020700     EXIT.
020800
020900****** A CONFLICT EXISTS ONLY AGAINST A SCHEDULED (NOT CANCELLED)
021000****** APPOINTMENT FOR THE SAME DOCTOR WHOSE WINDOW OVERLAPS -
021100****** I.E. THE REQUEST STARTS BEFORE THE EXISTING ENDS AND ENDS
021200****** AFTER THE EXISTING STARTS.
021300 300-CONFLICT-CHECK.
021400     MOVE "300-CONFLICT-CHECK" TO PARA-NAME.
021500     MOVE "N" TO CONFLICT-SW.
021600     IF WS-APPT-MAX = ZERO
021700         GO TO 300-EXIT.
021800     SET WS-APPT-IDX TO 1.
021900 300-CHECK-LOOP.
022000     IF WS-APPT-DOCTOR-ID(WS-APPT-IDX) = AR-DOCTOR-ID
022100        AND WS-APPT-STATUS(WS-APPT-IDX) = "S"
022200         IF (AR-START-DATE < WS-APPT-END-DATE(WS-APPT-IDX) OR
022300            (AR-START-DATE = WS-APPT-END-DATE(WS-APPT-IDX) AND
022400             AR-START-TIME < WS-APPT-END-TIME(WS-APPT-IDX)))
022500            AND
022600            (AR-END-DATE > WS-APPT-START-DATE(WS-APPT-IDX) OR
022700            (AR-END-DATE = WS-APPT-START-DATE(WS-APPT-IDX) AND
022800             AR-END-TIME > WS-APPT-START-TIME(WS-APPT-IDX)))
022900             MOVE "Y" TO CONFLICT-SW
023000             GO TO 300-EXIT.
023100     SET WS-APPT-IDX UP BY 1.
023200     IF WS-APPT-IDX > WS-APPT-MAX
023300         GO TO 300-EXIT.
023400     GO TO 300-CHECK-LOOP.
023500 300-EXIT.
023600     EXIT.
023700
023710****** DEFAULT END-DATE/END-TIME = START-DATE/START-TIME PLUS 30
023720****** MINUTES WHEN THE SCHEDULING DESK SENT THE REQUEST WITH NO
023730****** END TIME, ROLLING THE DATE FORWARD (LEAP FEBRUARY INCLUDED)
023740****** WHEN THE 30-MINUTE ADD CARRIES THE CLOCK PAST MIDNIGHT.
023750 330-DEFAULT-END-TIME.
023760     MOVE "330-DEFAULT-END-TIME" TO PARA-NAME.
023770     MOVE AR-START-DATE TO AR-END-DATE.
023780     DIVIDE AR-START-TIME BY 100 GIVING WS-DA-HH
023790                               REMAINDER WS-DA-MN.
023800     ADD 30 TO WS-DA-MN.
023810     IF WS-DA-MN NOT < 60
023820         SUBTRACT 60 FROM WS-DA-MN
023830         ADD 1 TO WS-DA-HH.
023840     IF WS-DA-HH < 24
023850         COMPUTE AR-END-TIME = WS-DA-HH * 100 + WS-DA-MN
023860         GO TO 330-EXIT.
023870     SUBTRACT 24 FROM WS-DA-HH.
023880     COMPUTE AR-END-TIME = WS-DA-HH * 100 + WS-DA-MN.
023890     COMPUTE WS-DA-CCYY = AR-END-CC * 100 + AR-END-YY.
023900     ADD 1 TO AR-END-DD.
023910     MOVE "N" TO WS-DA-LEAP-SW.
023920     DIVIDE WS-DA-CCYY BY 4   GIVING WS-DA-QUOTIENT
023930                               REMAINDER WS-DA-REM-4.
023940     DIVIDE WS-DA-CCYY BY 100 GIVING WS-DA-QUOTIENT
023950                               REMAINDER WS-DA-REM-100.
023960     DIVIDE WS-DA-CCYY BY 400 GIVING WS-DA-QUOTIENT
023970                               REMAINDER WS-DA-REM-400.
023980     IF WS-DA-REM-4 = ZERO
023990         IF WS-DA-REM-100 NOT = ZERO OR WS-DA-REM-400 = ZERO
024000             MOVE "Y" TO WS-DA-LEAP-SW.
024010     MOVE AR-END-MM TO WS-DA-MM-IDX.
024020     MOVE WS-ML-ENTRY(WS-DA-MM-IDX) TO WS-DA-DAYS-IN-MONTH.
024030     IF AR-END-MM = 2 AND WS-DA-IS-LEAP-YEAR
024040         ADD 1 TO WS-DA-DAYS-IN-MONTH.
024050     IF AR-END-DD > WS-DA-DAYS-IN-MONTH
024060         MOVE 1 TO AR-END-DD
024070         ADD 1 TO AR-END-MM
024080         IF AR-END-MM > 12
024090             MOVE 1 TO AR-END-MM
024100             ADD 1 TO WS-DA-CCYY
024110             DIVIDE WS-DA-CCYY BY 100 GIVING AR-END-CC
024120                               REMAINDER AR-END-YY.
024130 330-EXIT.
024140     EXIT.
024150
024200 700-WRITE-APPOINTMENT.
024300     MOVE "700-WRITE-APPOINTMENT" TO PARA-NAME.
024400     MOVE AR-DOCTOR-ID     TO AP-DOCTOR-ID.
024500     MOVE AR-PATIENT-MRN   TO AP-PATIENT-MRN.
024600     MOVE AR-START-DATE    TO AP-START-DATE.
024700     MOVE AR-START-TIME    TO AP-START-TIME.
024800     MOVE AR-END-DATE      TO AP-END-DATE.
024900     MOVE AR-END-TIME      TO AP-END-TIME.
025000     MOVE "S"              TO AP-STATUS.
025100     WRITE APPOINTMENT-REC.
025200
025300     ADD 1 TO WS-APPT-MAX.
025400     MOVE AP-DOCTOR-ID  TO WS-APPT-DOCTOR-ID(WS-APPT-MAX).
025500     MOVE AP-START-DATE TO WS-APPT-START-DATE(WS-APPT-MAX).
025600     MOVE AP-START-TIME TO WS-APPT-START-TIME(WS-APPT-MAX).
025700     MOVE AP-END-DATE   TO WS-APPT-END-DATE(WS-APPT-MAX).
025800     MOVE AP-END-TIME   TO WS-APPT-END-TIME(WS-APPT-MAX).
025900     MOVE AP-STATUS     TO WS-APPT-STATUS(WS-APPT-MAX).
026000 700-EXIT.
026100     EXIT.
026200
026300 710-WRITE-REJECT.
026400     MOVE "710-WRITE-REJECT" TO PARA-NAME.
026500     MOVE "*** SCHEDULING CONFLICT FOR DOCTOR" TO ERR-MSG.
026600     MOVE AR-DOCTOR-ID   TO ERR-DOCTOR-ID.
026700     MOVE AR-PATIENT-MRN TO ERR-PATIENT-MRN.
026800     WRITE SYSOUT-REC FROM ERR-MESSAGE-REC.
026900 710-EXIT.
027000     EXIT.
027100
027200 900-READ-APPTREQ.
027300     READ APPTREQ INTO APPTREQ-REC
027400         AT END MOVE "N" TO MORE-DATA-SW
027500         GO TO 900-EXIT
027600     END-READ.
027700     ADD +1 TO RECORDS-READ.
027800 900-EXIT.
027900     EXIT.
028000
028100 999-CLEANUP.
028200     MOVE "999-CLEANUP" TO PARA-NAME.
028300     IF NOT TRAILER-REC
028400         MOVE "** INVALID FILE - NO TRAILER REC" TO ABEND-REASON
028500         GO TO 1000-ABEND-RTN.
028600
028700     MOVE APPTREQ-REC-DATA TO WS-TRAILER-REC.
028800     IF RECORDS-READ NOT EQUAL TO IN-RECORD-COUNT
028900         MOVE "** INVALID FILE - # RECORDS OUT OF BALANCE" TO
029000             ABEND-REASON
029100         MOVE RECORDS-READ    TO ACTUAL-VAL
029200         MOVE IN-RECORD-COUNT TO EXPECTED-VAL
029300         WRITE SYSOUT-REC FROM ABEND-REC
029400         GO TO 1000-ABEND-RTN.
029500
029600     CLOSE APPTREQ, SYSOUT, APPOINTMENT-FILE.
029700     DISPLAY "** RECORDS READ **".
029800     DISPLAY RECORDS-READ.
029900     DISPLAY "** RECORDS WRITTEN **".
030000     DISPLAY RECORDS-WRITTEN.
030100     DISPLAY "** CONFLICTS REJECTED **".
030200     DISPLAY RECORDS-IN-ERROR.
030300     DISPLAY "******** NORMAL END OF JOB APPTCHK ********".
030400 999-EXIT.
030500     EXIT.
030600
030700 1000-ABEND-RTN.
030800     WRITE SYSOUT-REC FROM ABEND-REC.
030900     CLOSE APPTREQ, SYSOUT, APPOINTMENT-FILE.
031000     DISPLAY "*** ABNORMAL END OF JOB - APPTCHK ***" UPON CONSOLE.
031100     DIVIDE ZERO-VAL INTO ONE-VAL.
