000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.  DASHSUM.
000300 AUTHOR. S L HARGROVE.
000400 INSTALLATION. COBOL DEVELOPMENT CENTER.
000500 DATE-WRITTEN. 03/19/86.
000600 DATE-COMPILED. 03/19/86.
000700 SECURITY. NON-CONFIDENTIAL.
000800
000900******************************************************************
001000*REMARKS.
001100*
001200*          THIS PROGRAM IS THE LAST STEP OF THE NIGHTLY MEDICO
001300*          RUN.  IT READS EVERY MASTER AND JOURNAL FILE TOUCHED
001400*          BY THE EARLIER STEPS AND PRINTS ONE DASHBOARD-SUMMARY
001500*          REPORT FOR THE ADMINISTRATORS - ONE SWEEP PER FILE,
001600*          NO FILE IS UPDATED.
001700*
001800*          THE REPORT HAS FOUR SECTIONS - PATIENT, PHARMACY,
001900*          LABORATORY AND BILLING.  THE PHARMACY SECTION CARRIES
002000*          THE PRESCRIPTION COUNT AS WELL AS THE MEDICATION AND
002100*          INVENTORY FIGURES SINCE ALL FOUR COME OFF THE SAME
002200*          DISPENSING WORKFLOW.
002300*
002400******************************************************************
002500* CHANGE LOG                                                      CL010CL0
002600*   03/19/86  SLH  MED-0134  ORIGINAL BUILD                       CL010CL0
002700*   09/05/98  SLH  MED-0181  CENTURY-WINDOW LOGIC ADDED - Y2K     CL010CL0
002800*                            REMEDIATION CARRIED FORWARD          CL010CL0
002900*   06/13/25  SLH  MED-0223  EXPIRING-ITEM COUNT NOW USES THE     CL010CL0
003000*                            SAME 30-DAY ROLL AS INVSTAT RATHER   CL010CL0
003100*                            THAN A HARD-CODED CALENDAR WINDOW    CL010CL0
003200******************************************************************
003300
003400         PATIENT MASTER          -   DDS0001.PATMSTR
003500         APPOINTMENT FILE        -   DDS0001.APPT
003600         MEDICATION MASTER       -   DDS0001.MEDMSTR
003700         INVENTORY MASTER        -   DDS0001.INVNMSTR
003800         DISPENSING JOURNAL      -   DDS0001.DISPREC
003900         LAB ORDER MASTER        -   DDS0001.LABMSTR
004000         LAB RESULT JOURNAL      -   DDS0001.LABRSLT
004100         PAYMENT JOURNAL         -   DDS0001.PAYREC
004200         INVOICE MASTER          -   DDS0001.INVCMSTR
004300         PRESCRIPTION MASTER     -   DDS0001.RXMSTR
004400
004500         OUTPUT REPORT           -   DDS0001.DASHSUM
004600
004700******************************************************************
004800 ENVIRONMENT DIVISION.
004900 CONFIGURATION SECTION.
005000 SOURCE-COMPUTER. IBM-390.
005100 OBJECT-COMPUTER. IBM-390.
005200 SPECIAL-NAMES.
005300     C01 IS TOP-OF-FORM.
005400 INPUT-OUTPUT SECTION.
005500 FILE-CONTROL.
005600     SELECT DASHBOARD-SUMMARY-RPT
005700     ASSIGN TO UT-S-DASHSUM
005800       ORGANIZATION IS SEQUENTIAL.
005900
006000     SELECT APPOINTMENT-FILE
006100     ASSIGN TO UT-S-APPT
006200       ACCESS MODE IS SEQUENTIAL
006300       FILE STATUS IS AFCODE.
006400
006500     SELECT DISPENSING-FILE
006600     ASSIGN TO UT-S-DISPREC
006700       ACCESS MODE IS SEQUENTIAL
006800       FILE STATUS IS DFCODE.
006900
007000     SELECT LAB-RESULT-FILE
007100     ASSIGN TO UT-S-LABRSLT
007200       ACCESS MODE IS SEQUENTIAL
007300       FILE STATUS IS LRCODE.
007400
007500     SELECT PAYMENT-FILE
007600     ASSIGN TO UT-S-PAYREC
007700       ACCESS MODE IS SEQUENTIAL
007800       FILE STATUS IS PYCODE.
007900
008000     SELECT PATIENT-MASTER
008100            ASSIGN       TO PATMSTR
008200            ORGANIZATION IS RELATIVE
008300            ACCESS MODE  IS DYNAMIC
008400            RELATIVE KEY IS WS-PAT-REL-KEY
008500            FILE STATUS  IS PATMSTR-STATUS.
008600
008700     SELECT MEDICATION-MASTER
008800            ASSIGN       TO MEDMSTR
008900            ORGANIZATION IS RELATIVE
009000            ACCESS MODE  IS DYNAMIC
009100            RELATIVE KEY IS WS-MED-REL-KEY
009200            FILE STATUS  IS MEDMSTR-STATUS.
009300
009400     SELECT INVENTORY-MASTER
009500            ASSIGN       TO INVNMSTR
009600            ORGANIZATION IS RELATIVE
009700            ACCESS MODE  IS DYNAMIC
009800            RELATIVE KEY IS WS-BAT-REL-KEY
009900            FILE STATUS  IS INVNMSTR-STATUS.
010000
010100     SELECT LAB-ORDER-MASTER
010200            ASSIGN       TO LABMSTR
010300            ORGANIZATION IS RELATIVE
010400            ACCESS MODE  IS DYNAMIC
010500            RELATIVE KEY IS WS-LAB-REL-KEY
010600            FILE STATUS  IS LABMSTR-STATUS.
010700
010800     SELECT INVOICE-MASTER
010900            ASSIGN       TO INVCMSTR
011000            ORGANIZATION IS RELATIVE
011100            ACCESS MODE  IS DYNAMIC
011200            RELATIVE KEY IS WS-INV-REL-KEY
011300            FILE STATUS  IS INVMSTR-STATUS.
011400
011500     SELECT PRESCRIPTION-MASTER
011600            ASSIGN       TO RXMSTR
011700            ORGANIZATION IS RELATIVE
011800            ACCESS MODE  IS DYNAMIC
011900            RELATIVE KEY IS WS-RX-REL-KEY
012000            FILE STATUS  IS RXMSTR-STATUS.
012100
012200 DATA DIVISION.
012300 FILE SECTION.
012400 FD  DASHBOARD-SUMMARY-RPT
012500     RECORDING MODE IS F
012600     LABEL RECORDS ARE STANDARD
012700     RECORD CONTAINS 130 CHARACTERS
012800     BLOCK CONTAINS 0 RECORDS
012900     DATA RECORD IS RPT-REC.
013000 01  RPT-REC  PIC X(130).
013100
013200 FD  APPOINTMENT-FILE
013300     RECORD CONTAINS 72 CHARACTERS
013400     DATA RECORD IS APPOINTMENT-REC.
013500 COPY APPT.
013600
013700 FD  DISPENSING-FILE
013800     RECORD CONTAINS 67 CHARACTERS
013900     DATA RECORD IS DISPENSING-REC.
014000 COPY DISPREC.
014100
014200 FD  LAB-RESULT-FILE
014300     RECORD CONTAINS 102 CHARACTERS
014400     DATA RECORD IS LAB-RESULT-REC.
014500 COPY LABRSLT.
014600
014700 FD  PAYMENT-FILE
014800     RECORD CONTAINS 66 CHARACTERS
014900     DATA RECORD IS PAYMENT-REC.
015000 COPY PAYREC.
015100
015200 FD  PATIENT-MASTER
015300     RECORD CONTAINS 186 CHARACTERS
015400     DATA RECORD IS PATIENT-MASTER-REC.
015500 COPY PATIENT.
015600
015700 FD  MEDICATION-MASTER
015800     RECORD CONTAINS 103 CHARACTERS
015900     DATA RECORD IS MEDICATION-MASTER-REC.
016000 COPY MEDMSTR.
016100
016200 FD  INVENTORY-MASTER
016300     RECORD CONTAINS 80 CHARACTERS
016400     DATA RECORD IS INVENTORY-MASTER-REC.
016500 COPY INVNMSTR.
016600
016700 FD  LAB-ORDER-MASTER
016800     RECORD CONTAINS 79 CHARACTERS
016900     DATA RECORD IS LAB-ORDER-MASTER-REC.
017000 COPY LABMSTR.
017100
017200 FD  INVOICE-MASTER
017300     RECORD CONTAINS 104 CHARACTERS
017400     DATA RECORD IS INVOICE-MASTER-REC.
017500 COPY INVCMSTR.
017600
017700 FD  PRESCRIPTION-MASTER
017800     RECORD CONTAINS 82 CHARACTERS
017900     DATA RECORD IS PRESCRIPTION-MASTER-REC.
018000 COPY RXMSTR.
018100
018200 WORKING-STORAGE SECTION.
018300
018400 01  FILE-STATUS-CODES.
018500     05  AFCODE                  PIC X(2).
018600     05  DFCODE                  PIC X(2).
018700     05  LRCODE                  PIC X(2).
018800     05  PYCODE                  PIC X(2).
018900     05  PATMSTR-STATUS          PIC X(2).
019000     05  MEDMSTR-STATUS          PIC X(2).
019100     05  INVNMSTR-STATUS         PIC X(2).
019200     05  LABMSTR-STATUS          PIC X(2).
019300     05  INVMSTR-STATUS          PIC X(2).
019400     05  RXMSTR-STATUS           PIC X(2).
019500
019501     05  FILLER                  PIC X(01).
019600 01  WS-TODAY.
019700     05  WS-TODAY-CCYYMMDD       PIC 9(08).
019800     05  WS-TODAY-PARTS REDEFINES WS-TODAY-CCYYMMDD.
019900         10  WS-TODAY-CC         PIC 9(02).
020000         10  WS-TODAY-YY         PIC 9(02).
020100         10  WS-TODAY-MM         PIC 9(02).
020200         10  WS-TODAY-DD         PIC 9(02).
020201     10  FILLER                  PIC X(01).
020300 01  WS-ACCEPT-DATE              PIC 9(06).
020400 01  WS-ACCEPT-PARTS REDEFINES WS-ACCEPT-DATE.
020500     05  WS-ACCEPT-YY            PIC 9(02).
020600     05  WS-ACCEPT-MM            PIC 9(02).
020700     05  WS-ACCEPT-DD            PIC 9(02).
020800
020900******************************************************************
021000* 30-DAY-FORWARD THRESHOLD FOR THE EXPIRING-ITEM COUNT - SAME
021100* LEAP-YEAR-AWARE DAY ROLL USED IN RXADD (VALID-UNTIL DEFAULT)
021200* AND INVSTAT (EXPIRING-SOON SECTION).
021300******************************************************************
021301     05  FILLER                  PIC X(01).
021400 01  WS-EXPIRE-THRESHOLD.
021500     05  WS-EXP-THRESHOLD-CCYYMMDD   PIC 9(08).
021600     05  WS-EXP-THRESHOLD-PARTS REDEFINES
021700             WS-EXP-THRESHOLD-CCYYMMDD.
021800         10  WS-EXP-TH-CCYY          PIC 9(04).
021900         10  WS-EXP-TH-MM            PIC 9(02).
022000         10  WS-EXP-TH-DD            PIC 9(02).
022001     10  FILLER                  PIC X(01).
022100 01  WS-DA-CCYY                  PIC 9(04).
022200 01  WS-DA-MM                    PIC 9(02).
022300 01  WS-DA-DD                    PIC 9(02).
022400 01  WS-DA-DAYS-TO-ROLL          PIC 9(03) COMP VALUE 30.
022500 01  WS-DA-MM-IDX                PIC 9(02) COMP.
022600 01  WS-DA-LEAP-REM              PIC 9(02) COMP.
022700 01  WS-DA-LEAP-SW               PIC X(01) VALUE "N".
022800     88 WS-DA-IS-LEAP-YEAR   VALUE "Y".
022900 01  WS-ML-TABLE.
023000     05  WS-ML-ENTRY PIC 9(02) COMP OCCURS 12 TIMES
023100         VALUES 31 28 31 30 31 30 31 31 30 31 30 31.
023200
023201     05  FILLER                  PIC X(01).
023300 01  COUNTERS-IDXS-AND-ACCUMULATORS.
023400     05 WS-PAT-REL-KEY           PIC 9(08) COMP.
023500     05 WS-MED-REL-KEY           PIC 9(08) COMP.
023600     05 WS-BAT-REL-KEY           PIC 9(08) COMP.
023700     05 WS-LAB-REL-KEY           PIC 9(08) COMP.
023800     05 WS-INV-REL-KEY           PIC 9(08) COMP.
023900     05 WS-RX-REL-KEY            PIC 9(08) COMP.
024000
024001     05  FILLER                  PIC X(01).
024100 01  WS-DASHBOARD-STATS.
024200     05  WS-ACTIVE-PATIENT-COUNT        PIC 9(07) COMP VALUE ZERO.
024300     05  WS-TODAY-APPT-COUNT            PIC 9(07) COMP VALUE ZERO.
024400     05  WS-ACTIVE-MED-COUNT            PIC 9(07) COMP VALUE ZERO.
024500     05  WS-LOW-STOCK-COUNT             PIC 9(07) COMP VALUE ZERO.
024600     05  WS-EXPIRING-ITEM-COUNT         PIC 9(07) COMP VALUE ZERO.
024700     05  WS-TODAY-DISPENSE-COUNT        PIC 9(07) COMP VALUE ZERO.
024800     05  WS-PENDING-LABORDER-COUNT      PIC 9(07) COMP VALUE ZERO.
024900     05  WS-TODAY-LABORDER-COUNT        PIC 9(07) COMP VALUE ZERO.
025000     05  WS-PENDING-VERIFY-COUNT        PIC 9(07) COMP VALUE ZERO.
025100     05  WS-TODAY-PAYMENT-TOTAL         PIC S9(10)V99 COMP-3
025200                                                   VALUE ZERO.
025300     05  WS-PENDING-INVOICE-COUNT       PIC 9(07) COMP VALUE ZERO.
025400     05  WS-OVERDUE-INVOICE-COUNT       PIC 9(07) COMP VALUE ZERO.
025500     05  WS-ACTIVE-RX-COUNT             PIC 9(07) COMP VALUE ZERO.
025600
025601     05  FILLER                  PIC X(01).
025700 01  WS-HDR-REC.
025800     05  FILLER                  PIC X(01) VALUE " ".
025900     05  HDR-DATE.
026000         10  HDR-YY              PIC 9(04).
026100         10  DASH-1              PIC X(01) VALUE "-".
026200         10  HDR-MM              PIC 9(02).
026300         10  DASH-2              PIC X(01) VALUE "-".
026400         10  HDR-DD              PIC 9(02).
026500     05  FILLER                  PIC X(16) VALUE SPACES.
026600     05  FILLER                  PIC X(40) VALUE
026700         "MEDICO DAILY OPERATIONS DASHBOARD".
026800     05  FILLER                  PIC X(63) VALUE SPACES.
026900
027000 01  WS-SECT-HDR-REC.
027100     05  FILLER                  PIC X(03) VALUE SPACES.
027200     05  SECT-NAME-O             PIC X(20).
027300     05  FILLER                  PIC X(107) VALUE SPACES.
027400
027500 01  WS-STAT-LINE-REC.
027600     05  FILLER                  PIC X(05) VALUE SPACES.
027700     05  STAT-LABEL-O            PIC X(30).
027800     05  STAT-VALUE-O            PIC Z,ZZZ,ZZ9.99.
027900     05  FILLER                  PIC X(85) VALUE SPACES.
028000
028100 01  WS-BLANK-LINE.
028200     05  FILLER     PIC X(130) VALUE SPACES.
028300
028400 COPY ABENDREC.
028500
028600 PROCEDURE DIVISION.
028700     PERFORM 000-HOUSEKEEPING THRU 000-EXIT.
028800     PERFORM 030-COMPUTE-THRESHOLD THRU 030-EXIT.
028900     PERFORM 200-SWEEP-PATIENT THRU 200-EXIT.
029000     PERFORM 210-SWEEP-APPOINTMENTS THRU 210-EXIT.
029100     PERFORM 220-SWEEP-MEDICATION THRU 220-EXIT.
029200     PERFORM 230-SWEEP-INVENTORY THRU 230-EXIT.
029300     PERFORM 240-SWEEP-DISPENSING THRU 240-EXIT.
029400     PERFORM 250-SWEEP-LABORDERS THRU 250-EXIT.
029500     PERFORM 260-SWEEP-LABRESULTS THRU 260-EXIT.
029600     PERFORM 270-SWEEP-PAYMENTS THRU 270-EXIT.
029700     PERFORM 280-SWEEP-INVOICES THRU 280-EXIT.
029800     PERFORM 290-SWEEP-PRESCRIPTIONS THRU 290-EXIT.
029900     PERFORM 900-WRITE-DASHBOARD-RPT THRU 900-EXIT.
030000     PERFORM 999-CLEANUP THRU 999-EXIT.
030100     MOVE +0 TO RETURN-CODE.
030200     GOBACK.
030300
030400 000-HOUSEKEEPING.
030500     MOVE "000-HOUSEKEEPING" TO PARA-NAME.
030600     DISPLAY "******** BEGIN JOB DASHSUM ********".
030700     ACCEPT WS-ACCEPT-DATE FROM DATE.
030800     IF WS-ACCEPT-YY < 50
030900         MOVE "20" TO WS-TODAY-CC
031000     ELSE
031100         MOVE "19" TO WS-TODAY-CC.
031200     MOVE WS-ACCEPT-YY   TO WS-TODAY-YY.
031300     MOVE WS-ACCEPT-MM   TO WS-TODAY-MM.
031400     MOVE WS-ACCEPT-DD   TO WS-TODAY-DD.
031500
031600     INITIALIZE COUNTERS-IDXS-AND-ACCUMULATORS, WS-DASHBOARD-STATS.
031700     OPEN OUTPUT DASHBOARD-SUMMARY-RPT.
031800     OPEN INPUT PATIENT-MASTER.
031900     OPEN INPUT APPOINTMENT-FILE.
032000     OPEN INPUT MEDICATION-MASTER.
032100     OPEN INPUT INVENTORY-MASTER.
032200     OPEN INPUT DISPENSING-FILE.
032300     OPEN INPUT LAB-ORDER-MASTER.
032400     OPEN INPUT LAB-RESULT-FILE.
032500     OPEN INPUT PAYMENT-FILE.
032600     OPEN INPUT INVOICE-MASTER.
032700     OPEN INPUT PRESCRIPTION-MASTER.
032800 000-EXIT.
032900     EXIT.
033000
033100***** THIS IS THE SAME DAY-ROLL PARAGRAPH ORIGINALLY BUILT IN
033200***** RXADD (330-DEFAULT-VALID-UNTIL) AND CARRIED INTO INVSTAT.
033300 030-COMPUTE-THRESHOLD.
033400     MOVE "030-COMPUTE-THRESHOLD" TO PARA-NAME.
033500     MOVE WS-TODAY-CC         TO WS-DA-CCYY(1:2).
033600     MOVE WS-TODAY-YY         TO WS-DA-CCYY(3:2).
033700     MOVE WS-TODAY-MM         TO WS-DA-MM.
033800     MOVE WS-TODAY-DD         TO WS-DA-DD.
033900 030-ROLL-LOOP.
034000     IF WS-DA-DAYS-TO-ROLL = ZERO
034100         GO TO 030-EXIT.
034200
034300     DIVIDE WS-DA-CCYY BY 4 GIVING WS-DA-LEAP-REM
034400         REMAINDER WS-DA-LEAP-REM.
034500     IF WS-DA-LEAP-REM NOT = ZERO
034600         MOVE "N" TO WS-DA-LEAP-SW
034700     ELSE
034800         DIVIDE WS-DA-CCYY BY 100 GIVING WS-DA-LEAP-REM
034900             REMAINDER WS-DA-LEAP-REM
035000         IF WS-DA-LEAP-REM NOT = ZERO
035100             MOVE "Y" TO WS-DA-LEAP-SW
035200         ELSE
035300             DIVIDE WS-DA-CCYY BY 400 GIVING WS-DA-LEAP-REM
035400                 REMAINDER WS-DA-LEAP-REM
035500             IF WS-DA-LEAP-REM = ZERO
035600                 MOVE "Y" TO WS-DA-LEAP-SW
035700             ELSE
035800                 MOVE "N" TO WS-DA-LEAP-SW
035900             END-IF
036000         END-IF
036100     END-IF.
036200
036300     MOVE WS-DA-MM TO WS-DA-MM-IDX.
036400     ADD 1 TO WS-DA-DD.
036500     IF WS-DA-MM-IDX = 2 AND WS-DA-IS-LEAP-YEAR
036600         IF WS-DA-DD > 29
036700             MOVE 1 TO WS-DA-DD
036800             ADD 1 TO WS-DA-MM
036900         END-IF
037000     ELSE
037100         IF WS-DA-DD > WS-ML-ENTRY(WS-DA-MM-IDX)
037200             MOVE 1 TO WS-DA-DD
037300             ADD 1 TO WS-DA-MM
037400         END-IF
037500     END-IF.
037600     IF WS-DA-MM > 12
037700         MOVE 1 TO WS-DA-MM
037800         ADD 1 TO WS-DA-CCYY
037900     END-IF.
038000
038100     SUBTRACT 1 FROM WS-DA-DAYS-TO-ROLL.
038200     GO TO 030-ROLL-LOOP.
038300 030-EXIT.
038400     MOVE WS-DA-CCYY TO WS-EXP-TH-CCYY.
038500     MOVE WS-DA-MM   TO WS-EXP-TH-MM.
038600     MOVE WS-DA-DD   TO WS-EXP-TH-DD.
038700     EXIT.
038800
038900 200-SWEEP-PATIENT.
039000     MOVE "200-SWEEP-PATIENT" TO PARA-NAME.
039100     MOVE 1 TO WS-PAT-REL-KEY.
039200     READ PATIENT-MASTER
039300         INVALID KEY MOVE "10" TO PATMSTR-STATUS.
039400     IF PATMSTR-STATUS = "10"
039500         GO TO 200-EXIT.
039600 200-LOOP.
039700     IF PM-IS-ACTIVE
039800         ADD 1 TO WS-ACTIVE-PATIENT-COUNT.
039900     ADD 1 TO WS-PAT-REL-KEY.
040000     READ PATIENT-MASTER
040100         INVALID KEY MOVE "10" TO PATMSTR-STATUS.
040200     IF PATMSTR-STATUS = "10"
040300         GO TO 200-EXIT.
040400     GO TO 200-LOOP.
040500 200-EXIT.
040600     EXIT.
040700
040800 210-SWEEP-APPOINTMENTS.
040900     MOVE "210-SWEEP-APPOINTMENTS" TO PARA-NAME.
041000     READ APPOINTMENT-FILE
041100         AT END GO TO 210-EXIT.
041200 210-LOOP.
041300     IF AP-START-DATE = WS-TODAY-CCYYMMDD
041400         ADD 1 TO WS-TODAY-APPT-COUNT.
041500     READ APPOINTMENT-FILE
041600         AT END GO TO 210-EXIT.
041700     GO TO 210-LOOP.
041800 210-EXIT.
041900     EXIT.
042000
042100 220-SWEEP-MEDICATION.
042200     MOVE "220-SWEEP-MEDICATION" TO PARA-NAME.
042300     MOVE 1 TO WS-MED-REL-KEY.
042400     READ MEDICATION-MASTER
042500         INVALID KEY MOVE "10" TO MEDMSTR-STATUS.
042600     IF MEDMSTR-STATUS = "10"
042700         GO TO 220-EXIT.
042800 220-LOOP.
042900     IF MD-IS-ACTIVE
043000         ADD 1 TO WS-ACTIVE-MED-COUNT.
043100     ADD 1 TO WS-MED-REL-KEY.
043200     READ MEDICATION-MASTER
043300         INVALID KEY MOVE "10" TO MEDMSTR-STATUS.
043400     IF MEDMSTR-STATUS = "10"
043500         GO TO 220-EXIT.
043600     GO TO 220-LOOP.
043700 220-EXIT.
043800     EXIT.
043900
044000 230-SWEEP-INVENTORY.
044100     MOVE "230-SWEEP-INVENTORY" TO PARA-NAME.
044200     MOVE 1 TO WS-BAT-REL-KEY.
044300     READ INVENTORY-MASTER
044400         INVALID KEY MOVE "10" TO INVNMSTR-STATUS.
044500     IF INVNMSTR-STATUS = "10"
044600         GO TO 230-EXIT.
044700 230-LOOP.
044800     IF IV-IS-LOW-STOCK OR IV-IS-OUT-OF-STOCK
044900         ADD 1 TO WS-LOW-STOCK-COUNT.
045000     IF IV-IS-EXPIRED
045100         ADD 1 TO WS-EXPIRING-ITEM-COUNT
045200     ELSE
045300         IF IV-EXPIRY-DATE <= WS-EXP-THRESHOLD-CCYYMMDD
045400             ADD 1 TO WS-EXPIRING-ITEM-COUNT
045500         END-IF
045600     END-IF.
045700     ADD 1 TO WS-BAT-REL-KEY.
045800     READ INVENTORY-MASTER
045900         INVALID KEY MOVE "10" TO INVNMSTR-STATUS.
046000     IF INVNMSTR-STATUS = "10"
046100         GO TO 230-EXIT.
046200     GO TO 230-LOOP.
046300 230-EXIT.
046400     EXIT.
046500
046600 240-SWEEP-DISPENSING.
046700     MOVE "240-SWEEP-DISPENSING" TO PARA-NAME.
046800     READ DISPENSING-FILE
046900         AT END GO TO 240-EXIT.
047000 240-LOOP.
047100     IF DS-DISPENSED-DATE = WS-TODAY-CCYYMMDD
047200         ADD 1 TO WS-TODAY-DISPENSE-COUNT.
047300     READ DISPENSING-FILE
047400         AT END GO TO 240-EXIT.
047500     GO TO 240-LOOP.
047600 240-EXIT.
047700     EXIT.
047800
047900 250-SWEEP-LABORDERS.
048000     MOVE "250-SWEEP-LABORDERS" TO PARA-NAME.
048100     MOVE 1 TO WS-LAB-REL-KEY.
048200     READ LAB-ORDER-MASTER
048300         INVALID KEY MOVE "10" TO LABMSTR-STATUS.
048400     IF LABMSTR-STATUS = "10"
048500         GO TO 250-EXIT.
048600 250-LOOP.
048700     IF LO-IS-PENDING
048800         ADD 1 TO WS-PENDING-LABORDER-COUNT.
048900     IF LO-ORDER-DATE = WS-TODAY-CCYYMMDD
049000         ADD 1 TO WS-TODAY-LABORDER-COUNT.
049100     ADD 1 TO WS-LAB-REL-KEY.
049200     READ LAB-ORDER-MASTER
049300         INVALID KEY MOVE "10" TO LABMSTR-STATUS.
049400     IF LABMSTR-STATUS = "10"
049500         GO TO 250-EXIT.
049600     GO TO 250-LOOP.
049700 250-EXIT.
049800     EXIT.
049900
050000 260-SWEEP-LABRESULTS.
050100     MOVE "260-SWEEP-LABRESULTS" TO PARA-NAME.
050200     READ LAB-RESULT-FILE
050300         AT END GO TO 260-EXIT.
050400 260-LOOP.
050500     IF NOT LR-IS-VERIFIED
050600         ADD 1 TO WS-PENDING-VERIFY-COUNT.
050700     READ LAB-RESULT-FILE
050800         AT END GO TO 260-EXIT.
050900     GO TO 260-LOOP.
051000 260-EXIT.
051100     EXIT.
051200
051300 270-SWEEP-PAYMENTS.
051400     MOVE "270-SWEEP-PAYMENTS" TO PARA-NAME.
051500     READ PAYMENT-FILE
051600         AT END GO TO 270-EXIT.
051700 270-LOOP.
051800     IF PY-PAYMENT-DATE = WS-TODAY-CCYYMMDD
051900         ADD PY-AMOUNT TO WS-TODAY-PAYMENT-TOTAL.
052000     READ PAYMENT-FILE
052100         AT END GO TO 270-EXIT.
052200     GO TO 270-LOOP.
052300 270-EXIT.
052400     EXIT.
052500
052600 280-SWEEP-INVOICES.
052700     MOVE "280-SWEEP-INVOICES" TO PARA-NAME.
052800     MOVE 1 TO WS-INV-REL-KEY.
052900     READ INVOICE-MASTER
053000         INVALID KEY MOVE "10" TO INVMSTR-STATUS.
053100     IF INVMSTR-STATUS = "10"
053200         GO TO 280-EXIT.
053300 280-LOOP.
053400     IF IN-IS-PENDING
053500         ADD 1 TO WS-PENDING-INVOICE-COUNT.
053600     IF IN-IS-OVERDUE
053700         ADD 1 TO WS-OVERDUE-INVOICE-COUNT.
053800     ADD 1 TO WS-INV-REL-KEY.
053900     READ INVOICE-MASTER
054000         INVALID KEY MOVE "10" TO INVMSTR-STATUS.
054100     IF INVMSTR-STATUS = "10"
054200         GO TO 280-EXIT.
054300     GO TO 280-LOOP.
054400 280-EXIT.
054500     EXIT.
054600
054700 290-SWEEP-PRESCRIPTIONS.
054800     MOVE "290-SWEEP-PRESCRIPTIONS" TO PARA-NAME.
054900     MOVE 1 TO WS-RX-REL-KEY.
055000     READ PRESCRIPTION-MASTER
055100         INVALID KEY MOVE "10" TO RXMSTR-STATUS.
055200     IF RXMSTR-STATUS = "10"
055300         GO TO 290-EXIT.
055400 290-LOOP.
055500     IF RX-IS-ACTIVE
055600         ADD 1 TO WS-ACTIVE-RX-COUNT.
055700     ADD 1 TO WS-RX-REL-KEY.
055800     READ PRESCRIPTION-MASTER
055900         INVALID KEY MOVE "10" TO RXMSTR-STATUS.
056000     IF RXMSTR-STATUS = "10"
056100         GO TO 290-EXIT.
056200     GO TO 290-LOOP.
056300 290-EXIT.
056400     EXIT.
056500
056600***** FOUR PERFORMED SECTION-WRITERS - PATIENT, PHARMACY,
056700***** LABORATORY, BILLING.  NO GRAND TOTAL LINE - THE STATS ARE
056800***** INDEPENDENT COUNTS/AMOUNTS, NOT SUMMED ACROSS SECTIONS.
056900 900-WRITE-DASHBOARD-RPT.
057000     MOVE "900-WRITE-DASHBOARD-RPT" TO PARA-NAME.
057100     MOVE WS-TODAY-CCYY TO HDR-YY.
057200     MOVE WS-TODAY-MM   TO HDR-MM.
057300     MOVE WS-TODAY-DD   TO HDR-DD.
057400     WRITE RPT-REC FROM WS-HDR-REC
057500         AFTER ADVANCING TOP-OF-FORM.
057600     PERFORM 910-WRITE-PATIENT-SECT THRU 910-EXIT.
057700     PERFORM 920-WRITE-PHARMACY-SECT THRU 920-EXIT.
057800     PERFORM 930-WRITE-LAB-SECT THRU 930-EXIT.
057900     PERFORM 940-WRITE-BILLING-SECT THRU 940-EXIT.
058000 900-EXIT.
058100     EXIT.
058200
058300 910-WRITE-PATIENT-SECT.
058400     MOVE "PATIENT" TO SECT-NAME-O.
058500     WRITE RPT-REC FROM WS-BLANK-LINE AFTER ADVANCING 1 LINE.
058600     WRITE RPT-REC FROM WS-SECT-HDR-REC AFTER ADVANCING 1 LINE.
058700     MOVE "ACTIVE PATIENTS" TO STAT-LABEL-O.
058800     MOVE WS-ACTIVE-PATIENT-COUNT TO STAT-VALUE-O.
058900     WRITE RPT-REC FROM WS-STAT-LINE-REC AFTER ADVANCING 1 LINE.
059000     MOVE "APPOINTMENTS TODAY" TO STAT-LABEL-O.
059100     MOVE WS-TODAY-APPT-COUNT TO STAT-VALUE-O.
059200     WRITE RPT-REC FROM WS-STAT-LINE-REC AFTER ADVANCING 1 LINE.
059300 910-EXIT.
059400     EXIT.
059500
059600 920-WRITE-PHARMACY-SECT.
059700     MOVE "PHARMACY" TO SECT-NAME-O.
059800     WRITE RPT-REC FROM WS-BLANK-LINE AFTER ADVANCING 1 LINE.
059900     WRITE RPT-REC FROM WS-SECT-HDR-REC AFTER ADVANCING 1 LINE.
060000     MOVE "ACTIVE MEDICATIONS" TO STAT-LABEL-O.
060100     MOVE WS-ACTIVE-MED-COUNT TO STAT-VALUE-O.
060200     WRITE RPT-REC FROM WS-STAT-LINE-REC AFTER ADVANCING 1 LINE.
060300     MOVE "LOW/OUT OF STOCK BATCHES" TO STAT-LABEL-O.
060400     MOVE WS-LOW-STOCK-COUNT TO STAT-VALUE-O.
060500     WRITE RPT-REC FROM WS-STAT-LINE-REC AFTER ADVANCING 1 LINE.
060600     MOVE "EXPIRED/EXPIRING BATCHES" TO STAT-LABEL-O.
060700     MOVE WS-EXPIRING-ITEM-COUNT TO STAT-VALUE-O.
060800     WRITE RPT-REC FROM WS-STAT-LINE-REC AFTER ADVANCING 1 LINE.
060900     MOVE "DISPENSED TODAY" TO STAT-LABEL-O.
061000     MOVE WS-TODAY-DISPENSE-COUNT TO STAT-VALUE-O.
061100     WRITE RPT-REC FROM WS-STAT-LINE-REC AFTER ADVANCING 1 LINE.
061200     MOVE "ACTIVE PRESCRIPTIONS" TO STAT-LABEL-O.
061300     MOVE WS-ACTIVE-RX-COUNT TO STAT-VALUE-O.
061400     WRITE RPT-REC FROM WS-STAT-LINE-REC AFTER ADVANCING 1 LINE.
061500 920-EXIT.
061600     EXIT.
061700
061800 930-WRITE-LAB-SECT.
061900     MOVE "LABORATORY" TO SECT-NAME-O.
062000     WRITE RPT-REC FROM WS-BLANK-LINE AFTER ADVANCING 1 LINE.
062100     WRITE RPT-REC FROM WS-SECT-HDR-REC AFTER ADVANCING 1 LINE.
062200     MOVE "PENDING LAB ORDERS" TO STAT-LABEL-O.
062300     MOVE WS-PENDING-LABORDER-COUNT TO STAT-VALUE-O.
062400     WRITE RPT-REC FROM WS-STAT-LINE-REC AFTER ADVANCING 1 LINE.
062500     MOVE "LAB ORDERS TODAY" TO STAT-LABEL-O.
062600     MOVE WS-TODAY-LABORDER-COUNT TO STAT-VALUE-O.
062700     WRITE RPT-REC FROM WS-STAT-LINE-REC AFTER ADVANCING 1 LINE.
062800     MOVE "RESULTS PENDING VERIFICATION" TO STAT-LABEL-O.
062900     MOVE WS-PENDING-VERIFY-COUNT TO STAT-VALUE-O.
063000     WRITE RPT-REC FROM WS-STAT-LINE-REC AFTER ADVANCING 1 LINE.
063100 930-EXIT.
063200     EXIT.
063300
063400 940-WRITE-BILLING-SECT.
063500     MOVE "BILLING" TO SECT-NAME-O.
063600     WRITE RPT-REC FROM WS-BLANK-LINE AFTER ADVANCING 1 LINE.
063700     WRITE RPT-REC FROM WS-SECT-HDR-REC AFTER ADVANCING 1 LINE.
063800     MOVE "PAYMENTS RECEIVED TODAY" TO STAT-LABEL-O.
063900     MOVE WS-TODAY-PAYMENT-TOTAL TO STAT-VALUE-O.
064000     WRITE RPT-REC FROM WS-STAT-LINE-REC AFTER ADVANCING 1 LINE.
064100     MOVE "PENDING INVOICES" TO STAT-LABEL-O.
064200     MOVE WS-PENDING-INVOICE-COUNT TO STAT-VALUE-O.
064300     WRITE RPT-REC FROM WS-STAT-LINE-REC AFTER ADVANCING 1 LINE.
064400     MOVE "OVERDUE INVOICES" TO STAT-LABEL-O.
064500     MOVE WS-OVERDUE-INVOICE-COUNT TO STAT-VALUE-O.
064600     WRITE RPT-REC FROM WS-STAT-LINE-REC AFTER ADVANCING 1 LINE.
064700 940-EXIT.
064800     EXIT.
064900
065000 999-CLEANUP.
065100     MOVE "999-CLEANUP" TO PARA-NAME.
065200     CLOSE DASHBOARD-SUMMARY-RPT, PATIENT-MASTER,
065300           APPOINTMENT-FILE, MEDICATION-MASTER, INVENTORY-MASTER,
065400           DISPENSING-FILE, LAB-ORDER-MASTER, LAB-RESULT-FILE,
065500           PAYMENT-FILE, INVOICE-MASTER, PRESCRIPTION-MASTER.
065600     DISPLAY "******** NORMAL END OF JOB DASHSUM ********".
065700 999-EXIT.
065800     EXIT.
065900
066000 1000-ABEND-RTN.
066100     WRITE RPT-REC FROM ABEND-REC.
066200     CLOSE DASHBOARD-SUMMARY-RPT, PATIENT-MASTER,
066300           APPOINTMENT-FILE, MEDICATION-MASTER, INVENTORY-MASTER,
066400           DISPENSING-FILE, LAB-ORDER-MASTER, LAB-RESULT-FILE,
066500           PAYMENT-FILE, INVOICE-MASTER, PRESCRIPTION-MASTER.
066600     DISPLAY "*** ABNORMAL END OF JOB - DASHSUM ***" UPON
066700         CONSOLE.
066800     DIVIDE ZERO-VAL INTO ONE-VAL.
