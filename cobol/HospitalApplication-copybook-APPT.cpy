000100******************************************************************
000200* COPYBOOK     APPT                                             *
000300* SEQUENTIAL APPEND-ONLY RECORD LAYOUT FOR APPOINTMENT-FILE      *
000400*        FILE        DDS0001.APPOINTMENT.FILE                   *
000500*        ORGANIZATION SEQUENTIAL                                *
000600*        MAINTAINED BY APPTCHK                                  *
000700* ---------------------------------------------------------------*
000800* CHANGE LOG                                                    *
000900*   2024-03-11  RPK  TICKET MED-0131 - ORIGINAL LAYOUT.  NOT A   *
001000*                    RECORD LAYOUT ITEMIZED IN THE SPEC; BUILT   *
001100*                    FROM THE DOCTOR/START/END FIELDS THE        *
001200*                    APPOINTMENTSERVICE CONFLICT CHECK USES.     *
001300******************************************************************
001400 01  APPOINTMENT-REC.
001500     05  AP-DOCTOR-ID                PIC X(08).
001600     05  AP-PATIENT-MRN              PIC X(14).
001700     05  AP-START-DATE-TIME.
001800         10  AP-START-DATE           PIC 9(08).
001900         10  AP-START-TIME           PIC 9(04).
002000     05  AP-END-DATE-TIME.
002100         10  AP-END-DATE              PIC 9(08).
002200         10  AP-END-TIME               PIC 9(04).
002300     05  AP-WINDOW REDEFINES AP-END-DATE-TIME.
002400         10  FILLER                   PIC X(08).
002500         10  AP-END-TIME-MINS         PIC 9(04).
002600     05  AP-STATUS                  PIC X(01).
002700         88  AP-IS-SCHEDULED              VALUE "S".
002800         88  AP-IS-CANCELLED              VALUE "C".
002900     05  FILLER                      PIC X(25).
