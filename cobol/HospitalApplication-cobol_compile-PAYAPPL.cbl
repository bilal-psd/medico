000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.  PAYAPPL.
000300 AUTHOR. R PRASAD KUMAR.
000400 INSTALLATION. COBOL DEVELOPMENT CENTER.
000500 DATE-WRITTEN. 03/15/86.
000600 DATE-COMPILED. 03/15/86.
000700 SECURITY. NON-CONFIDENTIAL.
000800
000900******************************************************************
001000*REMARKS.
001100*
001200*          THIS PROGRAM EDITS THE DAILY PAYMENT-REQUEST FILE AND
001300*          APPLIES EACH PAYMENT OR REFUND AGAINST THE INVOICE
001400*          MASTER.  TYPE "A" REQUESTS RECORD A NEW PAYMENT;
001500*          TYPE "R" REQUESTS REFUND A PAYMENT ALREADY POSTED.
001600*
001700*          PAYMENT-FILE IS A PLAIN SEQUENTIAL JOURNAL WITH NO
001800*          RELATIVE-KEY ACCESS OF ITS OWN, SO IT IS LOADED WHOLE
001900*          INTO WS-PAYMENT-TABLE AT HOUSEKEEPING AND REWRITTEN IN
002000*          FULL AT CLEANUP - THE SAME DEVICE USED FOR THE ITEM
002100*          FILES IN RXDSP, LABADD AND LABRES.
002200*
002300******************************************************************
002400* CHANGE LOG                                                      CL010CL0
002500*   03/15/86  RPK  MED-0129  ORIGINAL BUILD                       CL010CL0
002600*   09/03/98  DMT  MED-0179  CENTURY-WINDOW LOGIC ADDED - Y2K     CL010CL0
002700*                            REMEDIATION CARRIED FORWARD          CL010CL0
002800*   06/12/25  SLH  MED-0222  REFUND PATH NOW REDERIVES INVOICE    CL010CL0
002900*                            STATUS RATHER THAN FORCING PENDING   CL010CL0
003000******************************************************************
003100
003200         INPUT FILE              -   DDS0001.PAYREQ
003300
003400         PAYMENT JOURNAL         -   DDS0001.PAYREC
003500
003600         INVOICE MASTER          -   DDS0001.INVCMSTR
003700
003800         OUTPUT REJECT FILE      -   SYSOUT
003900
004000******************************************************************
004100 ENVIRONMENT DIVISION.
004200 CONFIGURATION SECTION.
004300 SOURCE-COMPUTER. IBM-390.
004400 OBJECT-COMPUTER. IBM-390.
004500 SPECIAL-NAMES.
004600     C01 IS TOP-OF-FORM.
004700 INPUT-OUTPUT SECTION.
004800 FILE-CONTROL.
004900     SELECT SYSOUT
005000     ASSIGN TO UT-S-SYSOUT
005100       ORGANIZATION IS SEQUENTIAL.
005200
005300     SELECT PAYREQ
005400     ASSIGN TO UT-S-PAYREQ
005500       ACCESS MODE IS SEQUENTIAL
005600       FILE STATUS IS IFCODE.
005700
005800     SELECT PAYMENT-FILE
005900     ASSIGN TO UT-S-PAYREC
006000       ACCESS MODE IS SEQUENTIAL
006100       FILE STATUS IS PYCODE.
006200
006300     SELECT INVOICE-MASTER
006400            ASSIGN       TO INVCMSTR
006500            ORGANIZATION IS RELATIVE
006600            ACCESS MODE  IS DYNAMIC
006700            RELATIVE KEY IS WS-INV-REL-KEY
006800            FILE STATUS  IS INVMSTR-STATUS.
006900
007000 DATA DIVISION.
007100 FILE SECTION.
007200 FD  SYSOUT
007300     RECORDING MODE IS F
007400     LABEL RECORDS ARE STANDARD
007500     RECORD CONTAINS 130 CHARACTERS
007600     BLOCK CONTAINS 0 RECORDS
007700     DATA RECORD IS SYSOUT-REC.
007800 01  SYSOUT-REC  PIC X(130).
007900
008000 FD  PAYREQ
008100     RECORDING MODE IS F
008200     LABEL RECORDS ARE STANDARD
008300     RECORD CONTAINS 80 CHARACTERS
008400     BLOCK CONTAINS 0 RECORDS
008500     DATA RECORD IS PAYREQ-REC-DATA.
008600 01  PAYREQ-REC-DATA PIC X(80).
008700
008800****** JOURNAL IS REWRITTEN IN FULL AT CLEANUP FROM
008900****** WS-PAYMENT-TABLE - SEE 970-REWRITE-PAYMENT-FILE.
009000 FD  PAYMENT-FILE
009100     RECORDING MODE IS F
009200     LABEL RECORDS ARE STANDARD
009300     RECORD CONTAINS 66 CHARACTERS
009400     BLOCK CONTAINS 0 RECORDS
009500     DATA RECORD IS PAYMENT-REC.
009600 COPY PAYREC.
009700
009800 FD  INVOICE-MASTER
009900     RECORD CONTAINS 104 CHARACTERS
010000     DATA RECORD IS INVOICE-MASTER-REC.
010100 COPY INVCMSTR.
010200
010300 WORKING-STORAGE SECTION.
010400
010500 01  FILE-STATUS-CODES.
010600     05  IFCODE                  PIC X(2).
010700         88 NO-MORE-DATA      VALUE "10".
010800     05  PYCODE                  PIC X(2).
010900     05  INVMSTR-STATUS          PIC X(2).
011000
011001     05  FILLER                  PIC X(01).
011100 01  PAYREQ-REC.
011200     05  RP-RECORD-TYPE          PIC X(01).
011300         88  TRAILER-REC             VALUE "T".
011400         88  DETAIL-REC               VALUE "D".
011500     05  RP-REQUEST-TYPE         PIC X(01).
011600         88  RP-IS-PAYMENT           VALUE "A".
011700         88  RP-IS-REFUND            VALUE "R".
011800     05  RP-INVOICE-NUMBER       PIC X(17).
011900     05  RP-PAYMENT-NUMBER       PIC X(17).
012000     05  RP-AMOUNT               PIC S9(8)V99.
012100     05  RP-PAYMENT-DATE         PIC 9(08).
012200     05  RP-PAYMENT-DATE-PARTS REDEFINES RP-PAYMENT-DATE.
012300         10  RP-PAY-CC           PIC 9(02).
012400         10  RP-PAY-YY           PIC 9(02).
012500         10  RP-PAY-MM           PIC 9(02).
012600         10  RP-PAY-DD           PIC 9(02).
012700     05  RP-PAYMENT-METHOD       PIC X(01).
012800     05  FILLER                  PIC X(25).
012900
013000 01  WS-TRAILER-REC.
013200     05  IN-RECORD-COUNT         PIC 9(09).
013300     05  FILLER                  PIC X(70).
013400
013500 01  WS-TODAY.
013600     05  WS-TODAY-CCYYMMDD       PIC 9(08).
013700     05  WS-TODAY-PARTS REDEFINES WS-TODAY-CCYYMMDD.
013800         10  WS-TODAY-CC         PIC 9(02).
013900         10  WS-TODAY-YY         PIC 9(02).
014000         10  WS-TODAY-MMDD       PIC 9(04).
014001     10  FILLER                  PIC X(01).
014100 01  WS-ACCEPT-DATE              PIC 9(06).
014200 01  WS-ACCEPT-PARTS REDEFINES WS-ACCEPT-DATE.
014300     05  WS-ACCEPT-YY            PIC 9(02).
014400     05  WS-ACCEPT-MMDD          PIC 9(04).
014500
014600******************************************************************
014700* IN-MEMORY COPY OF THE WHOLE PAYMENT JOURNAL - LOADED AT
014800* HOUSEKEEPING, GROWN AND UPDATED IN PLACE DURING THE RUN, AND
014900* REWRITTEN WHOLE AT CLEANUP.
015000******************************************************************
015001     05  FILLER                  PIC X(01).
015100 01  WS-PAYMENT-TABLE.
015200     05  WS-PAY-MAX                   PIC 9(05) COMP VALUE ZERO.
015300     05  WS-PAY-ENTRY OCCURS 9000 TIMES
015400             INDEXED BY WS-PAY-IDX.
015500         10  WS-PAY-NUMBER            PIC X(17).
015600         10  WS-PAY-INVOICE-NUMBER    PIC X(17).
015700         10  WS-PAY-AMOUNT            PIC S9(10)V99 COMP-3.
015800         10  WS-PAY-DATE              PIC 9(08).
015900         10  WS-PAY-METHOD            PIC X(01).
016000         10  WS-PAY-STATUS            PIC X(01).
016100
016101     10  FILLER                  PIC X(01).
016200 01  COUNTERS-IDXS-AND-ACCUMULATORS.
016300     05 RECORDS-WRITTEN          PIC 9(7) COMP.
016400     05 RECORDS-IN-ERROR         PIC 9(7) COMP.
016500     05 RECORDS-READ             PIC 9(9) COMP.
016600     05 WS-INV-REL-KEY           PIC 9(08) COMP.
016700     05 WS-SEQUENCE-NBR          PIC 9(08) COMP VALUE ZERO.
016800
016801     05  FILLER                  PIC X(01).
016900 01  FLAGS-AND-SWITCHES.
017000     05 MORE-DATA-SW             PIC X(01) VALUE "Y".
017100         88 NO-MORE-PAYREQ   VALUE "N".
017200     05 MORE-PAYNBR-TRIES-SW     PIC X(01) VALUE "Y".
017300         88 NO-MORE-PAYNBR-TRIES VALUE "N".
017400     05 INVOICE-FOUND-SW         PIC X(01) VALUE "N".
017500         88 INVOICE-WAS-FOUND    VALUE "Y".
017600     05 PAYMENT-FOUND-SW         PIC X(01) VALUE "N".
017700         88 PAYMENT-WAS-FOUND    VALUE "Y".
017800
017801     05  FILLER                  PIC X(01).
017900 01  WS-DOCNUM-CALL-FIELDS.
018000     05  WS-DOCNUM-RETCD          PIC 9(4) COMP.
018001     05  FILLER                  PIC X(01).
018100 COPY DOCNUMREC.
018200
018300 01  ERR-MESSAGE-REC.
018400     05  ERR-MSG                 PIC X(40).
018500     05  FILLER                  PIC X(02).
018600     05  ERR-KEY-FIELD           PIC X(17).
018700     05  FILLER                  PIC X(71).
018800
018900 COPY ABENDREC.
019000
019100 PROCEDURE DIVISION.
019200     PERFORM 000-HOUSEKEEPING THRU 000-EXIT.
019300     PERFORM 100-MAINLINE THRU 100-EXIT
019400             UNTIL NO-MORE-PAYREQ OR TRAILER-REC.
019500     PERFORM 999-CLEANUP THRU 999-EXIT.
019600     MOVE +0 TO RETURN-CODE.
019700     GOBACK.
019800
019900 000-HOUSEKEEPING.
020000     MOVE "000-HOUSEKEEPING" TO PARA-NAME.
020100     DISPLAY "******** BEGIN JOB PAYAPPL ********".
020200     ACCEPT WS-ACCEPT-DATE FROM DATE.
020300     IF WS-ACCEPT-YY < 50
020400         MOVE "20" TO WS-TODAY-CC
020500     ELSE
020600         MOVE "19" TO WS-TODAY-CC.
020700     MOVE WS-ACCEPT-YY   TO WS-TODAY-YY.
020800     MOVE WS-ACCEPT-MMDD TO WS-TODAY-MMDD.
020900
021000     INITIALIZE COUNTERS-IDXS-AND-ACCUMULATORS, WS-TRAILER-REC.
021100     OPEN INPUT PAYREQ.
021200     OPEN OUTPUT SYSOUT.
021300     OPEN INPUT PAYMENT-FILE.
021400     OPEN I-O INVOICE-MASTER.
021500     PERFORM 040-LOAD-PAY-TABLE THRU 040-EXIT.
021600     PERFORM 050-LOAD-INV-INDEX THRU 050-EXIT.
021700     CLOSE PAYMENT-FILE.
021800     PERFORM 900-READ-PAYREQ THRU 900-EXIT.
021900     IF NO-MORE-PAYREQ
022000         MOVE "EMPTY INPUT FILE" TO ABEND-REASON
022100         GO TO 1000-ABEND-RTN.
022200 000-EXIT.
022300     EXIT.
022400
022500 040-LOAD-PAY-TABLE.
022600     MOVE "040-LOAD-PAY-TABLE" TO PARA-NAME.
022700     MOVE ZERO TO WS-PAY-MAX.
022800     READ PAYMENT-FILE
022900         AT END GO TO 040-EXIT.
023000 040-LOAD-LOOP.
023100     ADD 1 TO WS-PAY-MAX.
023200     MOVE PY-PAYMENT-NUMBER  TO WS-PAY-NUMBER(WS-PAY-MAX).
023300     MOVE PY-INVOICE-NUMBER  TO
023400         WS-PAY-INVOICE-NUMBER(WS-PAY-MAX).
023500     MOVE PY-AMOUNT          TO WS-PAY-AMOUNT(WS-PAY-MAX).
023600     MOVE PY-PAYMENT-DATE    TO WS-PAY-DATE(WS-PAY-MAX).
023700     MOVE PY-PAYMENT-METHOD  TO WS-PAY-METHOD(WS-PAY-MAX).
023800     MOVE PY-STATUS          TO WS-PAY-STATUS(WS-PAY-MAX).
023900     READ PAYMENT-FILE
024000         AT END GO TO 040-EXIT.
024100     GO TO 040-LOAD-LOOP.
024200 040-EXIT.
024300     EXIT.
024400
024500 050-LOAD-INV-INDEX.
024600     MOVE "050-LOAD-INV-INDEX" TO PARA-NAME.
024700     MOVE ZERO TO WS-INV-INDEX-MAX, WS-INV-NEXT-RELNBR.
024800     MOVE 1 TO WS-INV-REL-KEY.
024900     READ INVOICE-MASTER
025000         INVALID KEY GO TO 050-EXIT.
025100 050-LOAD-LOOP.
025200     ADD 1 TO WS-INV-INDEX-MAX.
025300     SET WS-INV-IDX(WS-INV-INDEX-MAX) TO WS-INV-INDEX-MAX.
025400     MOVE IN-INVOICE-NUMBER TO
025500         WS-INV-IDX-NUMBER(WS-INV-INDEX-MAX).
025600     MOVE WS-INV-REL-KEY TO
025700         WS-INV-IDX-RELNBR(WS-INV-INDEX-MAX).
025800     MOVE WS-INV-REL-KEY TO WS-INV-NEXT-RELNBR.
025900     ADD 1 TO WS-INV-REL-KEY.
026000     READ INVOICE-MASTER
026100         INVALID KEY GO TO 050-EXIT.
026200     GO TO 050-LOAD-LOOP.
026300 050-EXIT.
026400     EXIT.
026500
026600 100-MAINLINE.
026700     MOVE "100-MAINLINE" TO PARA-NAME.
026800     IF RP-IS-PAYMENT
026900         PERFORM 300-APPLY-PAYMENT THRU 300-EXIT
027000     ELSE
027100         IF RP-IS-REFUND
027200             PERFORM 500-REFUND-PAYMENT THRU 500-EXIT
027300         ELSE
027400             MOVE "*** UNKNOWN REQUEST TYPE ON PAYMENT REQUEST"
027500                 TO ERR-MSG
027600             MOVE RP-INVOICE-NUMBER TO ERR-KEY-FIELD
027700             WRITE SYSOUT-REC FROM ERR-MESSAGE-REC
027800             ADD +1 TO RECORDS-IN-ERROR
027900         END-IF
028000     END-IF.
028100     PERFORM 900-READ-PAYREQ THRU 900-EXIT.
028200 100-EXIT.
028300     EXIT.
028400
028500 300-APPLY-PAYMENT.
028600     MOVE "300-APPLY-PAYMENT" TO PARA-NAME.
028700     PERFORM 320-FIND-INVOICE THRU 320-EXIT.
028800
028900     IF NOT INVOICE-WAS-FOUND
029000         MOVE "*** UNKNOWN INVOICE NUMBER ON PAYMENT" TO
029100             ERR-MSG
029200         MOVE RP-INVOICE-NUMBER TO ERR-KEY-FIELD
029300         WRITE SYSOUT-REC FROM ERR-MESSAGE-REC
029400         ADD +1 TO RECORDS-IN-ERROR
029500         GO TO 300-EXIT.
029600
029700     IF IN-IS-CANCELLED OR IN-IS-PAID OR IN-IS-REFUNDED
029800         MOVE "*** INVOICE NOT OPEN FOR PAYMENT" TO ERR-MSG
029900         MOVE RP-INVOICE-NUMBER TO ERR-KEY-FIELD
030000         WRITE SYSOUT-REC FROM ERR-MESSAGE-REC
030100         ADD +1 TO RECORDS-IN-ERROR
030200         GO TO 300-EXIT.
030300
030400     IF RP-AMOUNT > IN-BALANCE-DUE
030500         MOVE "*** PAYMENT AMOUNT EXCEEDS BALANCE DUE" TO
030600             ERR-MSG
030700         MOVE RP-INVOICE-NUMBER TO ERR-KEY-FIELD
030800         WRITE SYSOUT-REC FROM ERR-MESSAGE-REC
030900         ADD +1 TO RECORDS-IN-ERROR
031000         GO TO 300-EXIT.
031100
031200     PERFORM 400-ASSIGN-PAYNBR THRU 400-ASSIGN-EXIT.
031300
031400     ADD 1 TO WS-PAY-MAX.
031500     MOVE DN-DOCUMENT-NUMBER(1:17)    TO
031600         WS-PAY-NUMBER(WS-PAY-MAX).
031700     MOVE RP-INVOICE-NUMBER           TO
031800         WS-PAY-INVOICE-NUMBER(WS-PAY-MAX).
031900     MOVE RP-AMOUNT                   TO
032000         WS-PAY-AMOUNT(WS-PAY-MAX).
032100     MOVE RP-PAYMENT-DATE              TO
032200         WS-PAY-DATE(WS-PAY-MAX).
032300     MOVE RP-PAYMENT-METHOD             TO
032400         WS-PAY-METHOD(WS-PAY-MAX).
032500     MOVE "C"                          TO
032600         WS-PAY-STATUS(WS-PAY-MAX).
032700
032800     ADD RP-AMOUNT TO IN-PAID-AMOUNT.
032900     COMPUTE IN-BALANCE-DUE ROUNDED =
033000         IN-TOTAL-AMOUNT - IN-PAID-AMOUNT.
033100     IF IN-BALANCE-DUE <= ZERO
033200         MOVE "F" TO IN-STATUS
033300     ELSE
033400         MOVE "R" TO IN-STATUS.
033500
033600     REWRITE INVOICE-MASTER-REC
033700         INVALID KEY
033800             MOVE "** REWRITE FAILED ON INVOICE-MASTER" TO
033900                 ABEND-REASON
034000             GO TO 1000-ABEND-RTN.
034100     ADD +1 TO RECORDS-WRITTEN.
034200 300-EXIT.
034300     EXIT.
034400
034500 320-FIND-INVOICE.
034600     MOVE "320-FIND-INVOICE" TO PARA-NAME.
034700     MOVE "N" TO INVOICE-FOUND-SW.
034800     IF WS-INV-INDEX-MAX > ZERO
034900         SEARCH WS-INV-INDEX-ENTRY
035000             AT END NEXT SENTENCE
035100             WHEN WS-INV-IDX-NUMBER(WS-INV-IDX) =
035200                      RP-INVOICE-NUMBER
035300                 MOVE WS-INV-IDX-RELNBR(WS-INV-IDX) TO
035400                      WS-INV-REL-KEY
035500                 READ INVOICE-MASTER
035600                     INVALID KEY NEXT SENTENCE
035700                 END-READ
035800                 MOVE "Y" TO INVOICE-FOUND-SW
035900         END-SEARCH.
036000 320-EXIT.
036100     EXIT.
036200
036300 400-ASSIGN-PAYNBR.
036400     MOVE "400-ASSIGN-PAYNBR" TO PARA-NAME.
036500     MOVE "Y" TO MORE-PAYNBR-TRIES-SW.
036600     PERFORM 450-GET-NEXT-PAYNBR THRU 450-EXIT
036700         UNTIL NO-MORE-PAYNBR-TRIES.
036800 400-ASSIGN-EXIT.
036900     EXIT.
037000
037100 450-GET-NEXT-PAYNBR.
037200     MOVE "450-GET-NEXT-PAYNBR" TO PARA-NAME.
037300     ADD 1 TO WS-SEQUENCE-NBR.
037400     MOVE "PAY-"             TO DN-PREFIX.
037500     MOVE WS-TODAY-CCYYMMDD  TO DN-TODAY-CCYYMMDD.
037600     MOVE WS-SEQUENCE-NBR    TO DN-SEQUENCE-NBR.
037700     CALL 'DOCNUM' USING DOCNUM-REC, WS-DOCNUM-RETCD.
037800     IF WS-DOCNUM-RETCD NOT EQUAL TO ZERO
037900         MOVE "** NON-ZERO RETURN-CODE FROM DOCNUM" TO
038000             ABEND-REASON
038100         GO TO 1000-ABEND-RTN.
038200
038300     MOVE "N" TO MORE-PAYNBR-TRIES-SW.
038400     SET WS-PAY-IDX TO 1.
038500     SEARCH WS-PAY-ENTRY
038600         AT END NEXT SENTENCE
038700         WHEN WS-PAY-NUMBER(WS-PAY-IDX) =
038800                  DN-DOCUMENT-NUMBER(1:17)
038900             MOVE "Y" TO MORE-PAYNBR-TRIES-SW
039000     END-SEARCH.
039100 450-EXIT.
039200     EXIT.
039300
039400 500-REFUND-PAYMENT.
039500     MOVE "500-REFUND-PAYMENT" TO PARA-NAME.
039600     PERFORM 520-FIND-PAYMENT THRU 520-EXIT.
039700
039800     IF NOT PAYMENT-WAS-FOUND
039900         MOVE "*** UNKNOWN PAYMENT NUMBER ON REFUND" TO ERR-MSG
040000         MOVE RP-PAYMENT-NUMBER TO ERR-KEY-FIELD
040100         WRITE SYSOUT-REC FROM ERR-MESSAGE-REC
040200         ADD +1 TO RECORDS-IN-ERROR
040300         GO TO 500-EXIT.
040400
040500     IF WS-PAY-STATUS(WS-PAY-IDX) = "R"
040600         MOVE "*** PAYMENT ALREADY REFUNDED" TO ERR-MSG
040700         MOVE RP-PAYMENT-NUMBER TO ERR-KEY-FIELD
040800         WRITE SYSOUT-REC FROM ERR-MESSAGE-REC
040900         ADD +1 TO RECORDS-IN-ERROR
041000         GO TO 500-EXIT.
041100
041200     MOVE WS-PAY-INVOICE-NUMBER(WS-PAY-IDX) TO
041300         RP-INVOICE-NUMBER.
041400     PERFORM 320-FIND-INVOICE THRU 320-EXIT.
041500
041600     IF NOT INVOICE-WAS-FOUND
041700         MOVE "*** INVOICE NOT FOUND FOR REFUND" TO ERR-MSG
041800         MOVE RP-PAYMENT-NUMBER TO ERR-KEY-FIELD
041900         WRITE SYSOUT-REC FROM ERR-MESSAGE-REC
042000         ADD +1 TO RECORDS-IN-ERROR
042100         GO TO 500-EXIT.
042200
042300     SUBTRACT WS-PAY-AMOUNT(WS-PAY-IDX) FROM IN-PAID-AMOUNT.
042400     IF IN-PAID-AMOUNT < ZERO
042500         MOVE ZERO TO IN-PAID-AMOUNT.
042600     COMPUTE IN-BALANCE-DUE ROUNDED =
042700         IN-TOTAL-AMOUNT - IN-PAID-AMOUNT.
042800     IF IN-PAID-AMOUNT = ZERO
042900         MOVE "P" TO IN-STATUS
043000     ELSE
043100         MOVE "R" TO IN-STATUS.
043200
043300     REWRITE INVOICE-MASTER-REC
043400         INVALID KEY
043500             MOVE "** REWRITE FAILED ON INVOICE-MASTER" TO
043600                 ABEND-REASON
043700             GO TO 1000-ABEND-RTN.
043800
043900     MOVE "R" TO WS-PAY-STATUS(WS-PAY-IDX).
044000     ADD +1 TO RECORDS-WRITTEN.
044100 500-EXIT.
044200     EXIT.
044300
044400 520-FIND-PAYMENT.
044500     MOVE "520-FIND-PAYMENT" TO PARA-NAME.
044600     MOVE "N" TO PAYMENT-FOUND-SW.
044700     IF WS-PAY-MAX > ZERO
044800         SET WS-PAY-IDX TO 1
044900         SEARCH WS-PAY-ENTRY
045000             AT END NEXT SENTENCE
045100             WHEN WS-PAY-NUMBER(WS-PAY-IDX) = RP-PAYMENT-NUMBER
045200                 MOVE "Y" TO PAYMENT-FOUND-SW
045300         END-SEARCH.
045400 520-EXIT.
045500     EXIT.
045600
045700 900-READ-PAYREQ.
045800     READ PAYREQ INTO PAYREQ-REC
045900         AT END MOVE "N" TO MORE-DATA-SW
046000         GO TO 900-EXIT
046100     END-READ.
046200     ADD +1 TO RECORDS-READ.
046300 900-EXIT.
046400     EXIT.
046500
046600 970-REWRITE-PAYMENT-FILE.
046700     MOVE "970-REWRITE-PAYMENT-FILE" TO PARA-NAME.
046800     OPEN OUTPUT PAYMENT-FILE.
046900     SET WS-PAY-IDX TO 1.
047000     PERFORM 975-REWRITE-ONE-PAYMENT THRU 975-EXIT
047010         WS-PAY-MAX TIMES.
048600     CLOSE PAYMENT-FILE.
048700 970-EXIT.
048800     EXIT.
048810
048820 975-REWRITE-ONE-PAYMENT.
048830     MOVE WS-PAY-NUMBER(WS-PAY-IDX)          TO
048840         PY-PAYMENT-NUMBER.
048850     MOVE WS-PAY-INVOICE-NUMBER(WS-PAY-IDX)  TO
048860         PY-INVOICE-NUMBER.
048870     MOVE WS-PAY-AMOUNT(WS-PAY-IDX)           TO
048880         PY-AMOUNT.
048890     MOVE WS-PAY-DATE(WS-PAY-IDX)              TO
048900         PY-PAYMENT-DATE.
048910     MOVE WS-PAY-METHOD(WS-PAY-IDX)             TO
048920         PY-PAYMENT-METHOD.
048930     MOVE WS-PAY-STATUS(WS-PAY-IDX)              TO
048940         PY-STATUS.
048950     WRITE PAYMENT-REC.
048960     SET WS-PAY-IDX UP BY 1.
048970 975-EXIT.
048980     EXIT.
048990
049000 999-CLEANUP.
049100     MOVE "999-CLEANUP" TO PARA-NAME.
049200     IF NOT TRAILER-REC
049300         MOVE "** INVALID FILE - NO TRAILER REC" TO ABEND-REASON
049400         GO TO 1000-ABEND-RTN.
049500
049600     MOVE PAYREQ-REC-DATA TO WS-TRAILER-REC.
049700     IF RECORDS-READ NOT EQUAL TO IN-RECORD-COUNT
049800         MOVE "** INVALID FILE - # RECORDS OUT OF BALANCE" TO
049900             ABEND-REASON
050000         MOVE RECORDS-READ    TO ACTUAL-VAL
050100         MOVE IN-RECORD-COUNT TO EXPECTED-VAL
050200         WRITE SYSOUT-REC FROM ABEND-REC
050300         GO TO 1000-ABEND-RTN.
050400
050500     PERFORM 970-REWRITE-PAYMENT-FILE THRU 970-EXIT.
050600     CLOSE PAYREQ, SYSOUT, INVOICE-MASTER.
050700     DISPLAY "** RECORDS READ **".
050800     DISPLAY RECORDS-READ.
050900     DISPLAY "** RECORDS WRITTEN **".
051000     DISPLAY RECORDS-WRITTEN.
051100     DISPLAY "** ERROR RECORDS FOUND **".
051200     DISPLAY RECORDS-IN-ERROR.
051300     DISPLAY "******** NORMAL END OF JOB PAYAPPL ********".
051400 999-EXIT.
051500     EXIT.
051600
051700 1000-ABEND-RTN.
051800     WRITE SYSOUT-REC FROM ABEND-REC.
051900     CLOSE PAYREQ, SYSOUT, INVOICE-MASTER.
052000     DISPLAY "*** ABNORMAL END OF JOB - PAYAPPL ***" UPON
052100         CONSOLE.
052200     DIVIDE ZERO-VAL INTO ONE-VAL.
