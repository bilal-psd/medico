000100******************************************************************
000200* COPYBOOK     INVCMSTR                                         *
000300* RELATIVE MASTER RECORD LAYOUT FOR INVOICE-MASTER               *
000400*        FILE        DDS0001.INVOICE.MASTER                     *
000500*        ORGANIZATION RELATIVE, KEYED BY IN-INVOICE-NUMBER       *
000600*        MAINTAINED BY INVBILL, PAYAPPL                          *
000700* ---------------------------------------------------------------*
000800* CHANGE LOG                                                    *
000900*   2024-02-14  RPK  TICKET MED-0128 - ORIGINAL LAYOUT           *
001000******************************************************************
001100 01  INVOICE-MASTER-REC.
001200     05  IN-INVOICE-NUMBER             PIC X(17).
001300     05  IN-PATIENT-MRN                 PIC X(14).
001400     05  IN-INVOICE-DATE                PIC 9(08).
001500     05  IN-DUE-DATE                     PIC 9(08).
001600     05  IN-DUE-DATE-PARTS REDEFINES IN-DUE-DATE.
001700         10  IN-DUE-CC                    PIC 9(02).
001800         10  IN-DUE-YY                    PIC 9(02).
001900         10  IN-DUE-MM                    PIC 9(02).
002000         10  IN-DUE-DD                    PIC 9(02).
002100     05  IN-STATUS                      PIC X(01).
002200         88  IN-IS-DRAFT                      VALUE "D".
002300         88  IN-IS-PENDING                     VALUE "P".
002400         88  IN-IS-PARTIALLY-PAID              VALUE "R".
002500         88  IN-IS-PAID                        VALUE "F".
002600         88  IN-IS-OVERDUE                      VALUE "O".
002700         88  IN-IS-CANCELLED                    VALUE "C".
002800         88  IN-IS-REFUNDED                      VALUE "U".
002900         88  IN-IS-TERMINAL
003000                 VALUE "F" "C" "U".
003100     05  IN-SUBTOTAL                     PIC S9(10)V99 COMP-3.
003200     05  IN-TAX-AMOUNT                   PIC S9(10)V99 COMP-3.
003300     05  IN-DISCOUNT-AMOUNT               PIC S9(10)V99 COMP-3.
003400     05  IN-TOTAL-AMOUNT                  PIC S9(10)V99 COMP-3.
003500     05  IN-PAID-AMOUNT                   PIC S9(10)V99 COMP-3.
003600     05  IN-BALANCE-DUE                   PIC S9(10)V99 COMP-3.
003700     05  IN-ITEM-COUNT                    PIC 9(03) COMP-3.
003800     05  FILLER                           PIC X(12).
003900
004000 01  WS-INV-INDEX-TABLE.
004100     05  WS-INV-INDEX-MAX               PIC 9(05) COMP VALUE ZERO.
004200     05  WS-INV-NEXT-RELNBR             PIC 9(08) COMP VALUE ZERO.
004300     05  WS-INV-INDEX-ENTRY OCCURS 5000 TIMES
004400             INDEXED BY WS-INV-IDX.
004500         10  WS-INV-IDX-NUMBER           PIC X(17).
004600         10  WS-INV-IDX-RELNBR           PIC 9(08) COMP.
004601     10  FILLER                  PIC X(01).
