000100******************************************************************
000200* COPYBOOK     BILLITEM                                         *
000300* SEQUENTIAL CHILD RECORD LAYOUT FOR BILLING-ITEM-FILE           *
000400*        FILE        DDS0001.BILLING.ITEM                       *
000500*        ORGANIZATION SEQUENTIAL, GROUPED BY BI-INVOICE-NUMBER   *
000600*        MAINTAINED BY INVBILL                                   *
000700* ---------------------------------------------------------------*
000800* CHANGE LOG                                                    *
000900*   2024-02-14  RPK  TICKET MED-0128 - ORIGINAL LAYOUT           *
001000******************************************************************
001100 01  BILLING-ITEM-REC.
001200     05  BI-INVOICE-NUMBER             PIC X(17).
001300     05  BI-ITEM-SEQ                    PIC 9(03) COMP-3.
001400     05  BI-ITEM-TYPE                   PIC X(01).
001500         88  BI-IS-CONSULTATION               VALUE "C".
001600         88  BI-IS-PROCEDURE                  VALUE "P".
001700         88  BI-IS-MEDICATION                  VALUE "M".
001800         88  BI-IS-LAB-TEST                     VALUE "L".
001900         88  BI-IS-IMAGING                      VALUE "I".
002000         88  BI-IS-ROOM-CHARGE                  VALUE "R".
002100         88  BI-IS-EQUIPMENT                     VALUE "E".
002200         88  BI-IS-SUPPLIES                      VALUE "S".
002300         88  BI-IS-OTHER                          VALUE "O".
002400     05  BI-DESCRIPTION                  PIC X(60).
002500     05  BI-QUANTITY                      PIC 9(05) COMP-3.
002600     05  BI-UNIT-PRICE                    PIC S9(8)V99 COMP-3.
002700     05  BI-DISCOUNT-PERCENT               PIC S9(3)V99 COMP-3.
002800     05  BI-TOTAL-PRICE                    PIC S9(10)V99 COMP-3.
002900     05  FILLER                            PIC X(14).
