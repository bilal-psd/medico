000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.  LABRES.
000300 AUTHOR. RAY P KOONTZ.
000400 INSTALLATION. COBOL DEVELOPMENT CENTER.
000500 DATE-WRITTEN. 03/13/86.
000600 DATE-COMPILED. 03/13/86.
000700 SECURITY. NON-CONFIDENTIAL.
000800
000900******************************************************************
001000*REMARKS.
001100*
001200*          THIS PROGRAM EDITS THE DAILY LAB-RESULT-REQUEST FILE.
001300*          TWO REQUEST TYPES ARE HANDLED -
001400*
001500*             R  -  POST A RESULT AGAINST AN ORDER ITEM, MOVE THE
001600*                   ITEM TO COMPLETED, AND ROLL THE PARENT ORDER
001700*                   STATUS UP
001800*             V  -  VERIFY A RESULT ALREADY ON FILE
001900*
002000*          THE LAST STEP OF THE RUN PRODUCES THE UNVERIFIED-
002100*          CRITICAL REPORT (CRITRPT) - EVERY RESULT STILL
002200*          CARRYING CRITICAL-FLAG = Y AND VERIFIED-FLAG = N.
002300*
002400*          LAB-RESULT-FILE AND LAB-ORDER-ITEM-FILE HAVE NO
002500*          RELATIVE ORGANIZATION OF THEIR OWN, SO BOTH ARE
002600*          LOADED INTO TABLES AT HOUSEKEEPING, UPDATED AND
002700*          GROWN IN MEMORY ACROSS THE RUN, AND REWRITTEN IN
002800*          FULL AT CLEANUP - SAME PATTERN AS LABADD AND RXDSP.
002900*
003000******************************************************************
003100* CHANGE LOG                                                      CL008CL0
003200*   03/13/86  RPK  MED-0127  ORIGINAL BUILD                       CL008CL0
003300*   09/02/98  DMT  MED-0177  CENTURY-WINDOW LOGIC ADDED - Y2K     CL008CL0
003400*                            REMEDIATION CARRIED FORWARD          CL008CL0
003500*   11/18/24  SLH  MED-0183  VERIFICATION EVENT AND UNVERIFIED-   CL008CL0
003600*                            CRITICAL REPORT ADDED PER LAB        CL008CL0
003700*                            SAFETY COMMITTEE REQUEST             CL008CL0
003800******************************************************************
003900
004000         INPUT FILE              -   DDS0001.LABRSREQ
004100
004200         LAB RESULT FILE         -   DDS0001.LABRSLT
004300
004400         LAB ORDER ITEMS         -   DDS0001.LABITEM
004500
004600         LAB ORDER MASTER        -   DDS0001.LABMSTR
004700
004800         UNVERIFIED CRIT RPT     -   DDS0001.CRITRPT
004900
005000         OUTPUT REJECT FILE      -   SYSOUT
005100
005200******************************************************************
005300 ENVIRONMENT DIVISION.
005400 CONFIGURATION SECTION.
005500 SOURCE-COMPUTER. IBM-390.
005600 OBJECT-COMPUTER. IBM-390.
005700 SPECIAL-NAMES.
005800     C01 IS TOP-OF-FORM.
005900 INPUT-OUTPUT SECTION.
006000 FILE-CONTROL.
006100     SELECT SYSOUT
006200     ASSIGN TO UT-S-SYSOUT
006300       ORGANIZATION IS SEQUENTIAL.
006400
006500     SELECT LABRSREQ
006600     ASSIGN TO UT-S-LABRSRQ
006700       ACCESS MODE IS SEQUENTIAL
006800       FILE STATUS IS IFCODE.
006900
007000     SELECT LAB-RESULT-FILE
007100     ASSIGN TO UT-S-LABRSLT
007200       ACCESS MODE IS SEQUENTIAL
007300       FILE STATUS IS LRCODE.
007400
007500     SELECT LAB-ORDER-ITEM-FILE
007600     ASSIGN TO UT-S-LABITEM
007700       ACCESS MODE IS SEQUENTIAL
007800       FILE STATUS IS LICODE.
007900
008000     SELECT LAB-ORDER-MASTER
008100            ASSIGN       TO LABMSTR
008200            ORGANIZATION IS RELATIVE
008300            ACCESS MODE  IS DYNAMIC
008400            RELATIVE KEY IS WS-LAB-REL-KEY
008500            FILE STATUS  IS LABMSTR-STATUS.
008600
008700     SELECT CRITRPT
008800     ASSIGN TO UT-S-CRITRPT
008900       ORGANIZATION IS SEQUENTIAL.
009000
009100 DATA DIVISION.
009200 FILE SECTION.
009300 FD  SYSOUT
009400     RECORDING MODE IS F
009500     LABEL RECORDS ARE STANDARD
009600     RECORD CONTAINS 130 CHARACTERS
009700     BLOCK CONTAINS 0 RECORDS
009800     DATA RECORD IS SYSOUT-REC.
009900 01  SYSOUT-REC  PIC X(130).
010000
010100 FD  LABRSREQ
010200     RECORDING MODE IS F
010300     LABEL RECORDS ARE STANDARD
010400     RECORD CONTAINS 100 CHARACTERS
010500     BLOCK CONTAINS 0 RECORDS
010600     DATA RECORD IS LABRSREQ-REC-DATA.
010700 01  LABRSREQ-REC-DATA PIC X(100).
010800
010900 FD  LAB-RESULT-FILE
011000     RECORDING MODE IS F
011100     LABEL RECORDS ARE STANDARD
011200     RECORD CONTAINS 102 CHARACTERS
011300     BLOCK CONTAINS 0 RECORDS
011400     DATA RECORD IS LAB-RESULT-REC.
011500 COPY LABRSLT.
011600
011700 FD  LAB-ORDER-ITEM-FILE
011800     RECORDING MODE IS F
011900     LABEL RECORDS ARE STANDARD
012000     RECORD CONTAINS 57 CHARACTERS
012100     BLOCK CONTAINS 0 RECORDS
012200     DATA RECORD IS LAB-ORDER-ITEM-REC.
012300 COPY LABITEM.
012400
012500 FD  LAB-ORDER-MASTER
012600     RECORD CONTAINS 79 CHARACTERS
012700     DATA RECORD IS LAB-ORDER-MASTER-REC.
012800 COPY LABMSTR.
012900
013000 FD  CRITRPT
013100     RECORDING MODE IS F
013200     LABEL RECORDS ARE STANDARD
013300     RECORD CONTAINS 80 CHARACTERS
013400     BLOCK CONTAINS 0 RECORDS
013500     DATA RECORD IS CRITRPT-REC.
013600 01  CRITRPT-REC PIC X(80).
013700
013800 WORKING-STORAGE SECTION.
013900
014000 01  FILE-STATUS-CODES.
014100     05  IFCODE                  PIC X(2).
014200         88 NO-MORE-DATA      VALUE "10".
014300     05  LRCODE                  PIC X(2).
014400     05  LICODE                  PIC X(2).
014500     05  LABMSTR-STATUS          PIC X(2).
014600
014601     05  FILLER                  PIC X(01).
014700 01  LABRSREQ-REC.
014800     05  RR-RECORD-TYPE          PIC X(01).
014900         88  TRAILER-REC             VALUE "T".
015000     05  RR-REQUEST-TYPE         PIC X(01).
015100         88  RR-IS-RESULT            VALUE "R".
015200         88  RR-IS-VERIFY            VALUE "V".
015300     05  RR-ORDER-NUMBER         PIC X(17).
015400     05  RR-ITEM-SEQ             PIC 9(03).
015500     05  RR-RESULT-VALUE         PIC X(40).
015600     05  RR-ABNORMAL-FLAG        PIC X(01).
015700     05  RR-CRITICAL-FLAG        PIC X(01).
015800     05  RR-VERIFIED-BY          PIC X(08).
015900     05  FILLER                  PIC X(28).
016000
016100 01  WS-TRAILER-REC.
016300     05  IN-RECORD-COUNT         PIC 9(09).
016400     05  FILLER                  PIC X(90).
016500
016600 01  WS-TODAY.
016700     05  WS-TODAY-CCYYMMDD       PIC 9(08).
016800     05  WS-TODAY-PARTS REDEFINES WS-TODAY-CCYYMMDD.
016900         10  WS-TODAY-CC         PIC 9(02).
017000         10  WS-TODAY-YY         PIC 9(02).
017100         10  WS-TODAY-MMDD       PIC 9(04).
017101     10  FILLER                  PIC X(01).
017200 01  WS-ACCEPT-DATE              PIC 9(06).
017300 01  WS-ACCEPT-PARTS REDEFINES WS-ACCEPT-DATE.
017400     05  WS-ACCEPT-YY            PIC 9(02).
017500     05  WS-ACCEPT-MMDD          PIC 9(04).
017501     05  FILLER                  PIC X(01).
017600 01  WS-NOW-TIME                 PIC 9(06).
017700 01  WS-NOW-PARTS REDEFINES WS-NOW-TIME.
017800     05  WS-NOW-HHMMSS           PIC 9(06).
017900
018000******************************************************************
018100* IN-MEMORY LAB-ORDER-ITEM TABLE - SAME SHAPE AND LOAD/REWRITE    *
018200* DISCIPLINE AS LABADD.  COMPLETED-STATUS FLIPS HAPPEN HERE IN    *
018300* MEMORY AND ARE NOT WRITTEN BACK UNTIL CLEANUP.                  *
018400******************************************************************
018401     05  FILLER                  PIC X(01).
018500 01  WS-ITEM-TABLE.
018600     05  WS-ITEM-MAX                 PIC 9(05) COMP VALUE ZERO.
018700     05  WS-ITEM-ENTRY OCCURS 9000 TIMES
018800             INDEXED BY WS-ITEM-IDX.
018900         10  WS-ITEM-ORDER-NUMBER     PIC X(17).
019000         10  WS-ITEM-SEQ              PIC 9(03) COMP-3.
019100         10  WS-ITEM-TEST-CODE        PIC X(12).
019200         10  WS-ITEM-STATUS           PIC X(01).
019300
019400******************************************************************
019500* IN-MEMORY LAB-RESULT TABLE - LOADED FROM LAB-RESULT-FILE AT     *
019600* HOUSEKEEPING, GROWN BY EVERY "R" REQUEST, UPDATED BY EVERY "V"  *
019700* REQUEST, AND REWRITTEN IN FULL AT CLEANUP.                      *
019800******************************************************************
019801     10  FILLER                  PIC X(01).
019900 01  WS-RESULT-TABLE.
020000     05  WS-RESULT-MAX               PIC 9(05) COMP VALUE ZERO.
020100     05  WS-RESULT-ENTRY OCCURS 9000 TIMES
020200             INDEXED BY WS-RESULT-IDX.
020300         10  WS-RESULT-ORDER-NUMBER   PIC X(17).
020400         10  WS-RESULT-ITEM-SEQ       PIC 9(03) COMP-3.
020500         10  WS-RESULT-VALUE          PIC X(40).
020600         10  WS-RESULT-ABNORMAL-FLAG  PIC X(01).
020700         10  WS-RESULT-CRITICAL-FLAG  PIC X(01).
020800         10  WS-RESULT-VERIFIED-FLAG  PIC X(01).
020900         10  WS-RESULT-VERIFIED-BY    PIC X(08).
021000         10  WS-RESULT-VERIFIED-DATE  PIC 9(08).
021100         10  WS-RESULT-VERIFIED-TIME  PIC 9(06).
021200
021201     10  FILLER                  PIC X(01).
021300 01  COUNTERS-IDXS-AND-ACCUMULATORS.
021400     05 RECORDS-WRITTEN          PIC 9(7) COMP.
021500     05 RECORDS-IN-ERROR         PIC 9(7) COMP.
021600     05 RECORDS-READ             PIC 9(9) COMP.
021700     05 WS-LAB-REL-KEY           PIC 9(08) COMP.
021800     05 WS-CRIT-LINES-WRITTEN    PIC 9(7) COMP.
021900     05 WS-ALL-DONE-COUNT        PIC 9(05) COMP.
022000     05 WS-ANY-PROGRESS-COUNT    PIC 9(05) COMP.
022100     05 WS-ITEMS-FOR-ORDER       PIC 9(05) COMP.
022200
022201     05  FILLER                  PIC X(01).
022300 01  FLAGS-AND-SWITCHES.
022400     05 MORE-DATA-SW             PIC X(01) VALUE "Y".
022500         88 NO-MORE-LABRSREQ VALUE "N".
022600     05 ITEM-FOUND-SW            PIC X(01) VALUE "N".
022700         88 ITEM-WAS-FOUND   VALUE "Y".
022800     05 RESULT-FOUND-SW          PIC X(01) VALUE "N".
022900         88 RESULT-WAS-FOUND VALUE "Y".
023000
023001     05  FILLER                  PIC X(01).
023100 01  ERR-MESSAGE-REC.
023200     05  ERR-MSG                 PIC X(40).
023300     05  FILLER                  PIC X(02).
023400     05  ERR-KEY-FIELD           PIC X(17).
023500     05  FILLER                  PIC X(71).
023600
023700 01  WS-CRITRPT-HEADING.
023800     05  FILLER                  PIC X(27) VALUE
023900         "UNVERIFIED CRITICAL RESULTS".
024000     05  FILLER                  PIC X(53) VALUE SPACES.
024100
024200 01  WS-CRITRPT-LINE.
024300     05  WC-ORDER-NUMBER         PIC X(17).
024400     05  FILLER                  PIC X(02) VALUE SPACES.
024500     05  WC-ITEM-SEQ             PIC ZZ9.
024600     05  FILLER                  PIC X(02) VALUE SPACES.
024700     05  WC-RESULT-VALUE         PIC X(40).
024800     05  FILLER                  PIC X(16) VALUE SPACES.
024900
025000 COPY ABENDREC.
025100
025200 PROCEDURE DIVISION.
025300     PERFORM 000-HOUSEKEEPING THRU 000-EXIT.
025400     PERFORM 100-MAINLINE THRU 100-EXIT
025500             UNTIL NO-MORE-LABRSREQ OR TRAILER-REC.
025600     PERFORM 999-CLEANUP THRU 999-EXIT.
025700     MOVE +0 TO RETURN-CODE.
025800     GOBACK.
025900
026000 000-HOUSEKEEPING.
026100     MOVE "000-HOUSEKEEPING" TO PARA-NAME.
026200     DISPLAY "******** BEGIN JOB LABRES ********".
026300     ACCEPT WS-ACCEPT-DATE FROM DATE.
026400     IF WS-ACCEPT-YY < 50
026500         MOVE "20" TO WS-TODAY-CC
026600     ELSE
026700         MOVE "19" TO WS-TODAY-CC.
026800     MOVE WS-ACCEPT-YY   TO WS-TODAY-YY.
026900     MOVE WS-ACCEPT-MMDD TO WS-TODAY-MMDD.
027000     ACCEPT WS-NOW-TIME FROM TIME.
027100
027200     INITIALIZE COUNTERS-IDXS-AND-ACCUMULATORS, WS-TRAILER-REC.
027300     OPEN INPUT LABRSREQ.
027400     OPEN OUTPUT SYSOUT.
027500     OPEN I-O LAB-ORDER-MASTER.
027600     PERFORM 040-LOAD-ITEM-TABLE THRU 040-EXIT.
027700     PERFORM 045-LOAD-RESULT-TABLE THRU 045-EXIT.
027800     PERFORM 050-LOAD-LAB-INDEX THRU 050-EXIT.
027900     PERFORM 900-READ-LABRSREQ THRU 900-EXIT.
028000     IF NO-MORE-LABRSREQ
028100         MOVE "EMPTY INPUT FILE" TO ABEND-REASON
028200         GO TO 1000-ABEND-RTN.
028300 000-EXIT.
028400     EXIT.
028500
028600 040-LOAD-ITEM-TABLE.
028700     MOVE "040-LOAD-ITEM-TABLE" TO PARA-NAME.
028800     MOVE ZERO TO WS-ITEM-MAX.
028900     OPEN INPUT LAB-ORDER-ITEM-FILE.
029000     READ LAB-ORDER-ITEM-FILE
029100         AT END GO TO 040-CLOSE.
029200 040-LOAD-LOOP.
029300     ADD 1 TO WS-ITEM-MAX.
029400     MOVE LI-ORDER-NUMBER TO WS-ITEM-ORDER-NUMBER(WS-ITEM-MAX).
029500     MOVE LI-ITEM-SEQ     TO WS-ITEM-SEQ(WS-ITEM-MAX).
029600     MOVE LI-TEST-CODE    TO WS-ITEM-TEST-CODE(WS-ITEM-MAX).
029700     MOVE LI-STATUS       TO WS-ITEM-STATUS(WS-ITEM-MAX).
029800     READ LAB-ORDER-ITEM-FILE
029900         AT END GO TO 040-CLOSE.
030000     GO TO 040-LOAD-LOOP.
030100 040-CLOSE.
030200     CLOSE LAB-ORDER-ITEM-FILE.
030300 040-EXIT.
030400     EXIT.
030500
030600 045-LOAD-RESULT-TABLE.
030700     MOVE "045-LOAD-RESULT-TABLE" TO PARA-NAME.
030800     MOVE ZERO TO WS-RESULT-MAX.
030900     OPEN INPUT LAB-RESULT-FILE.
031000     READ LAB-RESULT-FILE
031100         AT END GO TO 045-CLOSE.
031200 045-LOAD-LOOP.
031300     ADD 1 TO WS-RESULT-MAX.
031400     MOVE LR-ORDER-NUMBER      TO
031500         WS-RESULT-ORDER-NUMBER(WS-RESULT-MAX).
031600     MOVE LR-ITEM-SEQ          TO
031700         WS-RESULT-ITEM-SEQ(WS-RESULT-MAX).
031800     MOVE LR-RESULT-VALUE      TO
031900         WS-RESULT-VALUE(WS-RESULT-MAX).
032000     MOVE LR-ABNORMAL-FLAG     TO
032100         WS-RESULT-ABNORMAL-FLAG(WS-RESULT-MAX).
032200     MOVE LR-CRITICAL-FLAG     TO
032300         WS-RESULT-CRITICAL-FLAG(WS-RESULT-MAX).
032400     MOVE LR-VERIFIED-FLAG     TO
032500         WS-RESULT-VERIFIED-FLAG(WS-RESULT-MAX).
032600     MOVE LR-VERIFIED-BY       TO
032700         WS-RESULT-VERIFIED-BY(WS-RESULT-MAX).
032800     MOVE LR-VERIFIED-DATE     TO
032900         WS-RESULT-VERIFIED-DATE(WS-RESULT-MAX).
033000     MOVE LR-VERIFIED-TIME     TO
033100         WS-RESULT-VERIFIED-TIME(WS-RESULT-MAX).
033200     READ LAB-RESULT-FILE
033300         AT END GO TO 045-CLOSE.
033400     GO TO 045-LOAD-LOOP.
033500 045-CLOSE.
033600     CLOSE LAB-RESULT-FILE.
033700 045-EXIT.
033800     EXIT.
033900
034000 050-LOAD-LAB-INDEX.
034100     MOVE "050-LOAD-LAB-INDEX" TO PARA-NAME.
034200     MOVE ZERO TO WS-LAB-INDEX-MAX, WS-LAB-NEXT-RELNBR.
034300     MOVE 1 TO WS-LAB-REL-KEY.
034400     READ LAB-ORDER-MASTER
034500         INVALID KEY GO TO 050-EXIT.
034600 050-LOAD-LOOP.
034700     ADD 1 TO WS-LAB-INDEX-MAX.
034800     SET WS-LAB-IDX(WS-LAB-INDEX-MAX) TO WS-LAB-INDEX-MAX.
034900     MOVE LO-ORDER-NUMBER TO WS-LAB-IDX-NUMBER(WS-LAB-INDEX-MAX).
035000     MOVE WS-LAB-REL-KEY  TO WS-LAB-IDX-RELNBR(WS-LAB-INDEX-MAX).
035100     MOVE WS-LAB-REL-KEY  TO WS-LAB-NEXT-RELNBR.
035200     ADD 1 TO WS-LAB-REL-KEY.
035300     READ LAB-ORDER-MASTER
035400         INVALID KEY GO TO 050-EXIT.
035500     GO TO 050-LOAD-LOOP.
035600 050-EXIT.
035700     EXIT.
035800
035900 100-MAINLINE.
036000     MOVE "100-MAINLINE" TO PARA-NAME.
036100     EVALUATE TRUE
036200         WHEN RR-IS-RESULT
036300             PERFORM 300-POST-RESULT THRU 300-EXIT
036400         WHEN RR-IS-VERIFY
036500             PERFORM 500-VERIFY-RESULT THRU 500-EXIT
036600     END-EVALUATE.
036700     PERFORM 900-READ-LABRSREQ THRU 900-EXIT.
036800 100-EXIT.
036900     EXIT.
037000
037100 300-POST-RESULT.
037200     MOVE "300-POST-RESULT" TO PARA-NAME.
037300     PERFORM 310-FIND-ITEM THRU 310-EXIT.
037400     IF NOT ITEM-WAS-FOUND
037500         MOVE "*** ORDER ITEM NOT ON FILE" TO ERR-MSG
037600         MOVE RR-ORDER-NUMBER TO ERR-KEY-FIELD
037700         WRITE SYSOUT-REC FROM ERR-MESSAGE-REC
037800         ADD +1 TO RECORDS-IN-ERROR
037900         GO TO 300-EXIT.
038000
038100     IF WS-ITEM-STATUS(WS-ITEM-IDX) = "X"
038200         MOVE "*** ITEM IS CANCELLED - RESULT REJECTED" TO
038300             ERR-MSG
038400         MOVE RR-ORDER-NUMBER TO ERR-KEY-FIELD
038500         WRITE SYSOUT-REC FROM ERR-MESSAGE-REC
038600         ADD +1 TO RECORDS-IN-ERROR
038700         GO TO 300-EXIT.
038800
038900     PERFORM 320-FIND-RESULT THRU 320-EXIT.
039000     IF RESULT-WAS-FOUND
039100         MOVE "*** ITEM ALREADY HAS A RESULT" TO ERR-MSG
039200         MOVE RR-ORDER-NUMBER TO ERR-KEY-FIELD
039300         WRITE SYSOUT-REC FROM ERR-MESSAGE-REC
039400         ADD +1 TO RECORDS-IN-ERROR
039500         GO TO 300-EXIT.
039600
039700     ADD 1 TO WS-RESULT-MAX.
039800     MOVE RR-ORDER-NUMBER   TO
039900         WS-RESULT-ORDER-NUMBER(WS-RESULT-MAX).
040000     MOVE RR-ITEM-SEQ       TO
040100         WS-RESULT-ITEM-SEQ(WS-RESULT-MAX).
040200     MOVE RR-RESULT-VALUE   TO WS-RESULT-VALUE(WS-RESULT-MAX).
040300     MOVE RR-ABNORMAL-FLAG  TO
040400         WS-RESULT-ABNORMAL-FLAG(WS-RESULT-MAX).
040500     MOVE RR-CRITICAL-FLAG  TO
040600         WS-RESULT-CRITICAL-FLAG(WS-RESULT-MAX).
040700     MOVE "N"               TO
040800         WS-RESULT-VERIFIED-FLAG(WS-RESULT-MAX).
040900     MOVE SPACES            TO
041000         WS-RESULT-VERIFIED-BY(WS-RESULT-MAX).
041100     MOVE ZERO              TO
041200         WS-RESULT-VERIFIED-DATE(WS-RESULT-MAX)
041300         WS-RESULT-VERIFIED-TIME(WS-RESULT-MAX).
041400
041500     MOVE "C" TO WS-ITEM-STATUS(WS-ITEM-IDX).
041600     PERFORM 400-ROLLUP-ORDER THRU 400-EXIT.
041700     ADD +1 TO RECORDS-WRITTEN.
041800 300-EXIT.
041900     EXIT.
042000
042100 310-FIND-ITEM.
042200     MOVE "310-FIND-ITEM" TO PARA-NAME.
042300     MOVE "N" TO ITEM-FOUND-SW.
042400     IF WS-ITEM-MAX = ZERO
042500         GO TO 310-EXIT.
042600     SEARCH WS-ITEM-ENTRY
042700         AT END NEXT SENTENCE
042800         WHEN WS-ITEM-ORDER-NUMBER(WS-ITEM-IDX) = RR-ORDER-NUMBER
042900           AND WS-ITEM-SEQ(WS-ITEM-IDX) = RR-ITEM-SEQ
043000             MOVE "Y" TO ITEM-FOUND-SW
043100     END-SEARCH.
043200 310-EXIT.
043300     EXIT.
043400
043500 320-FIND-RESULT.
043600     MOVE "320-FIND-RESULT" TO PARA-NAME.
043700     MOVE "N" TO RESULT-FOUND-SW.
043800     IF WS-RESULT-MAX = ZERO
043900         GO TO 320-EXIT.
044000     SET WS-RESULT-IDX TO 1.
044100 320-LOOP.
044200     IF WS-RESULT-ORDER-NUMBER(WS-RESULT-IDX) = RR-ORDER-NUMBER
044300        AND WS-RESULT-ITEM-SEQ(WS-RESULT-IDX) = RR-ITEM-SEQ
044400         MOVE "Y" TO RESULT-FOUND-SW
044500         GO TO 320-EXIT.
044600     SET WS-RESULT-IDX UP BY 1.
044700     IF WS-RESULT-IDX > WS-RESULT-MAX
044800         GO TO 320-EXIT.
044900     GO TO 320-LOOP.
045000 320-EXIT.
045100     EXIT.
045200
045300 400-ROLLUP-ORDER.
045400     MOVE "400-ROLLUP-ORDER" TO PARA-NAME.
045500     SET WS-LAB-IDX TO 1.
045600     MOVE ZERO TO WS-LAB-REL-KEY.
045700     IF WS-LAB-INDEX-MAX > ZERO
045800         SEARCH WS-LAB-INDEX-ENTRY
045900             AT END NEXT SENTENCE
046000             WHEN WS-LAB-IDX-NUMBER(WS-LAB-IDX) = RR-ORDER-NUMBER
046100                 MOVE WS-LAB-IDX-RELNBR(WS-LAB-IDX) TO
046200                     WS-LAB-REL-KEY
046300         END-SEARCH.
046400     IF WS-LAB-REL-KEY = ZERO
046500         GO TO 400-EXIT.
046600     READ LAB-ORDER-MASTER
046700         INVALID KEY
046800             MOVE "** READ FAILED ON LAB-ORDER-MASTER" TO
046900                 ABEND-REASON
047000             GO TO 1000-ABEND-RTN.
047100
047200     MOVE ZERO TO WS-ALL-DONE-COUNT, WS-ANY-PROGRESS-COUNT,
047300                  WS-ITEMS-FOR-ORDER.
047400     IF WS-ITEM-MAX = ZERO
047500         GO TO 400-REWRITE.
047600     SET WS-ITEM-IDX TO 1.
047700 400-SCAN-LOOP.
047800     IF WS-ITEM-ORDER-NUMBER(WS-ITEM-IDX) = RR-ORDER-NUMBER
047900         ADD 1 TO WS-ITEMS-FOR-ORDER
048000         IF WS-ITEM-STATUS(WS-ITEM-IDX) = "C" OR
048100            WS-ITEM-STATUS(WS-ITEM-IDX) = "X"
048200             ADD 1 TO WS-ALL-DONE-COUNT
048300         END-IF
048400         IF WS-ITEM-STATUS(WS-ITEM-IDX) = "I" OR
048500            WS-ITEM-STATUS(WS-ITEM-IDX) = "C"
048600             ADD 1 TO WS-ANY-PROGRESS-COUNT
048700         END-IF
048800     END-IF.
048900     SET WS-ITEM-IDX UP BY 1.
049000     IF WS-ITEM-IDX > WS-ITEM-MAX
049100         GO TO 400-EVALUATE.
049200     GO TO 400-SCAN-LOOP.
049300 400-EVALUATE.
049400     IF WS-ITEMS-FOR-ORDER > ZERO
049500        AND WS-ALL-DONE-COUNT = WS-ITEMS-FOR-ORDER
049600         MOVE "C" TO LO-STATUS
049700     ELSE
049800         IF WS-ANY-PROGRESS-COUNT > ZERO
049900             MOVE "I" TO LO-STATUS.
050000 400-REWRITE.
050100     REWRITE LAB-ORDER-MASTER-REC
050200         INVALID KEY
050300             MOVE "** REWRITE FAILED ON LAB-ORDER-MASTER" TO
050400                 ABEND-REASON
050500             GO TO 1000-ABEND-RTN.
050600 400-EXIT.
050700     EXIT.
050800
050900 500-VERIFY-RESULT.
051000     MOVE "500-VERIFY-RESULT" TO PARA-NAME.
051100     PERFORM 320-FIND-RESULT THRU 320-EXIT.
051200     IF NOT RESULT-WAS-FOUND
051300         MOVE "*** RESULT NOT ON FILE FOR VERIFICATION" TO
051400             ERR-MSG
051500         MOVE RR-ORDER-NUMBER TO ERR-KEY-FIELD
051600         WRITE SYSOUT-REC FROM ERR-MESSAGE-REC
051700         ADD +1 TO RECORDS-IN-ERROR
051800         GO TO 500-EXIT.
051900
052000     IF WS-RESULT-VERIFIED-FLAG(WS-RESULT-IDX) = "Y"
052100         MOVE "*** RESULT ALREADY VERIFIED" TO ERR-MSG
052200         MOVE RR-ORDER-NUMBER TO ERR-KEY-FIELD
052300         WRITE SYSOUT-REC FROM ERR-MESSAGE-REC
052400         ADD +1 TO RECORDS-IN-ERROR
052500         GO TO 500-EXIT.
052600
052700     MOVE "Y"                   TO
052800         WS-RESULT-VERIFIED-FLAG(WS-RESULT-IDX).
052900     MOVE RR-VERIFIED-BY        TO
053000         WS-RESULT-VERIFIED-BY(WS-RESULT-IDX).
053100     MOVE WS-TODAY-CCYYMMDD     TO
053200         WS-RESULT-VERIFIED-DATE(WS-RESULT-IDX).
053300     MOVE WS-NOW-TIME           TO
053400         WS-RESULT-VERIFIED-TIME(WS-RESULT-IDX).
053500     ADD +1 TO RECORDS-WRITTEN.
053600 500-EXIT.
053700     EXIT.
053800
053900 900-READ-LABRSREQ.
054000     READ LABRSREQ INTO LABRSREQ-REC
054100         AT END MOVE "N" TO MORE-DATA-SW
054200         GO TO 900-EXIT
054300     END-READ.
054400     ADD +1 TO RECORDS-READ.
054500 900-EXIT.
054600     EXIT.
054700
054800 999-CLEANUP.
054900     MOVE "999-CLEANUP" TO PARA-NAME.
055000     IF NOT TRAILER-REC
055100         MOVE "** INVALID FILE - NO TRAILER REC" TO ABEND-REASON
055200         GO TO 1000-ABEND-RTN.
055300
055400     MOVE LABRSREQ-REC-DATA TO WS-TRAILER-REC.
055500     IF RECORDS-READ NOT EQUAL TO IN-RECORD-COUNT
055600         MOVE "** INVALID FILE - # RECORDS OUT OF BALANCE" TO
055700             ABEND-REASON
055800         MOVE RECORDS-READ    TO ACTUAL-VAL
055900         MOVE IN-RECORD-COUNT TO EXPECTED-VAL
056000         WRITE SYSOUT-REC FROM ABEND-REC
056100         GO TO 1000-ABEND-RTN.
056200
056300     PERFORM 950-REWRITE-ITEM-FILE THRU 950-EXIT.
056400     PERFORM 960-REWRITE-RESULT-FILE THRU 960-EXIT.
056500     PERFORM 850-WRITE-CRITRPT THRU 850-EXIT.
056600     CLOSE LABRSREQ, SYSOUT, LAB-ORDER-MASTER.
056700     DISPLAY "** RECORDS READ **".
056800     DISPLAY RECORDS-READ.
056900     DISPLAY "** RECORDS WRITTEN **".
057000     DISPLAY RECORDS-WRITTEN.
057100     DISPLAY "** ERROR RECORDS FOUND **".
057200     DISPLAY RECORDS-IN-ERROR.
057300     DISPLAY "** UNVERIFIED CRITICAL RESULTS REPORTED **".
057400     DISPLAY WS-CRIT-LINES-WRITTEN.
057500     DISPLAY "******** NORMAL END OF JOB LABRES ********".
057600 999-EXIT.
057700     EXIT.
057800
057900 950-REWRITE-ITEM-FILE.
058000     MOVE "950-REWRITE-ITEM-FILE" TO PARA-NAME.
058100     OPEN OUTPUT LAB-ORDER-ITEM-FILE.
058200     IF WS-ITEM-MAX = ZERO
058300         GO TO 950-CLOSE.
058400     SET WS-ITEM-IDX TO 1.
058500 950-WRITE-LOOP.
058600     MOVE WS-ITEM-ORDER-NUMBER(WS-ITEM-IDX) TO LI-ORDER-NUMBER.
058700     MOVE WS-ITEM-SEQ(WS-ITEM-IDX)          TO LI-ITEM-SEQ.
058800     MOVE WS-ITEM-TEST-CODE(WS-ITEM-IDX)    TO LI-TEST-CODE.
058900     MOVE WS-ITEM-STATUS(WS-ITEM-IDX)       TO LI-STATUS.
059000     WRITE LAB-ORDER-ITEM-REC.
059100     SET WS-ITEM-IDX UP BY 1.
059200     IF WS-ITEM-IDX > WS-ITEM-MAX
059300         GO TO 950-CLOSE.
059400     GO TO 950-WRITE-LOOP.
059500 950-CLOSE.
059600     CLOSE LAB-ORDER-ITEM-FILE.
059700 950-EXIT.
059800     EXIT.
059900
060000 960-REWRITE-RESULT-FILE.
060100     MOVE "960-REWRITE-RESULT-FILE" TO PARA-NAME.
060200     OPEN OUTPUT LAB-RESULT-FILE.
060300     IF WS-RESULT-MAX = ZERO
060400         GO TO 960-CLOSE.
060500     SET WS-RESULT-IDX TO 1.
060600 960-WRITE-LOOP.
060700     MOVE WS-RESULT-ORDER-NUMBER(WS-RESULT-IDX) TO
060800         LR-ORDER-NUMBER.
060900     MOVE WS-RESULT-ITEM-SEQ(WS-RESULT-IDX)     TO
061000         LR-ITEM-SEQ.
061100     MOVE WS-RESULT-VALUE(WS-RESULT-IDX)        TO
061200         LR-RESULT-VALUE.
061300     MOVE WS-RESULT-ABNORMAL-FLAG(WS-RESULT-IDX) TO
061400         LR-ABNORMAL-FLAG.
061500     MOVE WS-RESULT-CRITICAL-FLAG(WS-RESULT-IDX) TO
061600         LR-CRITICAL-FLAG.
061700     MOVE WS-RESULT-VERIFIED-FLAG(WS-RESULT-IDX) TO
061800         LR-VERIFIED-FLAG.
061900     MOVE WS-RESULT-VERIFIED-BY(WS-RESULT-IDX)   TO
062000         LR-VERIFIED-BY.
062100     MOVE WS-RESULT-VERIFIED-DATE(WS-RESULT-IDX) TO
062200         LR-VERIFIED-DATE.
062300     MOVE WS-RESULT-VERIFIED-TIME(WS-RESULT-IDX) TO
062400         LR-VERIFIED-TIME.
062500     WRITE LAB-RESULT-REC.
062600     SET WS-RESULT-IDX UP BY 1.
062700     IF WS-RESULT-IDX > WS-RESULT-MAX
062800         GO TO 960-CLOSE.
062900     GO TO 960-WRITE-LOOP.
063000 960-CLOSE.
063100     CLOSE LAB-RESULT-FILE.
063200 960-EXIT.
063300     EXIT.
063400
063500 850-WRITE-CRITRPT.
063600     MOVE "850-WRITE-CRITRPT" TO PARA-NAME.
063700     MOVE ZERO TO WS-CRIT-LINES-WRITTEN.
063800     OPEN OUTPUT CRITRPT.
063900     WRITE CRITRPT-REC FROM WS-CRITRPT-HEADING.
064000     IF WS-RESULT-MAX = ZERO
064100         GO TO 850-CLOSE.
064200     SET WS-RESULT-IDX TO 1.
064300 850-LOOP.
064400     IF WS-RESULT-CRITICAL-FLAG(WS-RESULT-IDX) = "Y"
064500        AND WS-RESULT-VERIFIED-FLAG(WS-RESULT-IDX) = "N"
064600         MOVE WS-RESULT-ORDER-NUMBER(WS-RESULT-IDX) TO
064700             WC-ORDER-NUMBER
064800         MOVE WS-RESULT-ITEM-SEQ(WS-RESULT-IDX)     TO
064900             WC-ITEM-SEQ
065000         MOVE WS-RESULT-VALUE(WS-RESULT-IDX)        TO
065100             WC-RESULT-VALUE
065200         WRITE CRITRPT-REC FROM WS-CRITRPT-LINE
065300         ADD 1 TO WS-CRIT-LINES-WRITTEN
065400     END-IF.
065500     SET WS-RESULT-IDX UP BY 1.
065600     IF WS-RESULT-IDX > WS-RESULT-MAX
065700         GO TO 850-CLOSE.
065800     GO TO 850-LOOP.
065900 850-CLOSE.
066000     CLOSE CRITRPT.
066100 850-EXIT.
066200     EXIT.
066300
066400 1000-ABEND-RTN.
066500     WRITE SYSOUT-REC FROM ABEND-REC.
066600     CLOSE LABRSREQ, SYSOUT, LAB-ORDER-MASTER.
066700     DISPLAY "*** ABNORMAL END OF JOB - LABRES ***" UPON CONSOLE.
066800     DIVIDE ZERO-VAL INTO ONE-VAL.
