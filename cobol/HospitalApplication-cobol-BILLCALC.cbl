000100 IDENTIFICATION DIVISION.
000200******************************************************************
000300 PROGRAM-ID.  BILLCALC.
000400 AUTHOR. R PRASAD KUMAR.
000500 INSTALLATION. COBOL DEVELOPMENT CENTER.
000600 DATE-WRITTEN. 03/06/86.
000700 DATE-COMPILED. 03/06/86.
000800 SECURITY. NON-CONFIDENTIAL.
000900
001000******************************************************************
001100*REMARKS.
001200*
001300*          COMPUTES A BILLING-ITEM'S TOTAL-PRICE FOR INVBILL.
001400*          GROSS = UNIT-PRICE * QUANTITY, LESS A DISCOUNT OF
001500*          (GROSS * DISCOUNT-PERCENT / 100) WHEN DISCOUNT-PERCENT
001600*          IS GREATER THAN ZERO.  RESULT IS ROUNDED HALF-UP TO
001700*          TWO DECIMALS PER THE MEDICO MONETARY ROUNDING RULE.
001800*
001900*          ADAPTED FROM CLCLBCST - SAME ONE-RECORD-IN/ONE-CODE-
002000*          OUT LINKAGE SHAPE, SAME COMPUTE-THEN-ROUND STYLE.
002100******************************************************************
002200* CHANGE LOG                                                      CL001CL0
002300*   03/06/86  RPK  MED-0123  ORIGINAL BUILD                       CL001CL0
002400*   07/30/97  SLH  MED-0171  DISCOUNT-PERCENT ZERO SHORT-CIRCUIT  CL001CL0
002500*                            ADDED SO A ZERO DISCOUNT NEVER       CL001CL0
002600*                            TRIPS THE ROUNDING ON A NO-OP SUB    CL001CL0
002700******************************************************************
002800
002900 ENVIRONMENT DIVISION.
003000 CONFIGURATION SECTION.
003100 SOURCE-COMPUTER. IBM-390.
003200 OBJECT-COMPUTER. IBM-390.
003300 INPUT-OUTPUT SECTION.
003400
003500 DATA DIVISION.
003600 FILE SECTION.
003700
003800 WORKING-STORAGE SECTION.
003900 01  MISC-FIELDS.
004000     05  WS-GROSS-AMOUNT             PIC S9(10)V99 COMP-3.
004100     05  WS-DISCOUNT-AMOUNT          PIC S9(10)V99 COMP-3.
004110     05  FILLER                  PIC X(01).
004200
004300 LINKAGE SECTION.
004400 01  BILLCALC-REC.
004500     05  BC-QUANTITY                 PIC 9(5) COMP-3.
004600     05  BC-UNIT-PRICE                PIC S9(8)V99 COMP-3.
004700     05  BC-DISCOUNT-PERCENT           PIC S9(3)V99 COMP-3.
004800     05  BC-TOTAL-PRICE                PIC S9(10)V99 COMP-3.
004900
004901     05  FILLER                  PIC X(01).
005000 01  RETURN-CD                       PIC 9(4) COMP.
005100
005200 PROCEDURE DIVISION USING BILLCALC-REC, RETURN-CD.
005300     PERFORM 100-CALC-LINE-TOTAL.
005400     MOVE ZERO TO RETURN-CD.
005500     GOBACK.
005600
005700 100-CALC-LINE-TOTAL.
005800     COMPUTE WS-GROSS-AMOUNT ROUNDED =
005900         BC-UNIT-PRICE * BC-QUANTITY.
006000
006100     IF BC-DISCOUNT-PERCENT > ZERO
006200         COMPUTE WS-DISCOUNT-AMOUNT ROUNDED =
006300             WS-GROSS-AMOUNT * BC-DISCOUNT-PERCENT / 100
006400         COMPUTE BC-TOTAL-PRICE ROUNDED =
006500             WS-GROSS-AMOUNT - WS-DISCOUNT-AMOUNT
006600     ELSE
006700         MOVE WS-GROSS-AMOUNT TO BC-TOTAL-PRICE.
006800 100-EXIT.
006900     EXIT.
