000100******************************************************************
000200* COPYBOOK     LABRSLT                                          *
000300* SEQUENTIAL APPEND-ONLY JOURNAL RECORD LAYOUT FOR               *
000400* LAB-RESULT-FILE                                                *
000500*        FILE        DDS0001.LABRESULT.FILE                     *
000600*        MAINTAINED BY LABRES                                    *
000700* ---------------------------------------------------------------*
000800* CHANGE LOG                                                    *
000900*   2024-02-13  RPK  TICKET MED-0127 - ORIGINAL LAYOUT           *
001000*   2024-10-21  DMT  TICKET MED-0183 - ADDED VERIFIER/TIMESTAMP  *
001100*                    FIELDS FOR THE RESULT-VERIFICATION EVENT    *
001200******************************************************************
001300 01  LAB-RESULT-REC.
001400     05  LR-ORDER-NUMBER               PIC X(17).
001500     05  LR-ITEM-SEQ                   PIC 9(03) COMP-3.
001600     05  LR-RESULT-VALUE               PIC X(40).
001700     05  LR-ABNORMAL-FLAG              PIC X(01).
001800         88  LR-IS-ABNORMAL                   VALUE "Y".
001900     05  LR-CRITICAL-FLAG              PIC X(01).
002000         88  LR-IS-CRITICAL                    VALUE "Y".
002100     05  LR-VERIFIED-FLAG              PIC X(01).
002200         88  LR-IS-VERIFIED                    VALUE "Y".
002300     05  LR-VERIFIED-BY                PIC X(08).
002400     05  LR-VERIFIED-DATE-TIME.
002500         10  LR-VERIFIED-DATE           PIC 9(08).
002600         10  LR-VERIFIED-TIME           PIC 9(06).
002700     05  FILLER                        PIC X(18).
