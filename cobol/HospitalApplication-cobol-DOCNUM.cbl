000100 IDENTIFICATION DIVISION.
000200******************************************************************
000300 PROGRAM-ID.  DOCNUM.
000400 AUTHOR. R PRASAD KUMAR.
000500 INSTALLATION. COBOL DEVELOPMENT CENTER.
000600 DATE-WRITTEN. 03/06/86.
000700 DATE-COMPILED. 03/06/86.
000800 SECURITY. NON-CONFIDENTIAL.
000900
001000******************************************************************
001100*REMARKS.
001200*
001300*          FORMATS ONE CANDIDATE DOCUMENT NUMBER FROM A PREFIX
001400*          LITERAL, TODAY'S CCYYMMDD, AND A 5-DIGIT RUN-PERSISTENT
001500*          SEQUENCE NUMBER (MOD 100000).  THE CALLER OWNS THE
001600*          SEQUENCE COUNTER AND THE COLLISION-RETRY LOOP AGAINST
001700*          ITS OWN MASTER FILE - THIS ROUTINE ONLY LAYS OUT THE
001800*          STRING, THE SAME WAY STRLTH ONLY MEASURED ONE.
001900*
002000*          PREFIX-NUMBER IS CALLED WITH THE DASH ALREADY IN IT
002100*          (E.G. "INV-", "PAY-", "LAB-", "RX-") EXCEPT FOR THE
002200*          PATIENT MRN, WHICH IS CALLED WITH A BARE "M" AND NO
002300*          DASH SO THE RESULT FITS THE MRN FIELD'S PIC X(14) -
002400*          4 BYTES NARROWER THAN ITS SIBLING DOCUMENT NUMBERS.
002500******************************************************************
002600* CHANGE LOG                                                      CL002CL0
002700*   03/06/86  RPK  MED-0124  ORIGINAL BUILD                       CL002CL0
002800*   09/02/98  DMT  MED-0176  SEQUENCE WRAPS AT 100000 PER THE     CL002CL0
002900*                            MRN/INVOICE/PAYMENT NUMBERING RULE   CL002CL0
003000******************************************************************
003100
003200 ENVIRONMENT DIVISION.
003300 CONFIGURATION SECTION.
003400 SOURCE-COMPUTER. IBM-390.
003500 OBJECT-COMPUTER. IBM-390.
003600 INPUT-OUTPUT SECTION.
003700
003800 DATA DIVISION.
003900 FILE SECTION.
004000
004100 WORKING-STORAGE SECTION.
004200 01  MISC-FIELDS.
004300     05  WS-SEQ-WRAPPED              PIC 9(06) COMP.
004400     05  WS-SEQ-DISPLAY               PIC 9(05).
004410     05  FILLER                  PIC X(01).
004500
004600 LINKAGE SECTION.
004700 01  DOCNUM-REC.
004800     05  DN-PREFIX                   PIC X(04).
004900     05  DN-TODAY-CCYYMMDD            PIC 9(08).
005000     05  DN-SEQUENCE-NBR               PIC 9(08) COMP.
005100     05  DN-DOCUMENT-NUMBER            PIC X(20).
005200
005201     05  FILLER                  PIC X(01).
005300 01  RETURN-CD                       PIC 9(4) COMP.
005400
005500 PROCEDURE DIVISION USING DOCNUM-REC, RETURN-CD.
005600     PERFORM 100-FORMAT-NUMBER.
005700     MOVE ZERO TO RETURN-CD.
005800     GOBACK.
005900
006000 100-FORMAT-NUMBER.
006100     DIVIDE DN-SEQUENCE-NBR BY 100000 GIVING WS-SEQ-WRAPPED
006200         REMAINDER WS-SEQ-DISPLAY.
006300     MOVE SPACES TO DN-DOCUMENT-NUMBER.
006400     STRING
006500         DN-PREFIX                  DELIMITED BY SPACE
006600         DN-TODAY-CCYYMMDD          DELIMITED BY SIZE
006700         WS-SEQ-DISPLAY             DELIMITED BY SIZE
006800         INTO DN-DOCUMENT-NUMBER.
006900 100-EXIT.
007000     EXIT.
