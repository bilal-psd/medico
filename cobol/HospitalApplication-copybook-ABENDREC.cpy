000100******************************************************************
000200* ABENDREC  -  SHARED SYSOUT / ABNORMAL-END MESSAGE LAYOUT      *
000300*                                                                *
000400* WRITTEN TO SYSOUT BY EVERY MEDICO BATCH DRIVER WHEN A RUN     *
000500* CANNOT BALANCE OR A FATAL CONDITION IS DETECTED.  CARRIES THE *
000600* OFFENDING PARAGRAPH NAME AND AN EXPECTED/ACTUAL PAIR SO THE   *
000700* OPERATOR CAN SEE WHAT FAILED WITHOUT A DUMP.                  *
000800******************************************************************
000900 01  ABEND-REC.
001000     05  ABEND-LIT               PIC X(10) VALUE "*** ABEND ".
001100     05  PARA-NAME                PIC X(20).
001200     05  FILLER                  PIC X(02) VALUE SPACES.
001300     05  ABEND-REASON            PIC X(40).
001400     05  FILLER                  PIC X(02) VALUE SPACES.
001500     05  EXPECTED-VAL            PIC S9(9)  SIGN IS LEADING.
001600     05  FILLER                  PIC X(02) VALUE SPACES.
001700     05  ACTUAL-VAL              PIC S9(9)  SIGN IS LEADING.
001800     05  FILLER                  PIC X(45) VALUE SPACES.
001900
002000** WORKING-STORAGE ITEMS USED TO FORCE A PROGRAM CHECK (DIVIDE BY
002100** ZERO) AFTER THE ABEND LINE HAS BEEN WRITTEN, SO MVS PRODUCES A
002200** NON-ZERO CONDITION CODE FOR THE JOB SCHEDULER TO SEE.
002300 01  ABEND-FORCE-FIELDS.
002400     05  ZERO-VAL                PIC S9(1) COMP VALUE +0.
002500     05  ONE-VAL                 PIC S9(1) COMP VALUE +1.
002501     05  FILLER                  PIC X(01).
