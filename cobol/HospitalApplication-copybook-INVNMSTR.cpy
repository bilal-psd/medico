000100******************************************************************
000200* COPYBOOK     INVNMSTR                                         *
000300* RELATIVE MASTER RECORD LAYOUT FOR INVENTORY-MASTER             *
000400*        FILE        DDS0001.INVENTORY.MASTER                   *
000500*        ORGANIZATION RELATIVE, KEYED BY IV-BATCH-NUMBER         *
000600*        MAINTAINED BY RXDSP, INVSTAT                           *
000700* ---------------------------------------------------------------*
000800* CHANGE LOG                                                    *
000900*   2024-02-07  RPK  TICKET MED-0120 - ORIGINAL LAYOUT           *
001000*   2024-09-02  DMT  TICKET MED-0177 - ADDED IV-AVAILABLE-QTY AS *
001100*                    A DERIVED WORKING FIELD (NOT STORED) PER    *
001200*                    THE INVENTORYSERVICE STATUS RULE            *
001300******************************************************************
001400 01  INVENTORY-MASTER-REC.
001500     05  IV-BATCH-NUMBER             PIC X(20).
001600     05  IV-MED-CODE                 PIC X(12).
001700     05  IV-QUANTITY                 PIC 9(08) COMP-3.
001800     05  IV-RESERVED-QUANTITY        PIC 9(08) COMP-3.
001900     05  IV-EXPIRY-DATE               PIC 9(08).
002000     05  IV-EXPIRY-PARTS REDEFINES IV-EXPIRY-DATE.
002100         10  IV-EXP-CC                PIC 9(02).
002200         10  IV-EXP-YY                PIC 9(02).
002300         10  IV-EXP-MM                PIC 9(02).
002400         10  IV-EXP-DD                PIC 9(02).
002500     05  IV-STATUS                   PIC X(01).
002600         88  IV-IS-AVAILABLE              VALUE "A".
002700         88  IV-IS-LOW-STOCK               VALUE "L".
002800         88  IV-IS-OUT-OF-STOCK            VALUE "O".
002900         88  IV-IS-EXPIRED                 VALUE "E".
003000         88  IV-IS-RESERVED                VALUE "R".
003100         88  IV-IS-QUARANTINE              VALUE "Q".
003200     05  FILLER                      PIC X(29).
003300
003400** IV-AVAILABLE-QUANTITY IS NEVER STORED - IT IS RE-DERIVED BY
003500** INVSTAT AND RXDSP EVERY TIME THE RECORD IS TOUCHED.
003600 01  WS-IV-DERIVED-FIELDS.
003700     05  WS-IV-AVAILABLE-QTY         PIC S9(09) COMP-3.
003800
003801     05  FILLER                  PIC X(01).
003900 01  WS-BAT-INDEX-TABLE.
004000     05  WS-BAT-INDEX-MAX            PIC 9(05) COMP VALUE ZERO.
004100     05  WS-BAT-NEXT-RELNBR          PIC 9(08) COMP VALUE ZERO.
004200     05  WS-BAT-INDEX-ENTRY OCCURS 5000 TIMES
004300             INDEXED BY WS-BAT-IDX.
004400         10  WS-BAT-IDX-BATCH        PIC X(20).
004500         10  WS-BAT-IDX-RELNBR       PIC 9(08) COMP.
004501     10  FILLER                  PIC X(01).
