000100******************************************************************
000200* COPYBOOK     RXITEM                                           *
000300* SEQUENTIAL CHILD RECORD LAYOUT FOR PRESCRIPTION-ITEM-FILE      *
000400*        FILE        DDS0001.PRESCRIPTION.ITEM                  *
000500*        ORGANIZATION SEQUENTIAL, GROUPED BY RI-RX-NUMBER        *
000600*        MAINTAINED BY RXADD, RXDSP                              *
000700* ---------------------------------------------------------------*
000800* CHANGE LOG                                                    *
000900*   2024-02-08  RPK  TICKET MED-0121 - ORIGINAL LAYOUT           *
001000******************************************************************
001100 01  PRESCRIPTION-ITEM-REC.
001200     05  RI-RX-NUMBER                 PIC X(16).
001300     05  RI-ITEM-SEQ                  PIC 9(03) COMP-3.
001400     05  RI-MED-NAME                  PIC X(50).
001500     05  RI-QUANTITY                  PIC 9(06) COMP-3.
001600     05  RI-DISPENSED-QUANTITY        PIC 9(06) COMP-3.
001700     05  FILLER                       PIC X(20).
