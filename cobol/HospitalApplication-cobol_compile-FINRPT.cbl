000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.  FINRPT.
000300 AUTHOR. D M TURNER.
000400 INSTALLATION. COBOL DEVELOPMENT CENTER.
000500 DATE-WRITTEN. 03/16/86.
000600 DATE-COMPILED. 03/16/86.
000700 SECURITY. NON-CONFIDENTIAL.
000800
000900******************************************************************
001000*REMARKS.
001100*
001200*          THIS PROGRAM IS THE NIGHTLY FINANCIAL SUMMARY RUN.  IT
001300*          SWEEPS THE WHOLE INVOICE MASTER AND THE WHOLE PAYMENT
001400*          JOURNAL AND PRINTS ONE SUMMARY LINE COVERING TODAY AND
001500*          MONTH-TO-DATE.  IT DOES NOT UPDATE EITHER FILE - THIS
001600*          IS A READ-ONLY REPORT STEP.
001700*
001800*          NO CONTROL BREAKS ARE NEEDED - ONE LINE PER RUN.
001900*
002000******************************************************************
002100* CHANGE LOG                                                      CL010CL0
002200*   03/16/86  DMT  MED-0131  ORIGINAL BUILD                       CL010CL0
002300*   09/04/98  DMT  MED-0180  CENTURY-WINDOW LOGIC ADDED - Y2K     CL010CL0
002400*                            REMEDIATION CARRIED FORWARD          CL010CL0
002500******************************************************************
002600
002700         INVOICE MASTER          -   DDS0001.INVCMSTR
002800
002900         PAYMENT JOURNAL         -   DDS0001.PAYREC
003000
003100         OUTPUT REPORT           -   DDS0001.FINRPT
003200
003300******************************************************************
003400 ENVIRONMENT DIVISION.
003500 CONFIGURATION SECTION.
003600 SOURCE-COMPUTER. IBM-390.
003700 OBJECT-COMPUTER. IBM-390.
003800 SPECIAL-NAMES.
003900     C01 IS TOP-OF-FORM.
004000 INPUT-OUTPUT SECTION.
004100 FILE-CONTROL.
004200     SELECT FINANCIAL-SUMMARY-RPT
004300     ASSIGN TO UT-S-FINRPT
004400       ORGANIZATION IS SEQUENTIAL.
004500
004600     SELECT PAYMENT-FILE
004700     ASSIGN TO UT-S-PAYREC
004800       ACCESS MODE IS SEQUENTIAL
004900       FILE STATUS IS PYCODE.
005000
005100     SELECT INVOICE-MASTER
005200            ASSIGN       TO INVCMSTR
005300            ORGANIZATION IS RELATIVE
005400            ACCESS MODE  IS DYNAMIC
005500            RELATIVE KEY IS WS-INV-REL-KEY
005600            FILE STATUS  IS INVMSTR-STATUS.
005700
005800 DATA DIVISION.
005900 FILE SECTION.
006000 FD  FINANCIAL-SUMMARY-RPT
006100     RECORDING MODE IS F
006200     LABEL RECORDS ARE STANDARD
006300     RECORD CONTAINS 130 CHARACTERS
006400     BLOCK CONTAINS 0 RECORDS
006500     DATA RECORD IS RPT-REC.
006600 01  RPT-REC  PIC X(130).
006700
006800 FD  PAYMENT-FILE
006900     RECORDING MODE IS F
007000     LABEL RECORDS ARE STANDARD
007100     RECORD CONTAINS 66 CHARACTERS
007200     BLOCK CONTAINS 0 RECORDS
007300     DATA RECORD IS PAYMENT-REC.
007400 COPY PAYREC.
007500
007600 FD  INVOICE-MASTER
007700     RECORD CONTAINS 104 CHARACTERS
007800     DATA RECORD IS INVOICE-MASTER-REC.
007900 COPY INVCMSTR.
008000
008100 WORKING-STORAGE SECTION.
008200
008300 01  FILE-STATUS-CODES.
008400     05  PYCODE                  PIC X(2).
008500     05  INVMSTR-STATUS          PIC X(2).
008600
008601     05  FILLER                  PIC X(01).
008700 01  WS-TODAY.
008800     05  WS-TODAY-CCYYMMDD       PIC 9(08).
008900     05  WS-TODAY-PARTS REDEFINES WS-TODAY-CCYYMMDD.
009000         10  WS-TODAY-CC         PIC 9(02).
009100         10  WS-TODAY-YY         PIC 9(02).
009200         10  WS-TODAY-MM         PIC 9(02).
009300         10  WS-TODAY-DD         PIC 9(02).
009301     10  FILLER                  PIC X(01).
009400 01  WS-ACCEPT-DATE              PIC 9(06).
009500 01  WS-ACCEPT-PARTS REDEFINES WS-ACCEPT-DATE.
009600     05  WS-ACCEPT-YY            PIC 9(02).
009700     05  WS-ACCEPT-MM            PIC 9(02).
009800     05  WS-ACCEPT-DD            PIC 9(02).
009900
010000** FIRST DAY OF THE CURRENT MONTH - MTD RANGE LOW END.
010001     05  FILLER                  PIC X(01).
010100 01  WS-MTD-START.
010200     05  WS-MTD-START-CCYYMMDD   PIC 9(08).
010300     05  WS-MTD-START-PARTS REDEFINES WS-MTD-START-CCYYMMDD.
010400         10  WS-MTD-START-CCYY   PIC 9(04).
010500         10  WS-MTD-START-MM     PIC 9(02).
010600         10  WS-MTD-START-DD     PIC 9(02).
010700
010701     10  FILLER                  PIC X(01).
010800 01  COUNTERS-IDXS-AND-ACCUMULATORS.
010900     05 RECORDS-READ             PIC 9(9) COMP.
011000     05 WS-INV-REL-KEY           PIC 9(08) COMP.
011100
011101     05  FILLER                  PIC X(01).
011200 01  WS-ACCUMULATORS.
011300     05  WS-TOTAL-REVENUE-MTD       PIC S9(10)V99 COMP-3
011400                                               VALUE ZERO.
011500     05  WS-TOTAL-COLLECTED-MTD     PIC S9(10)V99 COMP-3
011600                                               VALUE ZERO.
011700     05  WS-TOTAL-OUTSTANDING       PIC S9(10)V99 COMP-3
011800                                               VALUE ZERO.
011900     05  WS-PENDING-INVOICE-COUNT   PIC 9(07) COMP VALUE ZERO.
012000     05  WS-OVERDUE-INVOICE-COUNT   PIC 9(07) COMP VALUE ZERO.
012100     05  WS-TODAY-INVOICE-COUNT     PIC 9(07) COMP VALUE ZERO.
012200     05  WS-TODAY-PAYMENT-COUNT     PIC 9(07) COMP VALUE ZERO.
012300
012301     05  FILLER                  PIC X(01).
012400 01  WS-HDR-REC.
012500     05  FILLER                  PIC X(01) VALUE " ".
012600     05  HDR-DATE.
012700         10  HDR-YY              PIC 9(04).
012800         10  DASH-1              PIC X(01) VALUE "-".
012900         10  HDR-MM              PIC 9(02).
013000         10  DASH-2              PIC X(01) VALUE "-".
013100         10  HDR-DD              PIC 9(02).
013200     05  FILLER                  PIC X(16) VALUE SPACES.
013300     05  FILLER                  PIC X(40) VALUE
013400         "MEDICO DAILY / MONTH-TO-DATE FINANCIALS".
013500     05  FILLER                  PIC X(63) VALUE SPACES.
013600
013700 01  WS-COLM-HDR-REC.
013800     05  FILLER            PIC X(13) VALUE "REVENUE-MTD".
013900     05  FILLER            PIC X(14) VALUE "COLLECTED-MTD".
014000     05  FILLER            PIC X(13) VALUE "OUTSTANDING".
014100     05  FILLER            PIC X(10) VALUE "PENDING".
014200     05  FILLER            PIC X(10) VALUE "OVERDUE".
014300     05  FILLER            PIC X(9)  VALUE "INV-TODAY".
014400     05  FILLER            PIC X(9)  VALUE "PAY-TODAY".
014500     05  FILLER            PIC X(52) VALUE SPACES.
014600
014700 01  WS-SUMMARY-RPT-REC.
014800     05  TOTAL-REVENUE-O            PIC $$,$$$,$$9.99.
014900     05  FILLER                     PIC X(1) VALUE SPACES.
015000     05  TOTAL-COLLECTED-O          PIC $$,$$$,$$9.99.
015100     05  FILLER                     PIC X(1) VALUE SPACES.
015200     05  TOTAL-OUTSTANDING-O        PIC $$,$$$,$$9.99.
015300     05  FILLER                     PIC X(2) VALUE SPACES.
015400     05  PENDING-COUNT-O            PIC ZZZ,ZZ9.
015500     05  FILLER                     PIC X(3) VALUE SPACES.
015600     05  OVERDUE-COUNT-O            PIC ZZZ,ZZ9.
015700     05  FILLER                     PIC X(2) VALUE SPACES.
015800     05  TODAY-INVOICE-CT-O         PIC ZZZ,ZZ9.
015900     05  FILLER                     PIC X(2) VALUE SPACES.
016000     05  TODAY-PAYMENT-CT-O         PIC ZZZ,ZZ9.
016100     05  FILLER                     PIC X(32) VALUE SPACES.
016200
016300 01  WS-BLANK-LINE.
016400     05  FILLER     PIC X(130) VALUE SPACES.
016500
016600 COPY ABENDREC.
016700
016800 PROCEDURE DIVISION.
016900     PERFORM 000-HOUSEKEEPING THRU 000-EXIT.
017000     PERFORM 200-ACCUM-INVOICES THRU 200-EXIT.
017100     PERFORM 300-ACCUM-PAYMENTS THRU 300-EXIT.
017200     PERFORM 700-WRITE-SUMMARY-LINE THRU 700-EXIT.
017300     PERFORM 999-CLEANUP THRU 999-EXIT.
017400     MOVE +0 TO RETURN-CODE.
017500     GOBACK.
017600
017700 000-HOUSEKEEPING.
017800     MOVE "000-HOUSEKEEPING" TO PARA-NAME.
017900     DISPLAY "******** BEGIN JOB FINRPT ********".
018000     ACCEPT WS-ACCEPT-DATE FROM DATE.
018100     IF WS-ACCEPT-YY < 50
018200         MOVE "20" TO WS-TODAY-CC
018300     ELSE
018400         MOVE "19" TO WS-TODAY-CC.
018500     MOVE WS-ACCEPT-YY   TO WS-TODAY-YY.
018600     MOVE WS-ACCEPT-MM   TO WS-TODAY-MM.
018700     MOVE WS-ACCEPT-DD   TO WS-TODAY-DD.
018800
018900     MOVE WS-TODAY-CCYYMMDD(1:6) TO WS-MTD-START-CCYYMMDD(1:6).
019000     MOVE 1              TO WS-MTD-START-DD.
019100
019200     INITIALIZE COUNTERS-IDXS-AND-ACCUMULATORS, WS-ACCUMULATORS.
019300     OPEN OUTPUT FINANCIAL-SUMMARY-RPT.
019400     OPEN INPUT PAYMENT-FILE.
019500     IF PYCODE NOT EQUAL TO "00"
019600         MOVE "** OPEN FAILED ON PAYMENT-FILE" TO ABEND-REASON
019700         GO TO 1000-ABEND-RTN.
019800     OPEN INPUT INVOICE-MASTER.
019900     IF INVMSTR-STATUS NOT EQUAL TO "00"
020000         MOVE "** OPEN FAILED ON INVOICE-MASTER" TO ABEND-REASON
020100         GO TO 1000-ABEND-RTN.
020200 000-EXIT.
020300     EXIT.
020400
020500***** WALK THE WHOLE INVOICE MASTER FROM RELATIVE RECORD 1
020600***** FORWARD - THE SAME SEQUENTIAL-SWEEP DEVICE USED BY INVSTAT.
020700 200-ACCUM-INVOICES.
020800     MOVE "200-ACCUM-INVOICES" TO PARA-NAME.
020900     MOVE 1 TO WS-INV-REL-KEY.
021000     READ INVOICE-MASTER
021100         INVALID KEY MOVE "10" TO INVMSTR-STATUS.
021200     IF INVMSTR-STATUS = "10"
021300         GO TO 200-EXIT.
021400 200-SWEEP-LOOP.
021500     ADD 1 TO RECORDS-READ.
021600
021700     IF IN-INVOICE-DATE >= WS-MTD-START-CCYYMMDD
021800        AND IN-INVOICE-DATE <= WS-TODAY-CCYYMMDD
021900         ADD IN-TOTAL-AMOUNT TO WS-TOTAL-REVENUE-MTD.
022000
022100     IF IN-INVOICE-DATE = WS-TODAY-CCYYMMDD
022200         ADD 1 TO WS-TODAY-INVOICE-COUNT.
022300
022400     IF NOT IN-IS-CANCELLED
022500         ADD IN-BALANCE-DUE TO WS-TOTAL-OUTSTANDING.
022600
022700     IF IN-IS-PENDING
022800         ADD 1 TO WS-PENDING-INVOICE-COUNT.
022900
023000     IF IN-IS-OVERDUE
023100         ADD 1 TO WS-OVERDUE-INVOICE-COUNT.
023200
023300     ADD 1 TO WS-INV-REL-KEY.
023400     READ INVOICE-MASTER
023500         INVALID KEY MOVE "10" TO INVMSTR-STATUS.
023600     IF INVMSTR-STATUS = "10"
023700         GO TO 200-EXIT.
023800     GO TO 200-SWEEP-LOOP.
023900 200-EXIT.
024000     EXIT.
024100
024200***** PAYMENT-FILE IS A PLAIN SEQUENTIAL JOURNAL - READ STRAIGHT
024300***** THROUGH, NO INDEX TABLE NEEDED SINCE NOTHING IS REWRITTEN.
024400 300-ACCUM-PAYMENTS.
024500     MOVE "300-ACCUM-PAYMENTS" TO PARA-NAME.
024600     READ PAYMENT-FILE
024700         AT END GO TO 300-EXIT.
024800 300-READ-LOOP.
024900     ADD 1 TO RECORDS-READ.
025000
025100     IF PY-PAYMENT-DATE >= WS-MTD-START-CCYYMMDD
025200        AND PY-PAYMENT-DATE <= WS-TODAY-CCYYMMDD
025300         ADD PY-AMOUNT TO WS-TOTAL-COLLECTED-MTD.
025400
025500     IF PY-PAYMENT-DATE = WS-TODAY-CCYYMMDD
025600         ADD 1 TO WS-TODAY-PAYMENT-COUNT.
025700
025800     READ PAYMENT-FILE
025900         AT END GO TO 300-EXIT.
026000     GO TO 300-READ-LOOP.
026100 300-EXIT.
026200     EXIT.
026300
026400 700-WRITE-SUMMARY-LINE.
026500     MOVE "700-WRITE-SUMMARY-LINE" TO PARA-NAME.
026600     MOVE WS-TODAY-CCYY TO HDR-YY.
026700     MOVE WS-TODAY-MM   TO HDR-MM.
026800     MOVE WS-TODAY-DD   TO HDR-DD.
026900     WRITE RPT-REC FROM WS-HDR-REC
027000         AFTER ADVANCING TOP-OF-FORM.
027100     WRITE RPT-REC FROM WS-BLANK-LINE
027200         AFTER ADVANCING 1 LINE.
027300     WRITE RPT-REC FROM WS-COLM-HDR-REC
027400         AFTER ADVANCING 1 LINE.
027500
027600     MOVE WS-TOTAL-REVENUE-MTD     TO TOTAL-REVENUE-O.
027700     MOVE WS-TOTAL-COLLECTED-MTD   TO TOTAL-COLLECTED-O.
027800     MOVE WS-TOTAL-OUTSTANDING     TO TOTAL-OUTSTANDING-O.
027900     MOVE WS-PENDING-INVOICE-COUNT TO PENDING-COUNT-O.
028000     MOVE WS-OVERDUE-INVOICE-COUNT TO OVERDUE-COUNT-O.
028100     MOVE WS-TODAY-INVOICE-COUNT   TO TODAY-INVOICE-CT-O.
028200     MOVE WS-TODAY-PAYMENT-COUNT   TO TODAY-PAYMENT-CT-O.
028300     WRITE RPT-REC FROM WS-SUMMARY-RPT-REC
028400         AFTER ADVANCING 1 LINE.
028500 700-EXIT.
028600     EXIT.
028700
028800 999-CLEANUP.
028900     MOVE "999-CLEANUP" TO PARA-NAME.
029000     CLOSE FINANCIAL-SUMMARY-RPT, PAYMENT-FILE, INVOICE-MASTER.
029100     DISPLAY "** RECORDS READ **".
029200     DISPLAY RECORDS-READ.
029300     DISPLAY "******** NORMAL END OF JOB FINRPT ********".
029400 999-EXIT.
029500     EXIT.
029600
029700 1000-ABEND-RTN.
029800     WRITE RPT-REC FROM ABEND-REC.
029900     CLOSE FINANCIAL-SUMMARY-RPT, PAYMENT-FILE, INVOICE-MASTER.
030000     DISPLAY "*** ABNORMAL END OF JOB - FINRPT ***" UPON
030100         CONSOLE.
030200     DIVIDE ZERO-VAL INTO ONE-VAL.
