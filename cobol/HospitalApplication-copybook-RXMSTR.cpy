000100******************************************************************
000200* COPYBOOK     RXMSTR                                           *
000300* RELATIVE MASTER RECORD LAYOUT FOR PRESCRIPTION-MASTER          *
000400*        FILE        DDS0001.PRESCRIPTION.MASTER                *
000500*        ORGANIZATION RELATIVE, KEYED BY RX-RX-NUMBER            *
000600*        MAINTAINED BY RXADD, RXDSP                              *
000700* ---------------------------------------------------------------*
000800* CHANGE LOG                                                    *
000900*   2024-02-08  RPK  TICKET MED-0121 - ORIGINAL LAYOUT           *
001000******************************************************************
001100 01  PRESCRIPTION-MASTER-REC.
001200     05  RX-RX-NUMBER                PIC X(16).
001300     05  RX-PATIENT-MRN               PIC X(14).
001400     05  RX-PRESCRIPTION-DATE        PIC 9(08).
001500     05  RX-VALID-UNTIL               PIC 9(08).
001600     05  RX-VALID-UNTIL-PARTS REDEFINES RX-VALID-UNTIL.
001700         10  RX-VU-CC                 PIC 9(02).
001800         10  RX-VU-YY                 PIC 9(02).
001900         10  RX-VU-MM                 PIC 9(02).
002000         10  RX-VU-DD                 PIC 9(02).
002100     05  RX-STATUS                   PIC X(01).
002200         88  RX-IS-ACTIVE                  VALUE "A".
002300         88  RX-IS-DISPENSED                VALUE "D".
002400         88  RX-IS-PARTIALLY-DISPENSED      VALUE "P".
002500         88  RX-IS-CANCELLED                VALUE "C".
002600         88  RX-IS-EXPIRED                  VALUE "X".
002700     05  RX-ITEM-COUNT                PIC 9(03) COMP-3.
002800     05  FILLER                       PIC X(33).
002900
003000 01  WS-RX-INDEX-TABLE.
003100     05  WS-RX-INDEX-MAX              PIC 9(05) COMP VALUE ZERO.
003200     05  WS-RX-NEXT-RELNBR            PIC 9(08) COMP VALUE ZERO.
003300     05  WS-RX-INDEX-ENTRY OCCURS 5000 TIMES
003400             INDEXED BY WS-RX-IDX.
003500         10  WS-RX-IDX-NUMBER         PIC X(16).
003600         10  WS-RX-IDX-RELNBR         PIC 9(08) COMP.
003601     10  FILLER                  PIC X(01).
