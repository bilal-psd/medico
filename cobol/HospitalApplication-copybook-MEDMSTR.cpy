000100******************************************************************
000200* COPYBOOK     MEDMSTR                                          *
000300* RELATIVE MASTER RECORD LAYOUT FOR MEDICATION-MASTER            *
000400*        FILE        DDS0001.MEDICATION.MASTER                  *
000500*        ORGANIZATION RELATIVE, KEYED BY MD-MED-CODE VIA TABLE   *
000600*        MAINTAINED BY RXDSP, INVSTAT (READ-ONLY LOOKUP)         *
000700* ---------------------------------------------------------------*
000800* CHANGE LOG                                                    *
000900*   2024-02-06  RPK  TICKET MED-0119 - ORIGINAL LAYOUT           *
000950*   2025-05-19  SLH  TICKET MED-0212 - DROPPED THE WHOLE/CENTS   *
000960*                    REDEFINE OF MD-UNIT-PRICE - IT WAS LAID     *
000970*                    OVER THE PACKED FIELD AS ZONED DIGITS AND   *
000980*                    OVERRAN INTO MD-ACTIVE-FLAG.  NOTHING       *
000990*                    REFERENCED IT.                              *
001000******************************************************************
001100 01  MEDICATION-MASTER-REC.
001200     05  MD-MED-CODE                 PIC X(12).
001300     05  MD-MED-NAME                 PIC X(50).
001400     05  MD-REORDER-LEVEL            PIC 9(06) COMP-3.
001500     05  MD-UNIT-PRICE               PIC S9(8)V99 COMP-3.
001900     05  MD-ACTIVE-FLAG              PIC X(01).
002000         88  MD-IS-ACTIVE                 VALUE "Y".
002100         88  MD-IS-INACTIVE               VALUE "N".
002200     05  FILLER                      PIC X(30).
002300
002400 01  WS-MED-INDEX-TABLE.
002500     05  WS-MED-INDEX-MAX            PIC 9(05) COMP VALUE ZERO.
002600     05  WS-MED-NEXT-RELNBR          PIC 9(08) COMP VALUE ZERO.
002700     05  WS-MED-INDEX-ENTRY OCCURS 2000 TIMES
002800             INDEXED BY WS-MED-IDX.
002900         10  WS-MED-IDX-CODE         PIC X(12).
003000         10  WS-MED-IDX-RELNBR       PIC 9(08) COMP.
003001     10  FILLER                  PIC X(01).
