000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.  LABADD.
000300 AUTHOR. S LYNN HARGROVE.
000400 INSTALLATION. COBOL DEVELOPMENT CENTER.
000500 DATE-WRITTEN. 03/12/86.
000600 DATE-COMPILED. 03/12/86.
000700 SECURITY. NON-CONFIDENTIAL.
000800
000900******************************************************************
001000*REMARKS.
001100*
001200*          THIS PROGRAM EDITS THE DAILY LAB-ORDER-REQUEST FILE.
001300*          THREE REQUEST TYPES ARE HANDLED -
001400*
001500*             A  -  CREATE A NEW ORDER (HEADER + ITS TEST-CODE
001600*                   ITEM RECORDS), STATUS SET TO PENDING
001700*             S  -  RECORD THE SAMPLE-COLLECTION EVENT AGAINST
001800*                   A PENDING ORDER, STATUS MOVES TO SAMPLE-
001900*                   COLLECTED AND ITS ITEMS MOVE TO IN-PROGRESS
002000*             C  -  CANCEL AN ORDER NOT YET COMPLETED
002100*
002200*          THE LAB-ORDER-ITEM-FILE HAS NO RELATIVE ORGANIZATION
002300*          OF ITS OWN, SO THE WHOLE FILE IS LOADED INTO A TABLE
002400*          AT HOUSEKEEPING, UPDATED AND GROWN IN MEMORY ACROSS
002500*          THE RUN, AND REWRITTEN IN FULL AT CLEANUP - THE SAME
002600*          PATTERN USED BY RXDSP FOR THE PRESCRIPTION ITEM FILE.
002700*
002800******************************************************************
002900* CHANGE LOG                                                      CL007CL0
003000*   03/12/86  SLH  MED-0126  ORIGINAL BUILD                       CL007CL0
003100*   09/02/98  DMT  MED-0176  CENTURY-WINDOW LOGIC ADDED - Y2K     CL007CL0
003200*                            REMEDIATION CARRIED FORWARD          CL007CL0
003300*   03/04/25  RPK  MED-0207  SAMPLE-COLLECTION EVENT NOW ROLLS    CL007CL0
003400*                            PENDING ITEMS TO IN-PROGRESS AFTER   CL007CL0
003500*                            THE LAB FOUND STALE ITEM STATUSES    CL007CL0
003600******************************************************************
003700
003800         INPUT FILE              -   DDS0001.LABREQ
003900
004000         LAB ORDER MASTER        -   DDS0001.LABMSTR
004100
004200         LAB ORDER ITEMS         -   DDS0001.LABITEM
004300
004400         PATIENT MASTER (LOOKUP) -   DDS0001.PATMASTR
004500
004600         OUTPUT REJECT FILE      -   SYSOUT
004700
004800******************************************************************
004900 ENVIRONMENT DIVISION.
005000 CONFIGURATION SECTION.
005100 SOURCE-COMPUTER. IBM-390.
005200 OBJECT-COMPUTER. IBM-390.
005300 SPECIAL-NAMES.
005400     C01 IS TOP-OF-FORM.
005500 INPUT-OUTPUT SECTION.
005600 FILE-CONTROL.
005700     SELECT SYSOUT
005800     ASSIGN TO UT-S-SYSOUT
005900       ORGANIZATION IS SEQUENTIAL.
006000
006100     SELECT LABREQ
006200     ASSIGN TO UT-S-LABREQ
006300       ACCESS MODE IS SEQUENTIAL
006400       FILE STATUS IS IFCODE.
006500
006600     SELECT LAB-ORDER-ITEM-FILE
006700     ASSIGN TO UT-S-LABITEM
006800       ACCESS MODE IS SEQUENTIAL
006900       FILE STATUS IS LICODE.
007000
007100     SELECT PATIENT-MASTER
007200            ASSIGN       TO PATMSTR
007300            ORGANIZATION IS RELATIVE
007400            ACCESS MODE  IS DYNAMIC
007500            RELATIVE KEY IS WS-PAT-REL-KEY
007600            FILE STATUS  IS PATMSTR-STATUS.
007700
007800     SELECT LAB-ORDER-MASTER
007900            ASSIGN       TO LABMSTR
008000            ORGANIZATION IS RELATIVE
008100            ACCESS MODE  IS DYNAMIC
008200            RELATIVE KEY IS WS-LAB-REL-KEY
008300            FILE STATUS  IS LABMSTR-STATUS.
008400
008500 DATA DIVISION.
008600 FILE SECTION.
008700 FD  SYSOUT
008800     RECORDING MODE IS F
008900     LABEL RECORDS ARE STANDARD
009000     RECORD CONTAINS 130 CHARACTERS
009100     BLOCK CONTAINS 0 RECORDS
009200     DATA RECORD IS SYSOUT-REC.
009300 01  SYSOUT-REC  PIC X(130).
009400
009500****** DAILY LAB-ORDER-REQUEST FILE - HEADER RECORDS FOR "A"
009600****** REQUESTS ARE IMMEDIATELY FOLLOWED BY THEIR TEST-CODE ITEM
009700****** RECORDS, PER RH-ITEM-COUNT.  "S" AND "C" REQUESTS ARE A
009800****** SINGLE HEADER RECORD EACH.
009900 FD  LABREQ
010000     RECORDING MODE IS F
010100     LABEL RECORDS ARE STANDARD
010200     RECORD CONTAINS 90 CHARACTERS
010300     BLOCK CONTAINS 0 RECORDS
010400     DATA RECORD IS LABREQ-REC-DATA.
010500 01  LABREQ-REC-DATA PIC X(90).
010600
010700 FD  LAB-ORDER-ITEM-FILE
010800     RECORDING MODE IS F
010900     LABEL RECORDS ARE STANDARD
011000     RECORD CONTAINS 57 CHARACTERS
011100     BLOCK CONTAINS 0 RECORDS
011200     DATA RECORD IS LAB-ORDER-ITEM-REC.
011300 COPY LABITEM.
011400
011500 FD  PATIENT-MASTER
011600     RECORD CONTAINS 186 CHARACTERS
011700     DATA RECORD IS PATIENT-MASTER-REC.
011800 COPY PATIENT.
011900
012000 FD  LAB-ORDER-MASTER
012100     RECORD CONTAINS 79 CHARACTERS
012200     DATA RECORD IS LAB-ORDER-MASTER-REC.
012300 COPY LABMSTR.
012400
012500 WORKING-STORAGE SECTION.
012600
012700 01  FILE-STATUS-CODES.
012800     05  IFCODE                  PIC X(2).
012900         88 NO-MORE-DATA      VALUE "10".
013000     05  LICODE                  PIC X(2).
013100     05  PATMSTR-STATUS          PIC X(2).
013200     05  LABMSTR-STATUS          PIC X(2).
013300
013301     05  FILLER                  PIC X(01).
013400 01  LABREQ-REC.
013500     05  RH-RECORD-TYPE          PIC X(01).
013600         88  TRAILER-REC             VALUE "T".
013700         88  ITEM-REC                 VALUE "I".
013800     05  RH-HEADER-FIELDS.
013900         10  RH-REQUEST-TYPE     PIC X(01).
014000             88  RH-IS-ADD               VALUE "A".
014100             88  RH-IS-COLLECT           VALUE "S".
014200             88  RH-IS-CANCEL            VALUE "C".
014300         10  RH-PATIENT-MRN      PIC X(14).
014400         10  RH-ORDER-NUMBER     PIC X(17).
014500         10  RH-ORDER-DATE       PIC 9(08).
014600         10  RH-PRIORITY         PIC X(01).
014700         10  RH-COLLECT-DATE     PIC 9(08).
014800         10  RH-COLLECT-TIME     PIC 9(06).
014900         10  RH-ITEM-COUNT       PIC 9(03).
015000         10  FILLER              PIC X(31).
015100     05  RI-ITEM-FIELDS REDEFINES RH-HEADER-FIELDS.
015200         10  RI-TEST-CODE        PIC X(12).
015300         10  FILLER              PIC X(77).
015400
015500 01  WS-TRAILER-REC.
015700     05  IN-RECORD-COUNT         PIC 9(09).
015800     05  FILLER                  PIC X(80).
015900
016000 01  WS-TODAY.
016100     05  WS-TODAY-CCYYMMDD       PIC 9(08).
016200     05  WS-TODAY-PARTS REDEFINES WS-TODAY-CCYYMMDD.
016300         10  WS-TODAY-CC         PIC 9(02).
016400         10  WS-TODAY-YY         PIC 9(02).
016500         10  WS-TODAY-MMDD       PIC 9(04).
016501     10  FILLER                  PIC X(01).
016600 01  WS-ACCEPT-DATE              PIC 9(06).
016700 01  WS-ACCEPT-PARTS REDEFINES WS-ACCEPT-DATE.
016800     05  WS-ACCEPT-YY            PIC 9(02).
016900     05  WS-ACCEPT-MMDD          PIC 9(04).
017000
017100******************************************************************
017200* IN-MEMORY LAB-ORDER-ITEM TABLE - LOADED FROM LAB-ORDER-ITEM-   *
017300* FILE AT HOUSEKEEPING, GROWN BY EVERY "A" REQUEST'S ITEM LINES, *
017400* UPDATED BY "S" AND "C" REQUESTS, AND REWRITTEN IN FULL AT      *
017500* CLEANUP.                                                        *
017600******************************************************************
017601     05  FILLER                  PIC X(01).
017700 01  WS-ITEM-TABLE.
017800     05  WS-ITEM-MAX                 PIC 9(05) COMP VALUE ZERO.
017900     05  WS-ITEM-ENTRY OCCURS 9000 TIMES
018000             INDEXED BY WS-ITEM-IDX.
018100         10  WS-ITEM-ORDER-NUMBER     PIC X(17).
018200         10  WS-ITEM-SEQ              PIC 9(03) COMP-3.
018300         10  WS-ITEM-TEST-CODE        PIC X(12).
018400         10  WS-ITEM-STATUS           PIC X(01).
018500
018501     10  FILLER                  PIC X(01).
018600 01  COUNTERS-IDXS-AND-ACCUMULATORS.
018700     05 RECORDS-WRITTEN          PIC 9(7) COMP.
018800     05 RECORDS-IN-ERROR         PIC 9(7) COMP.
018900     05 RECORDS-READ             PIC 9(9) COMP.
019000     05 WS-PAT-REL-KEY           PIC 9(08) COMP.
019100     05 WS-LAB-REL-KEY           PIC 9(08) COMP.
019200     05 WS-SEQUENCE-NBR          PIC 9(08) COMP VALUE ZERO.
019300     05 WS-ITEM-SEQ-NBR          PIC 9(03) COMP-3.
019400     05 WS-ITEMS-TO-READ         PIC 9(03) COMP.
019500
019501     05  FILLER                  PIC X(01).
019600 01  FLAGS-AND-SWITCHES.
019700     05 MORE-DATA-SW             PIC X(01) VALUE "Y".
019800         88 NO-MORE-LABREQ   VALUE "N".
019900     05 ERROR-FOUND-SW           PIC X(01) VALUE "N".
020000         88 RECORD-ERROR-FOUND VALUE "Y".
020100     05 MORE-ORDNBR-TRIES-SW      PIC X(01) VALUE "Y".
020200         88 NO-MORE-ORDNBR-TRIES VALUE "N".
020300     05 MRN-VALID-SW             PIC X(01) VALUE "N".
020400         88 MRN-IS-VALID    VALUE "Y".
020500
020501     05  FILLER                  PIC X(01).
020600 01  WS-DOCNUM-CALL-FIELDS.
020700     05  WS-DOCNUM-RETCD          PIC 9(4) COMP.
020701     05  FILLER                  PIC X(01).
020800 COPY DOCNUMREC.
020900
021000 01  ERR-MESSAGE-REC.
021100     05  ERR-MSG                 PIC X(40).
021200     05  FILLER                  PIC X(02).
021300     05  ERR-KEY-FIELD           PIC X(17).
021400     05  FILLER                  PIC X(71).
021500
021600 COPY ABENDREC.
021700
021800 PROCEDURE DIVISION.
021900     PERFORM 000-HOUSEKEEPING THRU 000-EXIT.
022000     PERFORM 100-MAINLINE THRU 100-EXIT
022100             UNTIL NO-MORE-LABREQ OR TRAILER-REC.
022200     PERFORM 999-CLEANUP THRU 999-EXIT.
022300     MOVE +0 TO RETURN-CODE.
022400     GOBACK.
022500
022600 000-HOUSEKEEPING.
022700     MOVE "000-HOUSEKEEPING" TO PARA-NAME.
022800     DISPLAY "******** BEGIN JOB LABADD ********".
022900     ACCEPT WS-ACCEPT-DATE FROM DATE.
023000     IF WS-ACCEPT-YY < 50
023100         MOVE "20" TO WS-TODAY-CC
023200     ELSE
023300         MOVE "19" TO WS-TODAY-CC.
023400     MOVE WS-ACCEPT-YY   TO WS-TODAY-YY.
023500     MOVE WS-ACCEPT-MMDD TO WS-TODAY-MMDD.
023600
023700     INITIALIZE COUNTERS-IDXS-AND-ACCUMULATORS, WS-TRAILER-REC.
023800     OPEN INPUT LABREQ.
023900     OPEN OUTPUT SYSOUT.
024000     OPEN INPUT PATIENT-MASTER.
024100     OPEN I-O LAB-ORDER-MASTER.
024200     PERFORM 040-LOAD-ITEM-TABLE THRU 040-EXIT.
024300     PERFORM 045-LOAD-PAT-INDEX THRU 045-EXIT.
024400     PERFORM 050-LOAD-LAB-INDEX THRU 050-EXIT.
024500     PERFORM 900-READ-LABREQ THRU 900-EXIT.
024600     IF NO-MORE-LABREQ
024700         MOVE "EMPTY INPUT FILE" TO ABEND-REASON
024800         GO TO 1000-ABEND-RTN.
024900 000-EXIT.
025000     EXIT.
025100
025200 040-LOAD-ITEM-TABLE.
025300     MOVE "040-LOAD-ITEM-TABLE" TO PARA-NAME.
025400     MOVE ZERO TO WS-ITEM-MAX.
025500     OPEN INPUT LAB-ORDER-ITEM-FILE.
025600     READ LAB-ORDER-ITEM-FILE
025700         AT END GO TO 040-CLOSE.
025800 040-LOAD-LOOP.
025900     ADD 1 TO WS-ITEM-MAX.
026000     MOVE LI-ORDER-NUMBER TO WS-ITEM-ORDER-NUMBER(WS-ITEM-MAX).
026100     MOVE LI-ITEM-SEQ     TO WS-ITEM-SEQ(WS-ITEM-MAX).
026200     MOVE LI-TEST-CODE    TO WS-ITEM-TEST-CODE(WS-ITEM-MAX).
026300     MOVE LI-STATUS       TO WS-ITEM-STATUS(WS-ITEM-MAX).
026400     READ LAB-ORDER-ITEM-FILE
026500         AT END GO TO 040-CLOSE.
026600     GO TO 040-LOAD-LOOP.
026700 040-CLOSE.
026800     CLOSE LAB-ORDER-ITEM-FILE.
026900 040-EXIT.
027000     EXIT.
027100
027200 045-LOAD-PAT-INDEX.
027300     MOVE "045-LOAD-PAT-INDEX" TO PARA-NAME.
027400     MOVE ZERO TO WS-PAT-INDEX-MAX.
027500     MOVE 1 TO WS-PAT-REL-KEY.
027600     READ PATIENT-MASTER
027700         INVALID KEY GO TO 045-EXIT.
027800 045-LOAD-LOOP.
027900     ADD 1 TO WS-PAT-INDEX-MAX.
028000     SET WS-PAT-IDX(WS-PAT-INDEX-MAX) TO WS-PAT-INDEX-MAX.
028100     MOVE PM-MRN TO WS-PAT-IDX-MRN(WS-PAT-INDEX-MAX).
028200     ADD 1 TO WS-PAT-REL-KEY.
028300     READ PATIENT-MASTER
028400         INVALID KEY GO TO 045-EXIT.
028500     GO TO 045-LOAD-LOOP.
028600 045-EXIT.
028700     EXIT.
028800
028900 050-LOAD-LAB-INDEX.
029000     MOVE "050-LOAD-LAB-INDEX" TO PARA-NAME.
029100     MOVE ZERO TO WS-LAB-INDEX-MAX, WS-LAB-NEXT-RELNBR.
029200     MOVE 1 TO WS-LAB-REL-KEY.
029300     READ LAB-ORDER-MASTER
029400         INVALID KEY GO TO 050-EXIT.
029500 050-LOAD-LOOP.
029600     ADD 1 TO WS-LAB-INDEX-MAX.
029700     SET WS-LAB-IDX(WS-LAB-INDEX-MAX) TO WS-LAB-INDEX-MAX.
029800     MOVE LO-ORDER-NUMBER TO WS-LAB-IDX-NUMBER(WS-LAB-INDEX-MAX).
029900     MOVE WS-LAB-REL-KEY  TO WS-LAB-IDX-RELNBR(WS-LAB-INDEX-MAX).
030000     MOVE WS-LAB-REL-KEY  TO WS-LAB-NEXT-RELNBR.
030100     ADD 1 TO WS-LAB-REL-KEY.
030200     READ LAB-ORDER-MASTER
030300         INVALID KEY GO TO 050-EXIT.
030400     GO TO 050-LOAD-LOOP.
030500 050-EXIT.
030600     EXIT.
030700
030800 100-MAINLINE.
030900     MOVE "100-MAINLINE" TO PARA-NAME.
031000     EVALUATE TRUE
031100         WHEN RH-IS-ADD
031200             PERFORM 300-BUILD-ORDER THRU 300-EXIT
031300         WHEN RH-IS-COLLECT
031400             PERFORM 400-COLLECT-SAMPLE THRU 400-EXIT
031500         WHEN RH-IS-CANCEL
031600             PERFORM 500-CANCEL-ORDER THRU 500-EXIT
031700     END-EVALUATE.
031800     PERFORM 900-READ-LABREQ THRU 900-EXIT.
031900 100-EXIT.
032000     EXIT.
032100
032200 300-BUILD-ORDER.
032300     MOVE "300-BUILD-ORDER" TO PARA-NAME.
032400     MOVE "N" TO ERROR-FOUND-SW.
032500     PERFORM 320-VALIDATE-MRN THRU 320-EXIT.
032600
032700     IF NOT MRN-IS-VALID
032800         MOVE "*** UNKNOWN PATIENT MRN ON LAB ORDER" TO ERR-MSG
032900         MOVE RH-PATIENT-MRN TO ERR-KEY-FIELD
033000         WRITE SYSOUT-REC FROM ERR-MESSAGE-REC
033100         ADD +1 TO RECORDS-IN-ERROR
033200         PERFORM 340-SKIP-ITEMS THRU 340-EXIT
033300         GO TO 300-EXIT.
033400
033500     MOVE RH-PATIENT-MRN TO LO-PATIENT-MRN.
033600     MOVE RH-ORDER-DATE  TO LO-ORDER-DATE.
033700     MOVE RH-PRIORITY    TO LO-PRIORITY.
033800     MOVE "P"            TO LO-STATUS.
033900     MOVE ZERO           TO LO-COLLECT-DATE, LO-COLLECT-TIME.
034000     MOVE RH-ITEM-COUNT  TO LO-ITEM-COUNT.
034100
034200     PERFORM 400-ASSIGN-ORDNBR THRU 400-ASSIGN-EXIT.
034300     PERFORM 700-WRITE-ORDER THRU 700-EXIT.
034400
034500     MOVE ZERO TO WS-ITEM-SEQ-NBR.
034600     MOVE RH-ITEM-COUNT TO WS-ITEMS-TO-READ.
034700     PERFORM 710-ADD-ITEM THRU 710-EXIT
034800         WS-ITEMS-TO-READ TIMES.
034900     ADD +1 TO RECORDS-WRITTEN.
035000 300-EXIT.
035100     EXIT.
035200
035300 320-VALIDATE-MRN.
035400     MOVE "320-VALIDATE-MRN" TO PARA-NAME.
035500     MOVE "N" TO MRN-VALID-SW.
035600     IF WS-PAT-INDEX-MAX > ZERO
035700         SEARCH WS-PAT-INDEX-ENTRY
035800             AT END NEXT SENTENCE
035900             WHEN WS-PAT-IDX-MRN(WS-PAT-IDX) = RH-PATIENT-MRN
036000                 MOVE "Y" TO MRN-VALID-SW
036100         END-SEARCH.
036200 320-EXIT.
036300     EXIT.
036400
036500 340-SKIP-ITEMS.
036600     MOVE "340-SKIP-ITEMS" TO PARA-NAME.
036700     MOVE RH-ITEM-COUNT TO WS-ITEMS-TO-READ.
036800     PERFORM 900-READ-LABREQ THRU 900-EXIT
036900         WS-ITEMS-TO-READ TIMES.
037000 340-EXIT.
037100     EXIT.
037200
037300 400-ASSIGN-ORDNBR.
037400     MOVE "400-ASSIGN-ORDNBR" TO PARA-NAME.
037500     MOVE "Y" TO MORE-ORDNBR-TRIES-SW.
037600     PERFORM 450-GET-NEXT-ORDNBR THRU 450-EXIT
037700         UNTIL NO-MORE-ORDNBR-TRIES.
037800 400-ASSIGN-EXIT.
037900     EXIT.
038000
038100 450-GET-NEXT-ORDNBR.
038200     MOVE "450-GET-NEXT-ORDNBR" TO PARA-NAME.
038300     ADD 1 TO WS-SEQUENCE-NBR.
038400     MOVE "LAB-"            TO DN-PREFIX.
038500     MOVE WS-TODAY-CCYYMMDD TO DN-TODAY-CCYYMMDD.
038600     MOVE WS-SEQUENCE-NBR   TO DN-SEQUENCE-NBR.
038700     CALL 'DOCNUM' USING DOCNUM-REC, WS-DOCNUM-RETCD.
038800     IF WS-DOCNUM-RETCD NOT EQUAL TO ZERO
038900         MOVE "** NON-ZERO RETURN-CODE FROM DOCNUM" TO
039000             ABEND-REASON
039100         GO TO 1000-ABEND-RTN.
039200     MOVE DN-DOCUMENT-NUMBER(1:17) TO LO-ORDER-NUMBER.
039300
039400     MOVE "N" TO MORE-ORDNBR-TRIES-SW.
039500     IF WS-LAB-INDEX-MAX > ZERO
039600         SEARCH WS-LAB-INDEX-ENTRY
039700             AT END NEXT SENTENCE
039800             WHEN WS-LAB-IDX-NUMBER(WS-LAB-IDX) = LO-ORDER-NUMBER
039900                 MOVE "Y" TO MORE-ORDNBR-TRIES-SW
040000         END-SEARCH.
040100 450-EXIT.
040200     EXIT.
040300
040400***** REQUEST TYPE "S" - SAMPLE COLLECTED AGAINST A PENDING ORDER
040500 400-COLLECT-SAMPLE.
040600     MOVE "400-COLLECT-SAMPLE" TO PARA-NAME.
040700     MOVE "N" TO ERROR-FOUND-SW.
040800     PERFORM 410-FIND-ORDER THRU 410-EXIT.
040900     IF NOT ERROR-FOUND-SW = "N"
041000         GO TO 400-EXIT.
041100
041200     IF NOT LO-IS-PENDING
041300         MOVE "*** ORDER NOT PENDING FOR SAMPLE COLLECTION" TO
041400             ERR-MSG
041500         MOVE RH-ORDER-NUMBER TO ERR-KEY-FIELD
041600         WRITE SYSOUT-REC FROM ERR-MESSAGE-REC
041700         ADD +1 TO RECORDS-IN-ERROR
041800         GO TO 400-EXIT.
041900
042000     MOVE "S"             TO LO-STATUS.
042100     MOVE RH-COLLECT-DATE TO LO-COLLECT-DATE.
042200     MOVE RH-COLLECT-TIME TO LO-COLLECT-TIME.
042300     REWRITE LAB-ORDER-MASTER-REC
042400         INVALID KEY
042500             MOVE "** REWRITE FAILED ON LAB-ORDER-MASTER" TO
042600                 ABEND-REASON
042700             GO TO 1000-ABEND-RTN.
042800
042900     PERFORM 420-ROLL-ITEMS-IN-PROGRESS THRU 420-EXIT.
043000     ADD +1 TO RECORDS-WRITTEN.
043100 400-EXIT.
043200     EXIT.
043300
043400 410-FIND-ORDER.
043500     MOVE "410-FIND-ORDER" TO PARA-NAME.
043600     SET WS-LAB-IDX TO 1.
043700     MOVE ZERO TO WS-LAB-REL-KEY.
043800     IF WS-LAB-INDEX-MAX > ZERO
043900         SEARCH WS-LAB-INDEX-ENTRY
044000             AT END NEXT SENTENCE
044100             WHEN WS-LAB-IDX-NUMBER(WS-LAB-IDX) = RH-ORDER-NUMBER
044200                 MOVE WS-LAB-IDX-RELNBR(WS-LAB-IDX) TO
044300                     WS-LAB-REL-KEY
044400         END-SEARCH.
044500     IF WS-LAB-REL-KEY = ZERO
044600         MOVE "*** LAB ORDER NOT ON FILE" TO ERR-MSG
044700         MOVE RH-ORDER-NUMBER TO ERR-KEY-FIELD
044800         WRITE SYSOUT-REC FROM ERR-MESSAGE-REC
044900         ADD +1 TO RECORDS-IN-ERROR
045000         MOVE "Y" TO ERROR-FOUND-SW
045100         GO TO 410-EXIT.
045200     READ LAB-ORDER-MASTER
045300         INVALID KEY
045400             MOVE "** READ FAILED ON LAB-ORDER-MASTER" TO
045500                 ABEND-REASON
045600             GO TO 1000-ABEND-RTN.
045700 410-EXIT.
045800     EXIT.
045900
046000 420-ROLL-ITEMS-IN-PROGRESS.
046100     MOVE "420-ROLL-ITEMS-IN-PROGRESS" TO PARA-NAME.
046200     IF WS-ITEM-MAX = ZERO
046300         GO TO 420-EXIT.
046400     SET WS-ITEM-IDX TO 1.
046500 420-LOOP.
046600     IF WS-ITEM-ORDER-NUMBER(WS-ITEM-IDX) = RH-ORDER-NUMBER
046700        AND WS-ITEM-STATUS(WS-ITEM-IDX) = "P"
046800         MOVE "I" TO WS-ITEM-STATUS(WS-ITEM-IDX).
046900     SET WS-ITEM-IDX UP BY 1.
047000     IF WS-ITEM-IDX > WS-ITEM-MAX
047100         GO TO 420-EXIT.
047200     GO TO 420-LOOP.
047300 420-EXIT.
047400     EXIT.
047500
047600***** REQUEST TYPE "C" - CANCEL AN ORDER NOT YET COMPLETED
047700 500-CANCEL-ORDER.
047800     MOVE "500-CANCEL-ORDER" TO PARA-NAME.
047900     MOVE "N" TO ERROR-FOUND-SW.
048000     PERFORM 410-FIND-ORDER THRU 410-EXIT.
048100     IF NOT ERROR-FOUND-SW = "N"
048200         GO TO 500-EXIT.
048300
048400     IF LO-IS-COMPLETED OR LO-IS-CANCELLED
048500         MOVE "*** ORDER ALREADY COMPLETED OR CANCELLED" TO
048600             ERR-MSG
048700         MOVE RH-ORDER-NUMBER TO ERR-KEY-FIELD
048800         WRITE SYSOUT-REC FROM ERR-MESSAGE-REC
048900         ADD +1 TO RECORDS-IN-ERROR
049000         GO TO 500-EXIT.
049100
049200     MOVE "X" TO LO-STATUS.
049300     REWRITE LAB-ORDER-MASTER-REC
049400         INVALID KEY
049500             MOVE "** REWRITE FAILED ON LAB-ORDER-MASTER" TO
049600                 ABEND-REASON
049700             GO TO 1000-ABEND-RTN.
049800
049900     PERFORM 520-CANCEL-ITEMS THRU 520-EXIT.
050000     ADD +1 TO RECORDS-WRITTEN.
050100 500-EXIT.
050200     EXIT.
050300
050400 520-CANCEL-ITEMS.
050500     MOVE "520-CANCEL-ITEMS" TO PARA-NAME.
050600     IF WS-ITEM-MAX = ZERO
050700         GO TO 520-EXIT.
050800     SET WS-ITEM-IDX TO 1.
050900 520-LOOP.
051000     IF WS-ITEM-ORDER-NUMBER(WS-ITEM-IDX) = RH-ORDER-NUMBER
051100        AND WS-ITEM-STATUS(WS-ITEM-IDX) NOT = "C"
051200         MOVE "X" TO WS-ITEM-STATUS(WS-ITEM-IDX).
051300     SET WS-ITEM-IDX UP BY 1.
051400     IF WS-ITEM-IDX > WS-ITEM-MAX
051500         GO TO 520-EXIT.
051600     GO TO 520-LOOP.
051700 520-EXIT.
051800     EXIT.
051900
052000 700-WRITE-ORDER.
052100     MOVE "700-WRITE-ORDER" TO PARA-NAME.
052200     ADD 1 TO WS-LAB-NEXT-RELNBR.
052300     MOVE WS-LAB-NEXT-RELNBR TO WS-LAB-REL-KEY.
052400     WRITE LAB-ORDER-MASTER-REC
052500         INVALID KEY
052600             MOVE "** WRITE FAILED ON LAB-ORDER-MASTER" TO
052700                 ABEND-REASON
052800             GO TO 1000-ABEND-RTN.
052900
053000     ADD 1 TO WS-LAB-INDEX-MAX.
053100     SET WS-LAB-IDX(WS-LAB-INDEX-MAX) TO WS-LAB-INDEX-MAX.
053200     MOVE LO-ORDER-NUMBER TO WS-LAB-IDX-NUMBER(WS-LAB-INDEX-MAX).
053300     MOVE WS-LAB-REL-KEY  TO WS-LAB-IDX-RELNBR(WS-LAB-INDEX-MAX).
053400 700-EXIT.
053500     EXIT.
053600
053700 710-ADD-ITEM.
053800     MOVE "710-ADD-ITEM" TO PARA-NAME.
053900     PERFORM 900-READ-LABREQ THRU 900-EXIT.
054000     IF NOT ITEM-REC
054100         MOVE "** MISSING ITEM RECORD FOR LAB ORDER" TO
054200             ABEND-REASON
054300         GO TO 1000-ABEND-RTN.
054400
054500     ADD 1 TO WS-ITEM-SEQ-NBR.
054600     ADD 1 TO WS-ITEM-MAX.
054700     MOVE LO-ORDER-NUMBER TO WS-ITEM-ORDER-NUMBER(WS-ITEM-MAX).
054800     MOVE WS-ITEM-SEQ-NBR TO WS-ITEM-SEQ(WS-ITEM-MAX).
054900     MOVE RI-TEST-CODE    TO WS-ITEM-TEST-CODE(WS-ITEM-MAX).
055000     MOVE "P"             TO WS-ITEM-STATUS(WS-ITEM-MAX).
055100 710-EXIT.
055200     EXIT.
055300
055400 900-READ-LABREQ.
055500     READ LABREQ INTO LABREQ-REC
055600         AT END MOVE "N" TO MORE-DATA-SW
055700         GO TO 900-EXIT
055800     END-READ.
055900     ADD +1 TO RECORDS-READ.
056000 900-EXIT.
056100     EXIT.
056200
056300 999-CLEANUP.
056400     MOVE "999-CLEANUP" TO PARA-NAME.
056500     IF NOT TRAILER-REC
056600         MOVE "** INVALID FILE - NO TRAILER REC" TO ABEND-REASON
056700         GO TO 1000-ABEND-RTN.
056800
056900     MOVE LABREQ-REC-DATA TO WS-TRAILER-REC.
057000     IF RECORDS-READ NOT EQUAL TO IN-RECORD-COUNT
057100         MOVE "** INVALID FILE - # RECORDS OUT OF BALANCE" TO
057200             ABEND-REASON
057300         MOVE RECORDS-READ    TO ACTUAL-VAL
057400         MOVE IN-RECORD-COUNT TO EXPECTED-VAL
057500         WRITE SYSOUT-REC FROM ABEND-REC
057600         GO TO 1000-ABEND-RTN.
057700
057800     PERFORM 950-REWRITE-ITEM-FILE THRU 950-EXIT.
057900     CLOSE LABREQ, SYSOUT, PATIENT-MASTER, LAB-ORDER-MASTER.
058000     DISPLAY "** RECORDS READ **".
058100     DISPLAY RECORDS-READ.
058200     DISPLAY "** RECORDS WRITTEN **".
058300     DISPLAY RECORDS-WRITTEN.
058400     DISPLAY "** ERROR RECORDS FOUND **".
058500     DISPLAY RECORDS-IN-ERROR.
058600     DISPLAY "******** NORMAL END OF JOB LABADD ********".
058700 999-EXIT.
058800     EXIT.
058900
059000 950-REWRITE-ITEM-FILE.
059100     MOVE "950-REWRITE-ITEM-FILE" TO PARA-NAME.
059200     OPEN OUTPUT LAB-ORDER-ITEM-FILE.
059300     IF WS-ITEM-MAX = ZERO
059400         GO TO 950-CLOSE.
059500     SET WS-ITEM-IDX TO 1.
059600 950-WRITE-LOOP.
059700     MOVE WS-ITEM-ORDER-NUMBER(WS-ITEM-IDX) TO LI-ORDER-NUMBER.
059800     MOVE WS-ITEM-SEQ(WS-ITEM-IDX)          TO LI-ITEM-SEQ.
059900     MOVE WS-ITEM-TEST-CODE(WS-ITEM-IDX)    TO LI-TEST-CODE.
060000     MOVE WS-ITEM-STATUS(WS-ITEM-IDX)       TO LI-STATUS.
060100     WRITE LAB-ORDER-ITEM-REC.
060200     SET WS-ITEM-IDX UP BY 1.
060300     IF WS-ITEM-IDX > WS-ITEM-MAX
060400         GO TO 950-CLOSE.
060500     GO TO 950-WRITE-LOOP.
060600 950-CLOSE.
060700     CLOSE LAB-ORDER-ITEM-FILE.
060800 950-EXIT.
060900     EXIT.
061000
061100 1000-ABEND-RTN.
061200     WRITE SYSOUT-REC FROM ABEND-REC.
061300     CLOSE LABREQ, SYSOUT, PATIENT-MASTER, LAB-ORDER-MASTER.
061400     DISPLAY "*** ABNORMAL END OF JOB - LABADD ***" UPON CONSOLE.
061500     DIVIDE ZERO-VAL INTO ONE-VAL.
