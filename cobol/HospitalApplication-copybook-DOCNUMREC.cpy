000100******************************************************************
000200* COPYBOOK     DOCNUMREC                                        *
000300* LINKAGE LAYOUT FOR THE DOCNUM SUBPROGRAM CALL - SHARED BY      *
000400* EVERY DRIVER THAT ASSIGNS ITS OWN DOCUMENT NUMBER (PATADD,     *
000500* RXADD, LABADD, INVBILL, PAYAPPL).                              *
000600* ---------------------------------------------------------------*
000700* CHANGE LOG                                                    *
000800*   2024-02-06  RPK  TICKET MED-0124 - ORIGINAL LAYOUT           *
000900******************************************************************
001000 01  DOCNUM-REC.
001100     05  DN-PREFIX                   PIC X(04).
001200     05  DN-TODAY-CCYYMMDD           PIC 9(08).
001300     05  DN-SEQUENCE-NBR             PIC 9(08) COMP.
001400     05  DN-DOCUMENT-NUMBER          PIC X(20).
001401     05  FILLER                  PIC X(01).
