000100******************************************************************
000200* COPYBOOK     LABMSTR                                          *
000300* RELATIVE MASTER RECORD LAYOUT FOR LAB-ORDER-MASTER             *
000400*        FILE        DDS0001.LABORDER.MASTER                    *
000500*        ORGANIZATION RELATIVE, KEYED BY LO-ORDER-NUMBER         *
000600*        MAINTAINED BY LABADD, LABRES                            *
000700* ---------------------------------------------------------------*
000800* CHANGE LOG                                                    *
000900*   2024-02-12  RPK  TICKET MED-0126 - ORIGINAL LAYOUT           *
001000******************************************************************
001100 01  LAB-ORDER-MASTER-REC.
001200     05  LO-ORDER-NUMBER              PIC X(17).
001300     05  LO-PATIENT-MRN                PIC X(14).
001400     05  LO-ORDER-DATE                 PIC 9(08).
001500     05  LO-PRIORITY                   PIC X(01).
001600         88  LO-IS-ROUTINE                  VALUE "R".
001700         88  LO-IS-URGENT                   VALUE "U".
001800         88  LO-IS-STAT                     VALUE "S".
001900     05  LO-STATUS                     PIC X(01).
002000         88  LO-IS-PENDING                  VALUE "P".
002100         88  LO-IS-SAMPLE-COLLECTED          VALUE "S".
002200         88  LO-IS-IN-PROGRESS               VALUE "I".
002300         88  LO-IS-COMPLETED                 VALUE "C".
002400         88  LO-IS-CANCELLED                 VALUE "X".
002500     05  LO-COLLECTION-DATE-TIME.
002600         10  LO-COLLECT-DATE            PIC 9(08).
002700         10  LO-COLLECT-TIME            PIC 9(06).
002800     05  LO-ITEM-COUNT                 PIC 9(03) COMP-3.
002900     05  FILLER                        PIC X(22).
003000
003100 01  WS-LAB-INDEX-TABLE.
003200     05  WS-LAB-INDEX-MAX              PIC 9(05) COMP VALUE ZERO.
003300     05  WS-LAB-NEXT-RELNBR            PIC 9(08) COMP VALUE ZERO.
003400     05  WS-LAB-INDEX-ENTRY OCCURS 5000 TIMES
003500             INDEXED BY WS-LAB-IDX.
003600         10  WS-LAB-IDX-NUMBER         PIC X(17).
003700         10  WS-LAB-IDX-RELNBR         PIC 9(08) COMP.
003701     10  FILLER                  PIC X(01).
