000100******************************************************************
000200* COPYBOOK     PAYREC                                           *
000300* SEQUENTIAL APPEND-ONLY JOURNAL RECORD LAYOUT FOR PAYMENT-FILE  *
000400*        FILE        DDS0001.PAYMENT.FILE                       *
000500*        MAINTAINED BY PAYAPPL                                   *
000600* ---------------------------------------------------------------*
000700* CHANGE LOG                                                    *
000800*   2024-02-15  RPK  TICKET MED-0129 - ORIGINAL LAYOUT           *
000900******************************************************************
001000 01  PAYMENT-REC.
001100     05  PY-PAYMENT-NUMBER              PIC X(17).
001200     05  PY-INVOICE-NUMBER               PIC X(17).
001300     05  PY-AMOUNT                        PIC S9(10)V99 COMP-3.
001400     05  PY-PAYMENT-DATE                  PIC 9(08).
001500     05  PY-PAYMENT-METHOD                PIC X(01).
001600         88  PY-IS-CASH                         VALUE "H".
001700         88  PY-IS-CREDIT-CARD                   VALUE "C".
001800         88  PY-IS-DEBIT-CARD                     VALUE "D".
001900         88  PY-IS-BANK-TRANSFER                  VALUE "B".
002000         88  PY-IS-INSURANCE                       VALUE "I".
002100         88  PY-IS-CHEQUE                           VALUE "Q".
002200         88  PY-IS-MOBILE-PAYMENT                    VALUE "M".
002300         88  PY-IS-OTHER-METHOD                       VALUE "O".
002400     05  PY-STATUS                        PIC X(01).
002500         88  PY-IS-PENDING                           VALUE "P".
002600         88  PY-IS-COMPLETED                          VALUE "C".
002700         88  PY-IS-FAILED                              VALUE "F".
002800         88  PY-IS-REFUNDED                            VALUE "R".
002900         88  PY-IS-CANCELLED                            VALUE "X".
003000     05  FILLER                            PIC X(15).
