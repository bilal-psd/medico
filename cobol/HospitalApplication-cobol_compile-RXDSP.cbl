000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.  RXDSP.
000300 AUTHOR. R PRASAD KUMAR.
000400 INSTALLATION. COBOL DEVELOPMENT CENTER.
000500 DATE-WRITTEN. 03/09/86.
000600 DATE-COMPILED. 03/09/86.
000700 SECURITY. NON-CONFIDENTIAL.
000800
000900******************************************************************
001000*REMARKS.
001100*
001200*          THIS PROGRAM EDITS THE DAILY DISPENSING-REQUEST FILE.
001300*          EACH REQUEST DISPENSES A QUANTITY OF ONE PRESCRIPTION
001400*          ITEM AGAINST A NAMED INVENTORY BATCH.
001500*
001600*          THE PRESCRIPTION ITEM'S DISPENSED-QUANTITY IS ADDED
001700*          TO, THE INVENTORY BATCH'S ON-HAND QUANTITY IS REDUCED,
001800*          AND THE PRESCRIPTION'S STATUS IS ROLLED UP TO
001900*          DISPENSED OR PARTIALLY-DISPENSED ACROSS ALL ITS ITEMS.
002000*          THE INVENTORY BATCH'S STATUS IS RE-DERIVED FROM THE
002100*          MEDICATION'S REORDER LEVEL.  EVERY ACCEPTED DISPENSE
002200*          IS JOURNALED TO THE DISPENSING FILE.
002300*
002400******************************************************************
002500* CHANGE LOG                                                      CL006CL0
002600*   03/09/86  RPK  MED-0122  ORIGINAL BUILD                       CL006CL0
002700*   09/02/98  DMT  MED-0176  CENTURY-WINDOW LOGIC ADDED - Y2K     CL006CL0
002800*                            REMEDIATION CARRIED FORWARD          CL006CL0
002900*   02/11/25  SLH  MED-0204  ITEM TABLE REWRITE SWITCHED TO A     CL006CL0
003000*                            FULL CLOSE/REOPEN OF RXITEM AFTER    CL006CL0
003100*                            A SHARED-DASD CONTENTION ABEND ON    CL006CL0
003200*                            THE NIGHT SHIFT RUN                  CL006CL0
003210*   05/19/25  SLH  MED-0211  REJECT EDIT NOW ALSO CATCHES A       CL006CL0
003220*                            PRESCRIPTION WHOSE VALID-UNTIL HAS   CL006CL0
003230*                            PASSED BUT WHOSE STATUS BYTE WAS     CL006CL0
003240*                            NEVER FLIPPED BY A SWEEP JOB -       CL006CL0
003250*                            PHARMACY CAUGHT ONE DISPENSING       CL006CL0
003260*                            AGAINST A SCRIPT 11 MONTHS STALE     CL006CL0
003300******************************************************************
003400
003500         INPUT FILE              -   DDS0001.DISPREQ
003600
003700         PRESCRIPTION MASTER     -   DDS0001.RXMASTER
003800
003900         PRESCRIPTION ITEMS      -   DDS0001.RXITEM
004000
004100         INVENTORY MASTER        -   DDS0001.INVMSTR
004200
004300         MEDICATION MASTER       -   DDS0001.MEDMSTR (LOOKUP)
004400
004500         DISPENSING JOURNAL      -   DDS0001.DISPFILE
004600
004700         OUTPUT REJECT FILE      -   SYSOUT
004800
004900******************************************************************
005000 ENVIRONMENT DIVISION.
005100 CONFIGURATION SECTION.
005200 SOURCE-COMPUTER. IBM-390.
005300 OBJECT-COMPUTER. IBM-390.
005400 SPECIAL-NAMES.
005500     C01 IS TOP-OF-FORM.
005600 INPUT-OUTPUT SECTION.
005700 FILE-CONTROL.
005800     SELECT SYSOUT
005900     ASSIGN TO UT-S-SYSOUT
006000       ORGANIZATION IS SEQUENTIAL.
006100
006200     SELECT DISPREQ
006300     ASSIGN TO UT-S-DISPREQ
006400       ACCESS MODE IS SEQUENTIAL
006500       FILE STATUS IS IFCODE.
006600
006700     SELECT DISPENSING-FILE
006800     ASSIGN TO UT-S-DISPFILE
006900       ACCESS MODE IS SEQUENTIAL
007000       FILE STATUS IS DSCODE.
007100
007200     SELECT PRESCRIPTION-ITEM-FILE
007300     ASSIGN TO UT-S-RXITEM
007400       ACCESS MODE IS SEQUENTIAL
007500       FILE STATUS IS RICODE.
007600
007700     SELECT PRESCRIPTION-MASTER
007800            ASSIGN       TO RXMASTER
007900            ORGANIZATION IS RELATIVE
008000            ACCESS MODE  IS DYNAMIC
008100            RELATIVE KEY IS WS-RX-REL-KEY
008200            FILE STATUS  IS RXMSTR-STATUS.
008300
008400     SELECT INVENTORY-MASTER
008500            ASSIGN       TO INVMSTR
008600            ORGANIZATION IS RELATIVE
008700            ACCESS MODE  IS DYNAMIC
008800            RELATIVE KEY IS WS-BAT-REL-KEY
008900            FILE STATUS  IS INVMSTR-STATUS.
009000
009100     SELECT MEDICATION-MASTER
009200            ASSIGN       TO MEDMSTR
009300            ORGANIZATION IS RELATIVE
009400            ACCESS MODE  IS DYNAMIC
009500            RELATIVE KEY IS WS-MED-REL-KEY
009600            FILE STATUS  IS MEDMSTR-STATUS.
009700
009800 DATA DIVISION.
009900 FILE SECTION.
010000 FD  SYSOUT
010100     RECORDING MODE IS F
010200     LABEL RECORDS ARE STANDARD
010300     RECORD CONTAINS 130 CHARACTERS
010400     BLOCK CONTAINS 0 RECORDS
010500     DATA RECORD IS SYSOUT-REC.
010600 01  SYSOUT-REC  PIC X(130).
010700
010800****** DAILY DISPENSING-REQUEST FILE FROM THE PHARMACY COUNTER
010900 FD  DISPREQ
011000     RECORDING MODE IS F
011100     LABEL RECORDS ARE STANDARD
011200     RECORD CONTAINS 60 CHARACTERS
011300     BLOCK CONTAINS 0 RECORDS
011400     DATA RECORD IS DISPREQ-REC-DATA.
011500 01  DISPREQ-REC-DATA PIC X(60).
011600
011700 FD  DISPENSING-FILE
011800     RECORDING MODE IS F
011900     LABEL RECORDS ARE STANDARD
012000     RECORD CONTAINS 67 CHARACTERS
012100     BLOCK CONTAINS 0 RECORDS
012200     DATA RECORD IS DISPENSING-REC.
012300 COPY DISPREC.
012400
012500 FD  PRESCRIPTION-ITEM-FILE
012600     RECORDING MODE IS F
012700     LABEL RECORDS ARE STANDARD
012800     RECORD CONTAINS 96 CHARACTERS
012900     BLOCK CONTAINS 0 RECORDS
013000     DATA RECORD IS PRESCRIPTION-ITEM-REC.
013100 COPY RXITEM.
013200
013300 FD  PRESCRIPTION-MASTER
013400     RECORD CONTAINS 82 CHARACTERS
013500     DATA RECORD IS PRESCRIPTION-MASTER-REC.
013600 COPY RXMSTR.
013700
013800 FD  INVENTORY-MASTER
013900     RECORD CONTAINS 80 CHARACTERS
014000     DATA RECORD IS INVENTORY-MASTER-REC.
014100 COPY INVNMSTR.
014200
014300 FD  MEDICATION-MASTER
014400     RECORD CONTAINS 103 CHARACTERS
014500     DATA RECORD IS MEDICATION-MASTER-REC.
014600 COPY MEDMSTR.
014700
014800 WORKING-STORAGE SECTION.
014900
015000 01  FILE-STATUS-CODES.
015100     05  IFCODE                  PIC X(2).
015200         88 NO-MORE-DATA      VALUE "10".
015300     05  DSCODE                  PIC X(2).
015400     05  RICODE                  PIC X(2).
015500     05  RXMSTR-STATUS           PIC X(2).
015600     05  INVMSTR-STATUS          PIC X(2).
015700     05  MEDMSTR-STATUS          PIC X(2).
015800
015801     05  FILLER                  PIC X(01).
015900 01  DISPREQ-REC.
016000     05  DR-RECORD-TYPE          PIC X(01).
016100         88  TRAILER-REC             VALUE "T".
016200     05  DR-RX-NUMBER            PIC X(16).
016300     05  DR-ITEM-SEQ             PIC 9(03).
016400     05  DR-BATCH-NUMBER         PIC X(20).
016500     05  DR-QUANTITY             PIC 9(06).
016600     05  DR-DISPENSED-DATE       PIC 9(08).
016601     05  DR-DISP-DATE-PARTS REDEFINES DR-DISPENSED-DATE.
016602         10  DR-DISP-CC          PIC 9(02).
016603         10  DR-DISP-YY          PIC 9(02).
016604         10  DR-DISP-MM          PIC 9(02).
016605         10  DR-DISP-DD          PIC 9(02).
016700     05  FILLER                  PIC X(06).
016800
016900 01  WS-TRAILER-REC.
017100     05  IN-RECORD-COUNT         PIC 9(09).
017200     05  FILLER                  PIC X(50).
017300
017400******************************************************************
017500* IN-MEMORY PRESCRIPTION-ITEM TABLE - THE WHOLE PRESCRIPTION-    *
017600* ITEM-FILE IS READ IN AT HOUSEKEEPING TIME, UPDATED IN PLACE AS *
017700* DISPENSES ARE POSTED, AND WRITTEN BACK IN FULL AT CLEANUP -    *
017800* THIS FILE HAS NO RELATIVE ORGANIZATION OF ITS OWN SO THE        *
017900* ENTIRE-FILE REWRITE STANDS IN FOR A RANDOM UPDATE.              *
018000******************************************************************
018100 01  WS-ITEM-TABLE.
018200     05  WS-ITEM-MAX                 PIC 9(05) COMP VALUE ZERO.
018300     05  WS-ITEM-ENTRY OCCURS 9000 TIMES
018400             INDEXED BY WS-ITEM-IDX.
018500         10  WS-ITEM-RX-NUMBER        PIC X(16).
018600         10  WS-ITEM-SEQ              PIC 9(03) COMP-3.
018700         10  WS-ITEM-MED-NAME         PIC X(50).
018800         10  WS-ITEM-QUANTITY         PIC 9(06) COMP-3.
018900         10  WS-ITEM-DISP-QUANTITY    PIC 9(06) COMP-3.
019000
019001     10  FILLER                  PIC X(01).
019100 01  COUNTERS-IDXS-AND-ACCUMULATORS.
019200     05 RECORDS-WRITTEN          PIC 9(7) COMP.
019300     05 RECORDS-IN-ERROR         PIC 9(7) COMP.
019400     05 RECORDS-READ             PIC 9(9) COMP.
019500     05 WS-RX-REL-KEY            PIC 9(08) COMP.
019600     05 WS-BAT-REL-KEY           PIC 9(08) COMP.
019700     05 WS-MED-REL-KEY           PIC 9(08) COMP.
019800     05 WS-ITEMS-REMAINING       PIC 9(06) COMP-3.
019900     05 WS-AVAIL-QUANTITY        PIC S9(09) COMP-3.
020000
020001     05  FILLER                  PIC X(01).
020100 01  FLAGS-AND-SWITCHES.
020200     05 MORE-DATA-SW             PIC X(01) VALUE "Y".
020300         88 NO-MORE-DISPREQ VALUE "N".
020400     05 ERROR-FOUND-SW           PIC X(01) VALUE "N".
020500         88 RECORD-ERROR-FOUND VALUE "Y".
020600     05 ALL-ITEMS-DISPENSED-SW   PIC X(01) VALUE "Y".
020700         88 RX-FULLY-DISPENSED VALUE "Y".
020800
020801     05  FILLER                  PIC X(01).
020900 01  ERR-MESSAGE-REC.
021000     05  ERR-MSG                 PIC X(40).
021100     05  FILLER                  PIC X(02).
021200     05  ERR-KEY-FIELD           PIC X(20).
021201     05  ERR-KEY-PARTS REDEFINES ERR-KEY-FIELD.
021202         10  ERR-KEY-RX-NUMBER    PIC X(16).
021203         10  FILLER               PIC X(04).
021300     05  FILLER                  PIC X(68).
021301 01  ERR-CONSOLE-MSG REDEFINES ERR-MESSAGE-REC.
021302     05  ERR-CONSOLE-TEXT        PIC X(62).
021303     05  FILLER                  PIC X(68).
021400
021401******************************************************************
021402* TODAY'S DATE, CENTURY-WINDOWED - USED TO CATCH A PRESCRIPTION    *
021403* THAT HAS RUN PAST ITS VALID-UNTIL DATE BUT WHOSE STATUS BYTE    *
021404* WAS NEVER FLIPPED OFF ACTIVE BY A SWEEP JOB.                    *
021405******************************************************************
021406 01  WS-TODAY.
021407     05  WS-TODAY-CCYYMMDD       PIC 9(08).
021408     05  WS-TODAY-PARTS REDEFINES WS-TODAY-CCYYMMDD.
021409         10  WS-TODAY-CC         PIC 9(02).
021410         10  WS-TODAY-YY         PIC 9(02).
021411         10  WS-TODAY-MMDD       PIC 9(04).
021412 01  WS-ACCEPT-DATE              PIC 9(06).
021413 01  WS-ACCEPT-PARTS REDEFINES WS-ACCEPT-DATE.
021414     05  WS-ACCEPT-YY            PIC 9(02).
021415     05  WS-ACCEPT-MMDD          PIC 9(04).
021416
021500 COPY ABENDREC.
021600
021700 PROCEDURE DIVISION.
021800     PERFORM 000-HOUSEKEEPING THRU 000-EXIT.
021900     PERFORM 100-MAINLINE THRU 100-EXIT
022000             UNTIL NO-MORE-DISPREQ OR TRAILER-REC.
022100     PERFORM 999-CLEANUP THRU 999-EXIT.
022200     MOVE +0 TO RETURN-CODE.
022300     GOBACK.
022400
022500 000-HOUSEKEEPING.
022600     MOVE "000-HOUSEKEEPING" TO PARA-NAME.
022700     DISPLAY "******** BEGIN JOB RXDSP ********".
022701     ACCEPT WS-ACCEPT-DATE FROM DATE.
022702     IF WS-ACCEPT-YY < 50
022703         MOVE "20" TO WS-TODAY-CC
022704     ELSE
022705         MOVE "19" TO WS-TODAY-CC.
022706     MOVE WS-ACCEPT-YY   TO WS-TODAY-YY.
022707     MOVE WS-ACCEPT-MMDD TO WS-TODAY-MMDD.
022800     INITIALIZE COUNTERS-IDXS-AND-ACCUMULATORS, WS-TRAILER-REC.
022900     OPEN INPUT DISPREQ.
023000     OPEN OUTPUT SYSOUT.
023100     OPEN OUTPUT DISPENSING-FILE.
023200     OPEN I-O PRESCRIPTION-MASTER.
023300     OPEN I-O INVENTORY-MASTER.
023400     OPEN INPUT MEDICATION-MASTER.
023500     PERFORM 040-LOAD-ITEM-TABLE THRU 040-EXIT.
023600     PERFORM 045-LOAD-RX-INDEX THRU 045-EXIT.
023700     PERFORM 046-LOAD-BAT-INDEX THRU 046-EXIT.
023800     PERFORM 050-LOAD-MED-INDEX THRU 050-EXIT.
023900     PERFORM 900-READ-DISPREQ THRU 900-EXIT.
024000     IF NO-MORE-DISPREQ
024100         MOVE "EMPTY INPUT FILE" TO ABEND-REASON
024200         GO TO 1000-ABEND-RTN.
024300 000-EXIT.
024400     EXIT.
024500
024600 040-LOAD-ITEM-TABLE.
024700     MOVE "040-LOAD-ITEM-TABLE" TO PARA-NAME.
024800     MOVE ZERO TO WS-ITEM-MAX.
024900     OPEN INPUT PRESCRIPTION-ITEM-FILE.
025000     READ PRESCRIPTION-ITEM-FILE
025100         AT END GO TO 040-CLOSE.
025200 040-LOAD-LOOP.
025300     ADD 1 TO WS-ITEM-MAX.
025400     MOVE RI-RX-NUMBER         TO WS-ITEM-RX-NUMBER(WS-ITEM-MAX).
025500     MOVE RI-ITEM-SEQ          TO WS-ITEM-SEQ(WS-ITEM-MAX).
025600     MOVE RI-MED-NAME          TO WS-ITEM-MED-NAME(WS-ITEM-MAX).
025700     MOVE RI-QUANTITY          TO WS-ITEM-QUANTITY(WS-ITEM-MAX).
025800     MOVE RI-DISPENSED-QUANTITY TO
025900             WS-ITEM-DISP-QUANTITY(WS-ITEM-MAX).
026000     READ PRESCRIPTION-ITEM-FILE
026100         AT END GO TO 040-CLOSE.
026200     GO TO 040-LOAD-LOOP.
026300 040-CLOSE.
026400     CLOSE PRESCRIPTION-ITEM-FILE.
026500 040-EXIT.
026600     EXIT.
026700
026800 045-LOAD-RX-INDEX.
026900     MOVE "045-LOAD-RX-INDEX" TO PARA-NAME.
027000     MOVE ZERO TO WS-RX-INDEX-MAX.
027100     MOVE 1 TO WS-RX-REL-KEY.
027200     READ PRESCRIPTION-MASTER
027300         INVALID KEY GO TO 045-EXIT.
027400 045-LOAD-LOOP.
027500     ADD 1 TO WS-RX-INDEX-MAX.
027600     SET WS-RX-IDX(WS-RX-INDEX-MAX) TO WS-RX-INDEX-MAX.
027700     MOVE RX-RX-NUMBER  TO WS-RX-IDX-NUMBER(WS-RX-INDEX-MAX).
027800     MOVE WS-RX-REL-KEY TO WS-RX-IDX-RELNBR(WS-RX-INDEX-MAX).
027900     ADD 1 TO WS-RX-REL-KEY.
028000     READ PRESCRIPTION-MASTER
028100         INVALID KEY GO TO 045-EXIT.
028200     GO TO 045-LOAD-LOOP.
028300 045-EXIT.
028400     EXIT.
028500
028600 046-LOAD-BAT-INDEX.
028700     MOVE "046-LOAD-BAT-INDEX" TO PARA-NAME.
028800     MOVE ZERO TO WS-BAT-INDEX-MAX.
028900     MOVE 1 TO WS-BAT-REL-KEY.
029000     READ INVENTORY-MASTER
029100         INVALID KEY GO TO 046-EXIT.
029200 046-LOAD-LOOP.
029300     ADD 1 TO WS-BAT-INDEX-MAX.
029400     SET WS-BAT-IDX(WS-BAT-INDEX-MAX) TO WS-BAT-INDEX-MAX.
029500     MOVE IV-BATCH-NUMBER TO WS-BAT-IDX-BATCH(WS-BAT-INDEX-MAX).
029600     MOVE WS-BAT-REL-KEY  TO WS-BAT-IDX-RELNBR(WS-BAT-INDEX-MAX).
029700     ADD 1 TO WS-BAT-REL-KEY.
029800     READ INVENTORY-MASTER
029900         INVALID KEY GO TO 046-EXIT.
030000     GO TO 046-LOAD-LOOP.
030100 046-EXIT.
030200     EXIT.
030300
030400 050-LOAD-MED-INDEX.
030500     MOVE "050-LOAD-MED-INDEX" TO PARA-NAME.
030600     MOVE ZERO TO WS-MED-INDEX-MAX.
030700     MOVE 1 TO WS-MED-REL-KEY.
030800     READ MEDICATION-MASTER
030900         INVALID KEY GO TO 050-EXIT.
031000 050-LOAD-LOOP.
031100     ADD 1 TO WS-MED-INDEX-MAX.
031200     SET WS-MED-IDX(WS-MED-INDEX-MAX) TO WS-MED-INDEX-MAX.
031300     MOVE MD-MED-CODE TO WS-MED-IDX-CODE(WS-MED-INDEX-MAX).
031400     MOVE WS-MED-REL-KEY TO WS-MED-IDX-RELNBR(WS-MED-INDEX-MAX).
031500     ADD 1 TO WS-MED-REL-KEY.
031600     READ MEDICATION-MASTER
031700         INVALID KEY GO TO 050-EXIT.
031800     GO TO 050-LOAD-LOOP.
031900 050-EXIT.
032000     EXIT.
032100
032200 100-MAINLINE.
032300     MOVE "100-MAINLINE" TO PARA-NAME.
032400     PERFORM 300-EDIT-REQUEST THRU 300-EXIT.
032500
032600     IF RECORD-ERROR-FOUND
032700         ADD +1 TO RECORDS-IN-ERROR
032800         PERFORM 710-WRITE-REJECT THRU 710-EXIT
032900     ELSE
033000         PERFORM 500-POST-DISPENSE THRU 500-EXIT
033100         ADD +1 TO RECORDS-WRITTEN.
033200     PERFORM 900-READ-DISPREQ THRU 900-EXIT.
033300 100-EXIT.
033400     EXIT.
033500
033600 300-EDIT-REQUEST.
033700     MOVE "300-EDIT-REQUEST" TO PARA-NAME.
033800     MOVE "N" TO ERROR-FOUND-SW.
033900
034000     SET WS-RX-IDX TO 1.
034100     MOVE ZERO TO WS-RX-REL-KEY.
034200     IF WS-RX-INDEX-MAX > ZERO
034300         SEARCH WS-RX-INDEX-ENTRY
034400             AT END NEXT SENTENCE
034500             WHEN WS-RX-IDX-NUMBER(WS-RX-IDX) = DR-RX-NUMBER
034600                 MOVE WS-RX-IDX-RELNBR(WS-RX-IDX) TO WS-RX-REL-KEY
034700         END-SEARCH.
034800     IF WS-RX-REL-KEY = ZERO
034900         MOVE "*** PRESCRIPTION NOT ON FILE" TO ERR-MSG
035000         MOVE DR-RX-NUMBER TO ERR-KEY-FIELD
035100         MOVE "Y" TO ERROR-FOUND-SW
035200         GO TO 300-EXIT.
035300
035400     READ PRESCRIPTION-MASTER
035500         INVALID KEY
035600             MOVE "** READ FAILED ON PRESCRIPTION-MASTER" TO
035700                 ABEND-REASON
035800             GO TO 1000-ABEND-RTN.
035900     IF RX-IS-CANCELLED OR RX-IS-EXPIRED OR RX-IS-DISPENSED
035901        OR WS-TODAY-CCYYMMDD > RX-VALID-UNTIL
036000         MOVE "*** PRESCRIPTION NOT OPEN FOR DISPENSE" TO ERR-MSG
036100         MOVE DR-RX-NUMBER TO ERR-KEY-FIELD
036200         MOVE "Y" TO ERROR-FOUND-SW
036300         GO TO 300-EXIT.
036400
036500     SET WS-ITEM-IDX TO 1.
036600     MOVE ZERO TO WS-ITEMS-REMAINING.
036700     SEARCH WS-ITEM-ENTRY
036800         AT END NEXT SENTENCE
036900         WHEN WS-ITEM-RX-NUMBER(WS-ITEM-IDX) = DR-RX-NUMBER
037000            AND WS-ITEM-SEQ(WS-ITEM-IDX) = DR-ITEM-SEQ
037100             COMPUTE WS-ITEMS-REMAINING =
037200                 WS-ITEM-QUANTITY(WS-ITEM-IDX) -
037300                 WS-ITEM-DISP-QUANTITY(WS-ITEM-IDX)
037400     END-SEARCH.
037500     IF WS-ITEMS-REMAINING < DR-QUANTITY
037600         MOVE "*** ITEM FULLY DISPENSED OR NOT FOUND" TO ERR-MSG
037700         MOVE DR-RX-NUMBER TO ERR-KEY-FIELD
037800         MOVE "Y" TO ERROR-FOUND-SW
037900         GO TO 300-EXIT.
038000
038100     SET WS-BAT-IDX TO 1.
038200     MOVE ZERO TO WS-BAT-REL-KEY.
038300     IF WS-BAT-INDEX-MAX > ZERO
038400         SEARCH WS-BAT-INDEX-ENTRY
038500             AT END NEXT SENTENCE
038600             WHEN WS-BAT-IDX-BATCH(WS-BAT-IDX) = DR-BATCH-NUMBER
038700                 MOVE WS-BAT-IDX-RELNBR(WS-BAT-IDX) TO
038800                     WS-BAT-REL-KEY
038900         END-SEARCH.
039000     IF WS-BAT-REL-KEY = ZERO
039100         MOVE "*** INVENTORY BATCH NOT ON FILE" TO ERR-MSG
039200         MOVE DR-BATCH-NUMBER TO ERR-KEY-FIELD
039300         MOVE "Y" TO ERROR-FOUND-SW
039400         GO TO 300-EXIT.
039500
039600     READ INVENTORY-MASTER
039700         INVALID KEY
039800             MOVE "** READ FAILED ON INVENTORY-MASTER" TO
039900                 ABEND-REASON
040000             GO TO 1000-ABEND-RTN.
040100     COMPUTE WS-AVAIL-QUANTITY =
040200         IV-QUANTITY - IV-RESERVED-QUANTITY.
040300     IF IV-IS-EXPIRED OR WS-AVAIL-QUANTITY < DR-QUANTITY
040400         MOVE "*** BATCH EXPIRED OR INSUFFICIENT ON HAND" TO
040500             ERR-MSG
040600         MOVE DR-BATCH-NUMBER TO ERR-KEY-FIELD
040700         MOVE "Y" TO ERROR-FOUND-SW
040800         GO TO 300-EXIT.
040900 300-EXIT.
041000     EXIT.
041100
041200 500-POST-DISPENSE.
041300     MOVE "500-POST-DISPENSE" TO PARA-NAME.
041400     ADD DR-QUANTITY TO WS-ITEM-DISP-QUANTITY(WS-ITEM-IDX).
041500
041600     SUBTRACT DR-QUANTITY FROM IV-QUANTITY.
041700     PERFORM 550-DERIVE-BATCH-STATUS THRU 550-EXIT.
041800     REWRITE INVENTORY-MASTER-REC
041900         INVALID KEY
042000             MOVE "** REWRITE FAILED ON INVENTORY-MASTER" TO
042100                 ABEND-REASON
042200             GO TO 1000-ABEND-RTN.
042300
042400     PERFORM 600-ROLLUP-RX THRU 600-EXIT.
042500
042600     MOVE DR-RX-NUMBER       TO DS-RX-NUMBER.
042700     MOVE DR-ITEM-SEQ        TO DS-ITEM-SEQ.
042800     MOVE DR-BATCH-NUMBER    TO DS-BATCH-NUMBER.
042900     MOVE DR-QUANTITY        TO DS-DISPENSED-QUANTITY.
043000     MOVE DR-DISPENSED-DATE  TO DS-DISPENSED-DATE.
043100     WRITE DISPENSING-REC.
043200 500-EXIT.
043300     EXIT.
043400
043500****** BATCH STATUS IS RE-DERIVED FROM ON-HAND QUANTITY AGAINST
043600****** THE MEDICATION'S REORDER LEVEL - OUT-OF-STOCK WINS OVER
043700****** LOW-STOCK, WHICH WINS OVER AVAILABLE.  EXPIRED AND
043800****** QUARANTINE STATUS ARE NEVER OVERWRITTEN HERE.
043900 550-DERIVE-BATCH-STATUS.
044000     MOVE "550-DERIVE-BATCH-STATUS" TO PARA-NAME.
044100     IF IV-IS-EXPIRED OR IV-IS-QUARANTINE
044200         GO TO 550-EXIT.
044300
044400     SET WS-MED-IDX TO 1.
044500     MOVE ZERO TO MD-REORDER-LEVEL.
044600     IF WS-MED-INDEX-MAX > ZERO
044700         SEARCH WS-MED-INDEX-ENTRY
044800             AT END NEXT SENTENCE
044900             WHEN WS-MED-IDX-CODE(WS-MED-IDX) = IV-MED-CODE
045000                 MOVE WS-MED-IDX-RELNBR(WS-MED-IDX) TO
045100                     WS-MED-REL-KEY
045200         END-SEARCH.
045300
045350     COMPUTE WS-AVAIL-QUANTITY =
045360         IV-QUANTITY - IV-RESERVED-QUANTITY.
045400     IF WS-AVAIL-QUANTITY <= ZERO
045500         MOVE "O" TO IV-STATUS
045600     ELSE
045700         READ MEDICATION-MASTER
045800             INVALID KEY CONTINUE
045900         END-READ
046200         IF WS-AVAIL-QUANTITY <= MD-REORDER-LEVEL
046300             MOVE "L" TO IV-STATUS
046400         ELSE
046500             MOVE "A" TO IV-STATUS.
046600 550-EXIT.
046700     EXIT.
046800
046900****** THE PRESCRIPTION IS DISPENSED ONLY WHEN EVERY ITEM ON IT
047000****** HAS BEEN FULLY DISPENSED, OTHERWISE IT IS PARTIALLY
047100****** DISPENSED.
047200 600-ROLLUP-RX.
047300     MOVE "600-ROLLUP-RX" TO PARA-NAME.
047400     MOVE "Y" TO ALL-ITEMS-DISPENSED-SW.
047500     SET WS-ITEM-IDX TO 1.
047600 600-CHECK-LOOP.
047700     IF WS-ITEM-RX-NUMBER(WS-ITEM-IDX) = DR-RX-NUMBER
047800         IF WS-ITEM-DISP-QUANTITY(WS-ITEM-IDX) <
047900            WS-ITEM-QUANTITY(WS-ITEM-IDX)
048000             MOVE "N" TO ALL-ITEMS-DISPENSED-SW.
048100     SET WS-ITEM-IDX UP BY 1.
048200     IF WS-ITEM-IDX > WS-ITEM-MAX
048300         GO TO 600-DONE.
048400     GO TO 600-CHECK-LOOP.
048500 600-DONE.
048600     READ PRESCRIPTION-MASTER
048700         INVALID KEY
048800             MOVE "** RE-READ FAILED ON PRESCRIPTION-MASTER" TO
048900                 ABEND-REASON
049000             GO TO 1000-ABEND-RTN.
049100     IF RX-FULLY-DISPENSED
049200         MOVE "D" TO RX-STATUS
049300     ELSE
049400         MOVE "P" TO RX-STATUS.
049500     REWRITE PRESCRIPTION-MASTER-REC
049600         INVALID KEY
049700             MOVE "** REWRITE FAILED ON PRESCRIPTION-MASTER" TO
049800                 ABEND-REASON
049900             GO TO 1000-ABEND-RTN.
050000 600-EXIT.
050100     EXIT.
050200
050300 710-WRITE-REJECT.
050400     MOVE "710-WRITE-REJECT" TO PARA-NAME.
050500     WRITE SYSOUT-REC FROM ERR-MESSAGE-REC.
050600 710-EXIT.
050700     EXIT.
050800
050900 900-READ-DISPREQ.
051000     READ DISPREQ INTO DISPREQ-REC
051100         AT END MOVE "N" TO MORE-DATA-SW
051200         GO TO 900-EXIT
051300     END-READ.
051400     ADD +1 TO RECORDS-READ.
051500 900-EXIT.
051600     EXIT.
051700
051800 999-CLEANUP.
051900     MOVE "999-CLEANUP" TO PARA-NAME.
052000     IF NOT TRAILER-REC
052100         MOVE "** INVALID FILE - NO TRAILER REC" TO ABEND-REASON
052200         GO TO 1000-ABEND-RTN.
052300
052400     MOVE DISPREQ-REC-DATA TO WS-TRAILER-REC.
052500     IF RECORDS-READ NOT EQUAL TO IN-RECORD-COUNT
052600         MOVE "** INVALID FILE - # RECORDS OUT OF BALANCE" TO
052700             ABEND-REASON
052800         MOVE RECORDS-READ    TO ACTUAL-VAL
052900         MOVE IN-RECORD-COUNT TO EXPECTED-VAL
053000         WRITE SYSOUT-REC FROM ABEND-REC
053100         GO TO 1000-ABEND-RTN.
053200
053300     PERFORM 950-REWRITE-ITEM-FILE THRU 950-EXIT.
053400     CLOSE DISPREQ, SYSOUT, DISPENSING-FILE, PRESCRIPTION-MASTER,
053500           INVENTORY-MASTER, MEDICATION-MASTER.
053600     DISPLAY "** RECORDS READ **".
053700     DISPLAY RECORDS-READ.
053800     DISPLAY "** RECORDS WRITTEN **".
053900     DISPLAY RECORDS-WRITTEN.
054000     DISPLAY "** ERROR RECORDS FOUND **".
054100     DISPLAY RECORDS-IN-ERROR.
054200     DISPLAY "******** NORMAL END OF JOB RXDSP ********".
054300 999-EXIT.
054400     EXIT.
054500
054600 950-REWRITE-ITEM-FILE.
054700     MOVE "950-REWRITE-ITEM-FILE" TO PARA-NAME.
054800     OPEN OUTPUT PRESCRIPTION-ITEM-FILE.
054900     IF WS-ITEM-MAX = ZERO
055000         GO TO 950-CLOSE.
055100     SET WS-ITEM-IDX TO 1.
055200 950-WRITE-LOOP.
055300     MOVE WS-ITEM-RX-NUMBER(WS-ITEM-IDX) TO RI-RX-NUMBER.
055400     MOVE WS-ITEM-SEQ(WS-ITEM-IDX)       TO RI-ITEM-SEQ.
055500     MOVE WS-ITEM-MED-NAME(WS-ITEM-IDX)  TO RI-MED-NAME.
055600     MOVE WS-ITEM-QUANTITY(WS-ITEM-IDX)  TO RI-QUANTITY.
055700     MOVE WS-ITEM-DISP-QUANTITY(WS-ITEM-IDX) TO
055800         RI-DISPENSED-QUANTITY.
055900     WRITE PRESCRIPTION-ITEM-REC.
056000     SET WS-ITEM-IDX UP BY 1.
056100     IF WS-ITEM-IDX > WS-ITEM-MAX
056200         GO TO 950-CLOSE.
056300     GO TO 950-WRITE-LOOP.
056400 950-CLOSE.
056500     CLOSE PRESCRIPTION-ITEM-FILE.
056600 950-EXIT.
056700     EXIT.
056800
056900 1000-ABEND-RTN.
057000     WRITE SYSOUT-REC FROM ABEND-REC.
057100     CLOSE DISPREQ, SYSOUT, DISPENSING-FILE, PRESCRIPTION-MASTER,
057200           INVENTORY-MASTER, MEDICATION-MASTER.
057300     DISPLAY "*** ABNORMAL END OF JOB - RXDSP ***" UPON CONSOLE.
057400     DIVIDE ZERO-VAL INTO ONE-VAL.
