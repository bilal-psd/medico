000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.  INVSTAT.
000300 AUTHOR. DONNA M TRASK.
000400 INSTALLATION. COBOL DEVELOPMENT CENTER.
000500 DATE-WRITTEN. 03/07/86.
000600 DATE-COMPILED. 03/07/86.
000700 SECURITY. NON-CONFIDENTIAL.
000800
000900******************************************************************
001000*REMARKS.
001100*
001200*          THIS PROGRAM SWEEPS THE INVENTORY-MASTER FILE FRONT TO
001300*          BACK, RE-DERIVES EVERY BATCH'S STATUS FROM ITS ON-HAND
001400*          AND RESERVED QUANTITY, ITS EXPIRY DATE, AND ITS
001500*          MEDICATION'S REORDER LEVEL, AND REWRITES THE RECORD.
001600*          QUARANTINED AND RESERVED BATCHES ARE LEFT ALONE - THOSE
001700*          ARE SET BY HAND AT THE PHARMACY COUNTER, NOT BY THIS
001800*          JOB.
001900*
002000*          STATUS PRECEDENCE (FIRST MATCH WINS) -
002100*             EXPIRED      - EXPIRY-DATE BEFORE TODAY
002200*             OUT-OF-STOCK - AVAILABLE QUANTITY = ZERO
002300*             LOW-STOCK    - AVAILABLE QUANTITY <= REORDER LEVEL
002400*             AVAILABLE    - OTHERWISE
002500*
002600*          AFTER THE SWEEP, THE LOW-STOCK/OUT-OF-STOCK ALERT AND
002700*          THE EXPIRING-SOON ALERT ARE PRINTED AS TWO SECTIONS OF
002800*          ONE REPORT, INVENTORY-ALERT-RPT.
002900*
003000******************************************************************
003100* CHANGE LOG                                                      CL009CL0
003200*   03/07/86  DMT  MED-0124  ORIGINAL BUILD                       CL009CL0
003300*   09/02/98  DMT  MED-0177  CENTURY-WINDOW LOGIC ADDED - Y2K     CL009CL0
003400*                            REMEDIATION CARRIED FORWARD          CL009CL0
003500*   04/29/25  RPK  MED-0214  EXPIRING-SOON THRESHOLD WIDENED TO   CL009CL0
003600*                            30 DAYS PER PHARMACY DIRECTOR        CL009CL0
003700******************************************************************
003800
003900         INVENTORY MASTER        -   DDS0001.INVNMSTR
004000
004100         MEDICATION MASTER       -   DDS0001.MEDMSTR  (LOOKUP)
004200
004300         ALERT REPORT            -   DDS0001.INVSTRPT
004400
004500******************************************************************
004600 ENVIRONMENT DIVISION.
004700 CONFIGURATION SECTION.
004800 SOURCE-COMPUTER. IBM-390.
004900 OBJECT-COMPUTER. IBM-390.
005000 SPECIAL-NAMES.
005100     C01 IS TOP-OF-FORM.
005200 INPUT-OUTPUT SECTION.
005300 FILE-CONTROL.
005400     SELECT INVENTORY-MASTER
005500            ASSIGN       TO INVNMSTR
005600            ORGANIZATION IS RELATIVE
005700            ACCESS MODE  IS DYNAMIC
005800            RELATIVE KEY IS WS-BAT-REL-KEY
005900            FILE STATUS  IS INVMSTR-STATUS.
006000
006100     SELECT MEDICATION-MASTER
006200            ASSIGN       TO MEDMSTR
006300            ORGANIZATION IS RELATIVE
006400            ACCESS MODE  IS DYNAMIC
006500            RELATIVE KEY IS WS-MED-REL-KEY
006600            FILE STATUS  IS MEDMSTR-STATUS.
006700
006800     SELECT INVENTORY-ALERT-RPT
006900     ASSIGN TO UT-S-INVSTRPT
007000       ORGANIZATION IS SEQUENTIAL.
007100
007200 DATA DIVISION.
007300 FILE SECTION.
007400 FD  INVENTORY-MASTER
007500     RECORD CONTAINS 80 CHARACTERS
007600     DATA RECORD IS INVENTORY-MASTER-REC.
007700 COPY INVNMSTR.
007800
007900 FD  MEDICATION-MASTER
008000     RECORD CONTAINS 103 CHARACTERS
008100     DATA RECORD IS MEDICATION-MASTER-REC.
008200 COPY MEDMSTR.
008300
008400 FD  INVENTORY-ALERT-RPT
008500     RECORDING MODE IS F
008600     LABEL RECORDS ARE STANDARD
008700     RECORD CONTAINS 80 CHARACTERS
008800     BLOCK CONTAINS 0 RECORDS
008900     DATA RECORD IS ALERTRPT-REC.
009000 01  ALERTRPT-REC PIC X(80).
009100
009200 WORKING-STORAGE SECTION.
009300
009400 01  FILE-STATUS-CODES.
009500     05  INVMSTR-STATUS          PIC X(2).
009600         88 NO-MORE-BATCHES   VALUE "10".
009700     05  MEDMSTR-STATUS          PIC X(2).
009800
009801     05  FILLER                  PIC X(01).
009900 01  WS-TODAY.
010000     05  WS-TODAY-CCYYMMDD       PIC 9(08).
010100     05  WS-TODAY-PARTS REDEFINES WS-TODAY-CCYYMMDD.
010200         10  WS-TODAY-CC         PIC 9(02).
010300         10  WS-TODAY-YY         PIC 9(02).
010400         10  WS-TODAY-MMDD       PIC 9(04).
010401     10  FILLER                  PIC X(01).
010500 01  WS-ACCEPT-DATE              PIC 9(06).
010600 01  WS-ACCEPT-PARTS REDEFINES WS-ACCEPT-DATE.
010700     05  WS-ACCEPT-YY            PIC 9(02).
010800     05  WS-ACCEPT-MMDD          PIC 9(04).
010900
010901     05  FILLER                  PIC X(01).
011000 01  WS-EXPIRE-THRESHOLD         PIC 9(08).
011100
011200******************************************************************
011300* DATE-ADD WORKING FIELDS - SAME LEAP-YEAR-AWARE DAY-ROLL SCHEME *
011400* USED BY RXADD TO DEFAULT A VALIDITY DATE.  HERE IT ROLLS       *
011500* TODAY FORWARD 30 DAYS TO BUILD THE EXPIRING-SOON THRESHOLD.    *
011600******************************************************************
011700 01  WS-DATE-ADD-FIELDS.
011800     05  WS-DA-CCYY              PIC 9(04).
011900     05  WS-DA-MM                PIC 9(02).
012000     05  WS-DA-DD                PIC 9(02).
012100     05  WS-DA-DAYS-TO-ADD       PIC 9(03) COMP VALUE 30.
012200     05  WS-DA-DAYS-IN-MONTH     PIC 9(02) COMP.
012300     05  WS-DA-MM-IDX            PIC 9(02) COMP.
012400     05  WS-DA-QUOTIENT          PIC 9(06) COMP.
012500     05  WS-DA-REM-4             PIC 9(04) COMP.
012600     05  WS-DA-REM-100           PIC 9(04) COMP.
012700     05  WS-DA-REM-400           PIC 9(04) COMP.
012800     05  WS-DA-LEAP-SW           PIC X(01).
012900         88  WS-DA-IS-LEAP-YEAR      VALUE "Y".
013000
013001     05  FILLER                  PIC X(01).
013100 01  WS-MONTH-LENGTHS.
013200     05  WS-ML-TABLE.
013300         10  FILLER              PIC 9(02) VALUE 31.
013400         10  FILLER              PIC 9(02) VALUE 28.
013500         10  FILLER              PIC 9(02) VALUE 31.
013600         10  FILLER              PIC 9(02) VALUE 30.
013700         10  FILLER              PIC 9(02) VALUE 31.
013800         10  FILLER              PIC 9(02) VALUE 30.
013900         10  FILLER              PIC 9(02) VALUE 31.
014000         10  FILLER              PIC 9(02) VALUE 31.
014100         10  FILLER              PIC 9(02) VALUE 30.
014200         10  FILLER              PIC 9(02) VALUE 31.
014300         10  FILLER              PIC 9(02) VALUE 30.
014400         10  FILLER              PIC 9(02) VALUE 31.
014500     05  WS-ML-ENTRY REDEFINES WS-ML-TABLE
014600             OCCURS 12 TIMES
014700             PIC 9(02).
014800
014900******************************************************************
015000* IN-MEMORY BATCH SUMMARY TABLE - ONE ENTRY PER BATCH SWEPT,      *
015100* CARRIED FORWARD FROM THE SWEEP TO THE TWO ALERT SECTIONS AT     *
015200* CLEANUP TIME SO THE FILE NEED NOT BE READ A SECOND TIME.        *
015300******************************************************************
015400 01  WS-BATCH-SUMMARY-TABLE.
015500     05  WS-SUM-MAX                  PIC 9(05) COMP VALUE ZERO.
015600     05  WS-SUM-ENTRY OCCURS 5000 TIMES
015700             INDEXED BY WS-SUM-IDX.
015800         10  WS-SUM-BATCH-NUMBER      PIC X(20).
015900         10  WS-SUM-MED-CODE          PIC X(12).
016000         10  WS-SUM-STATUS            PIC X(01).
016100         10  WS-SUM-EXPIRY-DATE       PIC 9(08).
016200         10  WS-SUM-AVAILABLE-QTY     PIC S9(09).
016300
016301     10  FILLER                  PIC X(01).
016400 01  COUNTERS-IDXS-AND-ACCUMULATORS.
016500     05 RECORDS-READ             PIC 9(7) COMP.
016600     05 RECORDS-WRITTEN          PIC 9(7) COMP.
016700     05 WS-BAT-REL-KEY           PIC 9(08) COMP.
016800     05 WS-MED-REL-KEY           PIC 9(08) COMP.
016900     05 WS-LOWSTOCK-LINES        PIC 9(7) COMP.
017000     05 WS-EXPIRING-LINES        PIC 9(7) COMP.
017100
017101     05  FILLER                  PIC X(01).
017200 01  WS-ALERT-HEADING-1.
017300     05  FILLER                  PIC X(30) VALUE
017400         "LOW-STOCK / OUT-OF-STOCK LIST".
017500     05  FILLER                  PIC X(50) VALUE SPACES.
017600
017700 01  WS-ALERT-HEADING-2.
017800     05  FILLER                  PIC X(24) VALUE
017900         "EXPIRING-SOON LIST".
018000     05  FILLER                  PIC X(56) VALUE SPACES.
018100
018200 01  WS-ALERT-LINE.
018300     05  WA-BATCH-NUMBER         PIC X(20).
018400     05  FILLER                  PIC X(02) VALUE SPACES.
018500     05  WA-MED-CODE             PIC X(12).
018600     05  FILLER                  PIC X(02) VALUE SPACES.
018700     05  WA-STATUS               PIC X(01).
018800     05  FILLER                  PIC X(02) VALUE SPACES.
018900     05  WA-EXPIRY-DATE          PIC 9(08).
019000     05  FILLER                  PIC X(09) VALUE SPACES.
019100     05  WA-AVAILABLE-QTY        PIC -ZZZ,ZZZ,ZZ9.
019200     05  FILLER                  PIC X(10) VALUE SPACES.
019300
019400 COPY ABENDREC.
019500
019600 PROCEDURE DIVISION.
019700     PERFORM 000-HOUSEKEEPING THRU 000-EXIT.
019800     PERFORM 100-MAINLINE THRU 100-EXIT
019900             UNTIL NO-MORE-BATCHES.
020000     PERFORM 999-CLEANUP THRU 999-EXIT.
020100     MOVE +0 TO RETURN-CODE.
020200     GOBACK.
020300
020400 000-HOUSEKEEPING.
020500     MOVE "000-HOUSEKEEPING" TO PARA-NAME.
020600     DISPLAY "******** BEGIN JOB INVSTAT ********".
020700     ACCEPT WS-ACCEPT-DATE FROM DATE.
020800     IF WS-ACCEPT-YY < 50
020900         MOVE "20" TO WS-TODAY-CC
021000     ELSE
021100         MOVE "19" TO WS-TODAY-CC.
021200     MOVE WS-ACCEPT-YY   TO WS-TODAY-YY.
021300     MOVE WS-ACCEPT-MMDD TO WS-TODAY-MMDD.
021400
021500     INITIALIZE COUNTERS-IDXS-AND-ACCUMULATORS.
021600     MOVE ZERO TO WS-SUM-MAX, WS-MED-INDEX-MAX.
021700     PERFORM 030-COMPUTE-THRESHOLD THRU 030-EXIT.
021800
021900     OPEN I-O INVENTORY-MASTER.
022000     OPEN INPUT MEDICATION-MASTER.
022100     PERFORM 050-LOAD-MED-INDEX THRU 050-EXIT.
022200
022300     MOVE 1 TO WS-BAT-REL-KEY.
022400     READ INVENTORY-MASTER
022500         INVALID KEY MOVE "10" TO INVMSTR-STATUS.
022600     IF INVMSTR-STATUS = "10"
022700         MOVE "EMPTY INVENTORY-MASTER FILE" TO ABEND-REASON
022800         GO TO 1000-ABEND-RTN.
022900 000-EXIT.
023000     EXIT.
023100
023200***** BUILDS WS-EXPIRE-THRESHOLD = TODAY + 30 DAYS, SAME DAY-ROLL
023300***** LOGIC RXADD USES TO DEFAULT A PRESCRIPTION VALIDITY DATE.
023400 030-COMPUTE-THRESHOLD.
023500     MOVE "030-COMPUTE-THRESHOLD" TO PARA-NAME.
023600     MOVE WS-TODAY-CCYYMMDD(1:4) TO WS-DA-CCYY.
023700     MOVE WS-TODAY-CCYYMMDD(5:2) TO WS-DA-MM.
023800     MOVE WS-TODAY-CCYYMMDD(7:2) TO WS-DA-DD.
023900
024000     MOVE "N" TO WS-DA-LEAP-SW.
024100     DIVIDE WS-DA-CCYY BY 4   GIVING WS-DA-QUOTIENT
024200                               REMAINDER WS-DA-REM-4.
024300     DIVIDE WS-DA-CCYY BY 100 GIVING WS-DA-QUOTIENT
024400                               REMAINDER WS-DA-REM-100.
024500     DIVIDE WS-DA-CCYY BY 400 GIVING WS-DA-QUOTIENT
024600                               REMAINDER WS-DA-REM-400.
024700     IF WS-DA-REM-4 = ZERO
024800         IF WS-DA-REM-100 NOT = ZERO OR WS-DA-REM-400 = ZERO
024900             MOVE "Y" TO WS-DA-LEAP-SW.
025000
025100     ADD WS-DA-DAYS-TO-ADD TO WS-DA-DD.
025200 030-ROLL-LOOP.
025300     MOVE WS-DA-MM TO WS-DA-MM-IDX.
025400     MOVE WS-ML-ENTRY(WS-DA-MM-IDX) TO WS-DA-DAYS-IN-MONTH.
025500     IF WS-DA-MM = 2 AND WS-DA-IS-LEAP-YEAR
025600         ADD 1 TO WS-DA-DAYS-IN-MONTH.
025700     IF WS-DA-DD > WS-DA-DAYS-IN-MONTH
025800         SUBTRACT WS-DA-DAYS-IN-MONTH FROM WS-DA-DD
025900         ADD 1 TO WS-DA-MM
026000         IF WS-DA-MM > 12
026100             MOVE 1 TO WS-DA-MM
026200             ADD 1 TO WS-DA-CCYY
026300         END-IF
026400         GO TO 030-ROLL-LOOP.
026500
026600     MOVE WS-DA-CCYY TO WS-EXPIRE-THRESHOLD(1:4).
026700     MOVE WS-DA-MM   TO WS-EXPIRE-THRESHOLD(5:2).
026800     MOVE WS-DA-DD   TO WS-EXPIRE-THRESHOLD(7:2).
026900 030-EXIT.
027000     EXIT.
027100
027200 050-LOAD-MED-INDEX.
027300     MOVE "050-LOAD-MED-INDEX" TO PARA-NAME.
027400     MOVE ZERO TO WS-MED-INDEX-MAX.
027500     MOVE 1 TO WS-MED-REL-KEY.
027600     READ MEDICATION-MASTER
027700         INVALID KEY GO TO 050-EXIT.
027800 050-LOAD-LOOP.
027900     ADD 1 TO WS-MED-INDEX-MAX.
028000     SET WS-MED-IDX(WS-MED-INDEX-MAX) TO WS-MED-INDEX-MAX.
028100     MOVE MD-MED-CODE TO WS-MED-IDX-CODE(WS-MED-INDEX-MAX).
028200     MOVE WS-MED-REL-KEY TO
028300         WS-MED-IDX-RELNBR(WS-MED-INDEX-MAX).
028400     ADD 1 TO WS-MED-REL-KEY.
028500     READ MEDICATION-MASTER
028600         INVALID KEY GO TO 050-EXIT.
028700     GO TO 050-LOAD-LOOP.
028800 050-EXIT.
028900     EXIT.
029000
029100 100-MAINLINE.
029200     MOVE "100-MAINLINE" TO PARA-NAME.
029300     ADD +1 TO RECORDS-READ.
029400     PERFORM 300-DERIVE-STATUS THRU 300-EXIT.
029500     REWRITE INVENTORY-MASTER-REC
029600         INVALID KEY
029700             MOVE "** REWRITE FAILED ON INVENTORY-MASTER" TO
029800                 ABEND-REASON
029900             GO TO 1000-ABEND-RTN.
030000     ADD +1 TO RECORDS-WRITTEN.
030100     PERFORM 350-SAVE-SUMMARY THRU 350-EXIT.
030200
030300     ADD 1 TO WS-BAT-REL-KEY.
030400     READ INVENTORY-MASTER
030500         INVALID KEY MOVE "10" TO INVMSTR-STATUS.
030600 100-EXIT.
030700     EXIT.
030800
030900 300-DERIVE-STATUS.
031000     MOVE "300-DERIVE-STATUS" TO PARA-NAME.
031100     IF IV-IS-QUARANTINE OR IV-IS-RESERVED
031200         GO TO 300-EXIT.
031300
031400     COMPUTE WS-IV-AVAILABLE-QTY =
031500         IV-QUANTITY - IV-RESERVED-QUANTITY.
031600
031700     IF IV-EXPIRY-DATE < WS-TODAY-CCYYMMDD
031800         MOVE "E" TO IV-STATUS
031900         GO TO 300-EXIT.
032000
032100     IF WS-IV-AVAILABLE-QTY <= ZERO
032200         MOVE "O" TO IV-STATUS
032300         GO TO 300-EXIT.
032400
032500     PERFORM 320-FIND-MEDICATION THRU 320-EXIT.
032600     IF MD-REORDER-LEVEL > ZERO
032700        AND WS-IV-AVAILABLE-QTY <= MD-REORDER-LEVEL
032800         MOVE "L" TO IV-STATUS
032900     ELSE
033000         MOVE "A" TO IV-STATUS.
033100 300-EXIT.
033200     EXIT.
033300
033400 320-FIND-MEDICATION.
033500     MOVE "320-FIND-MEDICATION" TO PARA-NAME.
033600     MOVE ZERO TO MD-REORDER-LEVEL.
033700     IF WS-MED-INDEX-MAX = ZERO
033800         GO TO 320-EXIT.
033900     SET WS-MED-IDX TO 1.
034000     SEARCH WS-MED-INDEX-ENTRY
034100         AT END NEXT SENTENCE
034200         WHEN WS-MED-IDX-CODE(WS-MED-IDX) = IV-MED-CODE
034300             MOVE WS-MED-IDX-RELNBR(WS-MED-IDX) TO
034400                 WS-MED-REL-KEY
034500             READ MEDICATION-MASTER
034600                 INVALID KEY CONTINUE
034700             END-READ
034800     END-SEARCH.
034900 320-EXIT.
035000     EXIT.
035100
035200 350-SAVE-SUMMARY.
035300     MOVE "350-SAVE-SUMMARY" TO PARA-NAME.
035400     IF WS-SUM-MAX >= 5000
035500         GO TO 350-EXIT.
035600     ADD 1 TO WS-SUM-MAX.
035700     MOVE IV-BATCH-NUMBER       TO
035800         WS-SUM-BATCH-NUMBER(WS-SUM-MAX).
035900     MOVE IV-MED-CODE           TO
036000         WS-SUM-MED-CODE(WS-SUM-MAX).
036100     MOVE IV-STATUS             TO WS-SUM-STATUS(WS-SUM-MAX).
036200     MOVE IV-EXPIRY-DATE        TO
036300         WS-SUM-EXPIRY-DATE(WS-SUM-MAX).
036400     MOVE WS-IV-AVAILABLE-QTY   TO
036500         WS-SUM-AVAILABLE-QTY(WS-SUM-MAX).
036600 350-EXIT.
036700     EXIT.
036800
036900 999-CLEANUP.
037000     MOVE "999-CLEANUP" TO PARA-NAME.
037100     OPEN OUTPUT INVENTORY-ALERT-RPT.
037200     PERFORM 700-WRITE-LOWSTOCK-SECTION THRU 700-EXIT.
037300     PERFORM 750-WRITE-EXPIRING-SECTION THRU 750-EXIT.
037400     CLOSE INVENTORY-MASTER, MEDICATION-MASTER,
037500           INVENTORY-ALERT-RPT.
037600     DISPLAY "** RECORDS READ **".
037700     DISPLAY RECORDS-READ.
037800     DISPLAY "** RECORDS WRITTEN **".
037900     DISPLAY RECORDS-WRITTEN.
038000     DISPLAY "** LOW-STOCK / OUT-OF-STOCK LINES **".
038100     DISPLAY WS-LOWSTOCK-LINES.
038200     DISPLAY "** EXPIRING-SOON LINES **".
038300     DISPLAY WS-EXPIRING-LINES.
038400     DISPLAY "******** NORMAL END OF JOB INVSTAT ********".
038500 999-EXIT.
038600     EXIT.
038700
038800 700-WRITE-LOWSTOCK-SECTION.
038900     MOVE "700-WRITE-LOWSTOCK-SECTION" TO PARA-NAME.
039000     MOVE ZERO TO WS-LOWSTOCK-LINES.
039100     WRITE ALERTRPT-REC FROM WS-ALERT-HEADING-1 AFTER
039200         ADVANCING TOP-OF-FORM.
039300     IF WS-SUM-MAX = ZERO
039400         GO TO 700-EXIT.
039500     SET WS-SUM-IDX TO 1.
039600 700-LOOP.
039700     IF WS-SUM-STATUS(WS-SUM-IDX) = "O" OR
039800        WS-SUM-STATUS(WS-SUM-IDX) = "L"
039900         MOVE WS-SUM-BATCH-NUMBER(WS-SUM-IDX) TO
040000             WA-BATCH-NUMBER
040100         MOVE WS-SUM-MED-CODE(WS-SUM-IDX)     TO WA-MED-CODE
040200         MOVE WS-SUM-STATUS(WS-SUM-IDX)        TO WA-STATUS
040300         MOVE WS-SUM-EXPIRY-DATE(WS-SUM-IDX)   TO WA-EXPIRY-DATE
040400         MOVE WS-SUM-AVAILABLE-QTY(WS-SUM-IDX) TO
040500             WA-AVAILABLE-QTY
040600         WRITE ALERTRPT-REC FROM WS-ALERT-LINE
040700         ADD 1 TO WS-LOWSTOCK-LINES
040800     END-IF.
040900     SET WS-SUM-IDX UP BY 1.
041000     IF WS-SUM-IDX > WS-SUM-MAX
041100         GO TO 700-EXIT.
041200     GO TO 700-LOOP.
041300 700-EXIT.
041400     EXIT.
041500
041600 750-WRITE-EXPIRING-SECTION.
041700     MOVE "750-WRITE-EXPIRING-SECTION" TO PARA-NAME.
041800     MOVE ZERO TO WS-EXPIRING-LINES.
041900     WRITE ALERTRPT-REC FROM WS-ALERT-HEADING-2 AFTER
042000         ADVANCING TOP-OF-FORM.
042100     IF WS-SUM-MAX = ZERO
042200         GO TO 750-EXIT.
042300     SET WS-SUM-IDX TO 1.
042400 750-LOOP.
042500     IF WS-SUM-STATUS(WS-SUM-IDX) = "E" OR
042600        WS-SUM-EXPIRY-DATE(WS-SUM-IDX) < WS-EXPIRE-THRESHOLD
042700         MOVE WS-SUM-BATCH-NUMBER(WS-SUM-IDX) TO
042800             WA-BATCH-NUMBER
042900         MOVE WS-SUM-MED-CODE(WS-SUM-IDX)     TO WA-MED-CODE
043000         MOVE WS-SUM-STATUS(WS-SUM-IDX)        TO WA-STATUS
043100         MOVE WS-SUM-EXPIRY-DATE(WS-SUM-IDX)   TO WA-EXPIRY-DATE
043200         MOVE WS-SUM-AVAILABLE-QTY(WS-SUM-IDX) TO
043300             WA-AVAILABLE-QTY
043400         WRITE ALERTRPT-REC FROM WS-ALERT-LINE
043500         ADD 1 TO WS-EXPIRING-LINES
043600     END-IF.
043700     SET WS-SUM-IDX UP BY 1.
043800     IF WS-SUM-IDX > WS-SUM-MAX
043900         GO TO 750-EXIT.
044000     GO TO 750-LOOP.
044100 750-EXIT.
044200     EXIT.
044300
044400 1000-ABEND-RTN.
044500     CLOSE INVENTORY-MASTER, MEDICATION-MASTER.
044600     DISPLAY "*** ABNORMAL END OF JOB - INVSTAT ***" UPON
044700         CONSOLE.
044800     DIVIDE ZERO-VAL INTO ONE-VAL.
