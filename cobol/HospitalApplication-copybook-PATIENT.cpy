000100******************************************************************
000200* COPYBOOK     PATIENT                                          *
000300* RELATIVE MASTER RECORD LAYOUT FOR PATIENT-MASTER               *
000400*        FILE        DDS0001.PATIENT.MASTER                     *
000500*        ORGANIZATION RELATIVE (NO ISAM ON THIS BUILD)           *
000600*        KEYED BY     PM-MRN VIA WS-PAT-INDEX-TABLE BELOW        *
000700*        MAINTAINED BY PATADD, RXADD, LABADD, INVBILL            *
000800* ---------------------------------------------------------------*
000900* CHANGE LOG                                                    *
001000*   2024-02-06  RPK  TICKET MED-0118 - ORIGINAL LAYOUT           *
001100*   2024-06-19  SLH  TICKET MED-0164 - ADDED PM-EMAIL FOR THE    *
001200*                    DUPLICATE-PATIENT CHECK IN PATADD           *
001300******************************************************************
001400 01  PATIENT-MASTER-REC.
001500     05  PM-MRN                      PIC X(14).
001600     05  PM-PATIENT-NAME.
001700         10  PM-LAST-NAME            PIC X(30).
001800         10  PM-FIRST-NAME           PIC X(30).
001900     05  PM-DATE-OF-BIRTH            PIC 9(08).
002000     05  PM-DOB-PARTS REDEFINES PM-DATE-OF-BIRTH.
002100         10  PM-DOB-CC               PIC 9(02).
002200         10  PM-DOB-YY               PIC 9(02).
002300         10  PM-DOB-MM               PIC 9(02).
002400         10  PM-DOB-DD               PIC 9(02).
002500     05  PM-GENDER                   PIC X(01).
002600         88  PM-GENDER-MALE              VALUE "M".
002700         88  PM-GENDER-FEMALE            VALUE "F".
002800         88  PM-GENDER-OTHER             VALUE "O".
002900     05  PM-ACTIVE-FLAG              PIC X(01).
003000         88  PM-IS-ACTIVE                VALUE "Y".
003100         88  PM-IS-INACTIVE              VALUE "N".
003200*** NOT ITEMIZED ON THE MEDICO PATIENT LAYOUT BUT REQUIRED BY THE
003300*** PATIENTSERVICE DUPLICATE-EMAIL RULE - CARRIED HERE AS A
003400*** HOUSEKEEPING FIELD, BLANK WHEN NO EMAIL WAS SUPPLIED.
003500     05  PM-EMAIL                    PIC X(60).
003600     05  PM-REGISTRATION-DATE        PIC 9(08).
003700     05  FILLER                      PIC X(34).
003800
003900******************************************************************
004000* IN-MEMORY INDEX TABLE - LOADED ONCE AT HOUSEKEEPING TIME BY    *
004100* READING PATIENT-MASTER FROM RELATIVE RECORD 1 FORWARD, THEN   *
004200* SEARCHED LINEARLY TO TURN AN MRN INTO A RELATIVE RECORD NUMBER *
004300* FOR RANDOM READ/REWRITE.  THIS IS THE "MRN INDEX TABLE" NOTED  *
004400* IN THE FILES SECTION OF THE SPEC IN PLACE OF TRUE ISAM.        *
004500******************************************************************
004600 01  WS-PAT-INDEX-TABLE.
004700     05  WS-PAT-INDEX-MAX            PIC 9(05) COMP VALUE ZERO.
004800     05  WS-PAT-NEXT-RELNBR          PIC 9(08) COMP VALUE ZERO.
004900     05  WS-PAT-INDEX-ENTRY OCCURS 5000 TIMES
005000             INDEXED BY WS-PAT-IDX.
005100         10  WS-PAT-IDX-MRN          PIC X(14).
005200         10  WS-PAT-IDX-RELNBR       PIC 9(08) COMP.
005300         10  WS-PAT-IDX-EMAIL        PIC X(60).
005301     10  FILLER                  PIC X(01).
