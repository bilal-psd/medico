000100******************************************************************
000200* COPYBOOK     LABITEM                                          *
000300* SEQUENTIAL CHILD RECORD LAYOUT FOR LAB-ORDER-ITEM-FILE         *
000400*        FILE        DDS0001.LABORDER.ITEM                      *
000500*        ORGANIZATION SEQUENTIAL, GROUPED BY LI-ORDER-NUMBER     *
000600*        MAINTAINED BY LABADD, LABRES                            *
000700* ---------------------------------------------------------------*
000800* CHANGE LOG                                                    *
000900*   2024-02-12  RPK  TICKET MED-0126 - ORIGINAL LAYOUT           *
001000******************************************************************
001100 01  LAB-ORDER-ITEM-REC.
001200     05  LI-ORDER-NUMBER               PIC X(17).
001300     05  LI-ITEM-SEQ                   PIC 9(03) COMP-3.
001400     05  LI-TEST-CODE                  PIC X(12).
001500     05  LI-STATUS                     PIC X(01).
001600         88  LI-IS-PENDING                   VALUE "P".
001700         88  LI-IS-IN-PROGRESS                VALUE "I".
001800         88  LI-IS-COMPLETED                   VALUE "C".
001900         88  LI-IS-CANCELLED                   VALUE "X".
002000     05  FILLER                        PIC X(25).
