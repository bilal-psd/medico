000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.  PATADD.
000300 AUTHOR. R PRASAD KUMAR.
000400 INSTALLATION. COBOL DEVELOPMENT CENTER.
000500 DATE-WRITTEN. 03/06/86.
000600 DATE-COMPILED. 03/06/86.
000700 SECURITY. NON-CONFIDENTIAL.
000800
000900******************************************************************
001000*REMARKS.
001100*
001200*          THIS PROGRAM EDITS THE DAILY NEW-PATIENT REGISTRATION
001300*          FILE AND ASSIGNS EACH ACCEPTED PATIENT THE NEXT
001400*          SEQUENTIAL MEDICAL RECORD NUMBER (MRN).
001500*
001600*          IT CONTAINS A SINGLE RECORD FOR EVERY PATIENT
001700*          REGISTERED SINCE THE PRIOR RUN, PLUS A TRAILER RECORD
001800*          CARRYING THE RECORD COUNT FOR BALANCING.
001900*
002000*          DUPLICATE EMAIL ADDRESSES ARE REJECTED.  ACCEPTED
002100*          PATIENTS ARE WRITTEN TO THE PATIENT MASTER; REJECTS
002200*          ARE WRITTEN TO SYSOUT FOR THE REGISTRATION DESK.
002300*
002400******************************************************************
002500* CHANGE LOG                                                      CL003CL0
002600*   03/06/86  RPK  MED-0118  ORIGINAL BUILD                       CL003CL0
002700*   05/02/91  RPK  MED-0150  RETRY-ON-COLLISION LOOP ADDED TO     CL003CL0
002800*                            450-ASSIGN-MRN AFTER TWO SITES       CL003CL0
002900*                            SAW THE SAME MRN ISSUED TWICE        CL003CL0
003000*   06/19/94  SLH  MED-0164  DUPLICATE-EMAIL CHECK ADDED          CL003CL0
003100*   09/02/98  DMT  MED-0176  CENTURY-WINDOW LOGIC ADDED TO        CL003CL0
003200*                            000-HOUSEKEEPING SO ACCEPT FROM      CL003CL0
003300*                            DATE (YYMMDD) PRODUCES A CORRECT     CL003CL0
003400*                            CCYYMMDD FOR THE MRN PREFIX - Y2K    CL003CL1
003500*                            REMEDIATION CARRIED FORWARD          CL003CL1
003600*   01/14/25  SLH  MED-0201  WS-PAT-INDEX-TABLE RAISED TO 5000    CL003CL1
003700*                            ENTRIES, PRIOR SIZE OF 1000 OVERAN   CL003CL1
003800*                            DURING THE JANUARY REGISTRATION      CL003CL1
003900*                            BACKLOG RUN                          CL003CL1
004000******************************************************************
004100
004200         INPUT FILE              -   DDS0001.PATNEW
004300
004400         VSAM MASTER FILE        -   DDS0001.PATMASTR
004500
004600         OUTPUT REJECT FILE      -   SYSOUT
004700
004800******************************************************************
004900 ENVIRONMENT DIVISION.
005000 CONFIGURATION SECTION.
005100 SOURCE-COMPUTER. IBM-390.
005200 OBJECT-COMPUTER. IBM-390.
005300 SPECIAL-NAMES.
005400     C01 IS TOP-OF-FORM.
005500 INPUT-OUTPUT SECTION.
005600 FILE-CONTROL.
005700     SELECT SYSOUT
005800     ASSIGN TO UT-S-SYSOUT
005900       ORGANIZATION IS SEQUENTIAL.
006000
006100     SELECT PATNEW
006200     ASSIGN TO UT-S-PATNEW
006300       ACCESS MODE IS SEQUENTIAL
006400       FILE STATUS IS IFCODE.
006500
006600     SELECT PATIENT-MASTER
006700            ASSIGN       TO PATMSTR
006800            ORGANIZATION IS RELATIVE
006900            ACCESS MODE  IS DYNAMIC
007000            RELATIVE KEY IS WS-PAT-REL-KEY
007100            FILE STATUS  IS PATMSTR-STATUS.
007200
007300 DATA DIVISION.
007400 FILE SECTION.
007500 FD  SYSOUT
007600     RECORDING MODE IS F
007700     LABEL RECORDS ARE STANDARD
007800     RECORD CONTAINS 130 CHARACTERS
007900     BLOCK CONTAINS 0 RECORDS
008000     DATA RECORD IS SYSOUT-REC.
008100 01  SYSOUT-REC  PIC X(130).
008200
008300****** THIS FILE IS PASSED IN FROM THE PATIENT REGISTRATION DESK
008400****** IT CONSISTS OF ALL NEW-PATIENT RECORDS SINCE THE LAST RUN
008500****** THERE ARE TWO RECORD FORMATS - DETAIL AND TRAILER RECS
008600****** OUT OF BALANCE CONDITIONS SHOULD CAUSE THE JOB TO ABEND
008700 FD  PATNEW
008800     RECORDING MODE IS F
008900     LABEL RECORDS ARE STANDARD
009000     RECORD CONTAINS 140 CHARACTERS
009100     BLOCK CONTAINS 0 RECORDS
009200     DATA RECORD IS PATNEW-REC-DATA.
009300 01  PATNEW-REC-DATA PIC X(140).
009400
009500** RELATIVE FILE
009600 FD  PATIENT-MASTER
009700     RECORD CONTAINS 186 CHARACTERS
009800     DATA RECORD IS PATIENT-MASTER-REC.
009900 COPY PATIENT.
010000
010100 WORKING-STORAGE SECTION.
010200
010300 01  FILE-STATUS-CODES.
010400     05  IFCODE                  PIC X(2).
010500         88 CODE-READ        VALUE SPACES.
010600         88 NO-MORE-DATA      VALUE "10".
010700     05  OFCODE                  PIC X(2).
010800         88 CODE-WRITE       VALUE SPACES.
010900     05  PATMSTR-STATUS          PIC X(2).
011000         88 RECORD-FOUND      VALUE "00".
011100         88 RECORD-NOT-FOUND  VALUE "23".
011200
011201     05  FILLER                  PIC X(01).
011300 01  PATNEW-REC.
011400     05  PN-RECORD-TYPE          PIC X(01).
011500         88  TRAILER-REC             VALUE "T".
011600     05  PN-FIRST-NAME           PIC X(30).
011700     05  PN-LAST-NAME            PIC X(30).
011800     05  PN-DATE-OF-BIRTH        PIC 9(08).
011900     05  PN-GENDER               PIC X(01).
012000     05  PN-EMAIL                PIC X(60).
012100     05  FILLER                  PIC X(10).
012200
012300 01  WS-TRAILER-REC.
012500     05  IN-RECORD-COUNT         PIC 9(09).
012600     05  FILLER                  PIC X(130).
012700
012800 01  WS-TODAY.
012900     05  WS-TODAY-CCYYMMDD       PIC 9(08).
013000     05  WS-TODAY-PARTS REDEFINES WS-TODAY-CCYYMMDD.
013100         10  WS-TODAY-CC         PIC 9(02).
013200         10  WS-TODAY-YY         PIC 9(02).
013300         10  WS-TODAY-MMDD       PIC 9(04).
013301     10  FILLER                  PIC X(01).
013400 01  WS-ACCEPT-DATE              PIC 9(06).
013500 01  WS-ACCEPT-PARTS REDEFINES WS-ACCEPT-DATE.
013600     05  WS-ACCEPT-YY            PIC 9(02).
013700     05  WS-ACCEPT-MMDD          PIC 9(04).
013800
013801     05  FILLER                  PIC X(01).
013900 01  COUNTERS-IDXS-AND-ACCUMULATORS.
014000     05 RECORDS-WRITTEN          PIC 9(7) COMP.
014100     05 RECORDS-IN-ERROR         PIC 9(7) COMP.
014200     05 RECORDS-READ             PIC 9(9) COMP.
014300     05 WS-PAT-REL-KEY           PIC 9(08) COMP.
014400     05 WS-SEQUENCE-NBR          PIC 9(08) COMP VALUE ZERO.
014500     05 WS-RETRY-COUNT           PIC 9(03) COMP.
014600
014601     05  FILLER                  PIC X(01).
014700 01  FLAGS-AND-SWITCHES.
014800     05 MORE-DATA-SW             PIC X(01) VALUE "Y".
014900         88 NO-MORE-PATNEW  VALUE "N".
015000     05 ERROR-FOUND-SW           PIC X(01) VALUE "N".
015100         88 RECORD-ERROR-FOUND VALUE "Y".
015200         88 VALID-RECORD       VALUE "N".
015300     05 DUP-EMAIL-SW             PIC X(01) VALUE "N".
015400         88 DUP-EMAIL-FOUND    VALUE "Y".
015500     05 MORE-MRN-TRIES-SW        PIC X(01) VALUE "Y".
015600         88 NO-MORE-MRN-TRIES  VALUE "N".
015700
015701     05  FILLER                  PIC X(01).
015800 01  WS-DOCNUM-CALL-FIELDS.
015900     05  WS-DOCNUM-RETCD          PIC 9(4) COMP.
015901     05  FILLER                  PIC X(01).
016000 COPY DOCNUMREC.
016100
016200 01  ERR-MESSAGE-REC.
016300     05  ERR-MSG                 PIC X(40).
016400     05  FILLER                  PIC X(02).
016500     05  ERR-FIRST-NAME           PIC X(30).
016600     05  ERR-LAST-NAME           PIC X(30).
016700     05  FILLER                  PIC X(28).
016710 01  ERR-CONSOLE-MSG REDEFINES ERR-MESSAGE-REC.
016720     05  ERR-CONSOLE-TEXT        PIC X(42).
016730     05  FILLER                  PIC X(88).
016800
016900 COPY ABENDREC.
017000
017100 PROCEDURE DIVISION.
017200     PERFORM 000-HOUSEKEEPING THRU 000-EXIT.
017300     PERFORM 100-MAINLINE THRU 100-EXIT
017400             UNTIL NO-MORE-PATNEW OR TRAILER-REC.
017500     PERFORM 999-CLEANUP THRU 999-EXIT.
017600     MOVE +0 TO RETURN-CODE.
017700     GOBACK.
017800
017900 000-HOUSEKEEPING.
018000     MOVE "000-HOUSEKEEPING" TO PARA-NAME.
018100     DISPLAY "******** BEGIN JOB PATADD ********".
018200     ACCEPT WS-ACCEPT-DATE FROM DATE.
018300     IF WS-ACCEPT-YY < 50
018400         MOVE "20" TO WS-TODAY-CC
018500     ELSE
018600         MOVE "19" TO WS-TODAY-CC.
018700     MOVE WS-ACCEPT-YY   TO WS-TODAY-YY.
018800     MOVE WS-ACCEPT-MMDD TO WS-TODAY-MMDD.
018900
019000     INITIALIZE COUNTERS-IDXS-AND-ACCUMULATORS, WS-TRAILER-REC.
019100     PERFORM 800-OPEN-FILES THRU 800-EXIT.
019200     PERFORM 050-LOAD-PAT-INDEX THRU 050-EXIT.
019300     PERFORM 900-READ-PATNEW THRU 900-EXIT.
019400     IF NO-MORE-PATNEW
019500         MOVE "EMPTY INPUT FILE" TO ABEND-REASON
019600         GO TO 1000-ABEND-RTN.
019700 000-EXIT.
019800     EXIT.
019900
020000 050-LOAD-PAT-INDEX.
020100     MOVE "050-LOAD-PAT-INDEX" TO PARA-NAME.
020200     MOVE ZERO TO WS-PAT-INDEX-MAX, WS-PAT-NEXT-RELNBR.
020300     MOVE 1 TO WS-PAT-REL-KEY.
020400     READ PATIENT-MASTER
020500         INVALID KEY GO TO 050-EXIT.
020600 050-LOAD-LOOP.
020700     ADD 1 TO WS-PAT-INDEX-MAX.
020800     SET WS-PAT-IDX(WS-PAT-INDEX-MAX) TO WS-PAT-INDEX-MAX.
020900     MOVE PM-MRN   TO WS-PAT-IDX-MRN(WS-PAT-INDEX-MAX).
021000     MOVE PM-EMAIL TO WS-PAT-IDX-EMAIL(WS-PAT-INDEX-MAX).
021100     MOVE WS-PAT-REL-KEY TO WS-PAT-IDX-RELNBR(WS-PAT-INDEX-MAX).
021200     MOVE WS-PAT-REL-KEY TO WS-PAT-NEXT-RELNBR.
021300     ADD 1 TO WS-PAT-REL-KEY.
021400     READ PATIENT-MASTER
021500         INVALID KEY GO TO 050-EXIT.
021600     GO TO 050-LOAD-LOOP.
021700 050-EXIT.
021800     EXIT.
021900
022000 100-MAINLINE.
022100     MOVE "100-MAINLINE" TO PARA-NAME.
022200     PERFORM 300-FIELD-EDITS THRU 300-EXIT.
022300
022400     IF RECORD-ERROR-FOUND
022500         ADD +1 TO RECORDS-IN-ERROR
022600         PERFORM 710-WRITE-REJECT THRU 710-EXIT
022700     ELSE
022800         PERFORM 400-ASSIGN-MRN THRU 400-EXIT
022900         ADD +1 TO RECORDS-WRITTEN
023000         PERFORM 700-WRITE-PATIENT THRU 700-EXIT.
023100     PERFORM 900-READ-PATNEW THRU 900-EXIT.
023200 100-EXIT.
023300     EXIT.
023400
023500 300-FIELD-EDITS.
023600     MOVE "300-FIELD-EDITS" TO PARA-NAME.
023700     MOVE "N" TO ERROR-FOUND-SW.
023800
023900     IF PN-FIRST-NAME = SPACES OR PN-LAST-NAME = SPACES
024000         MOVE "*** MISSING PATIENT NAME" TO ERR-MSG
024100         MOVE "Y" TO ERROR-FOUND-SW
024200         GO TO 300-EXIT.
024300
024400     IF PN-DATE-OF-BIRTH NOT NUMERIC
024500         MOVE "*** INVALID DATE OF BIRTH" TO ERR-MSG
024600         MOVE "Y" TO ERROR-FOUND-SW
024700         GO TO 300-EXIT.
024800
024900     IF PN-GENDER NOT = "M" AND NOT = "F" AND NOT = "O"
025000         MOVE "*** INVALID GENDER CODE" TO ERR-MSG
025100         MOVE "Y" TO ERROR-FOUND-SW
025200         GO TO 300-EXIT.
025300
025400     IF PN-EMAIL NOT = SPACES
025500         PERFORM 350-CHECK-DUP-EMAIL THRU 350-EXIT
025600         IF DUP-EMAIL-FOUND
025700             MOVE "*** DUPLICATE EMAIL ON FILE" TO ERR-MSG
025800             MOVE "Y" TO ERROR-FOUND-SW
025900             GO TO 300-EXIT.
026000 300-EXIT.
026100     EXIT.
026200
026300 350-CHECK-DUP-EMAIL.
026400     MOVE "350-CHECK-DUP-EMAIL" TO PARA-NAME.
026500     MOVE "N" TO DUP-EMAIL-SW.
026600     IF WS-PAT-INDEX-MAX > ZERO
026700         SEARCH WS-PAT-INDEX-ENTRY
026800             AT END NEXT SENTENCE
026900             WHEN WS-PAT-IDX-EMAIL(WS-PAT-IDX) = PN-EMAIL
027000                 MOVE "Y" TO DUP-EMAIL-SW
027100         END-SEARCH.
027200 350-EXIT.
027300     EXIT.
027400
027500 400-ASSIGN-MRN.
027600     MOVE "400-ASSIGN-MRN" TO PARA-NAME.
027700     MOVE "Y" TO MORE-MRN-TRIES-SW.
027800     PERFORM 450-GET-NEXT-MRN THRU 450-EXIT
027900         UNTIL NO-MORE-MRN-TRIES.
028000 400-EXIT.
028100     EXIT.
028200
028300 450-GET-NEXT-MRN.
028400     MOVE "450-GET-NEXT-MRN" TO PARA-NAME.
028500     ADD 1 TO WS-SEQUENCE-NBR.
028600     MOVE "M"              TO DN-PREFIX.
028700     MOVE WS-TODAY-CCYYMMDD TO DN-TODAY-CCYYMMDD.
028800     MOVE WS-SEQUENCE-NBR   TO DN-SEQUENCE-NBR.
028900     CALL 'DOCNUM' USING DOCNUM-REC, WS-DOCNUM-RETCD.
029000     IF WS-DOCNUM-RETCD NOT EQUAL TO ZERO
029100         MOVE "** NON-ZERO RETURN-CODE FROM DOCNUM" TO
029200             ABEND-REASON
029300         GO TO 1000-ABEND-RTN.
029400     MOVE DN-DOCUMENT-NUMBER(1:14) TO PM-MRN.
029500
029600     MOVE "N" TO MORE-MRN-TRIES-SW.
029700     IF WS-PAT-INDEX-MAX > ZERO
029800         SEARCH WS-PAT-INDEX-ENTRY
029900             AT END NEXT SENTENCE
030000             WHEN WS-PAT-IDX-MRN(WS-PAT-IDX) = PM-MRN
030100                 MOVE "Y" TO MORE-MRN-TRIES-SW
030200         END-SEARCH.
030300 450-EXIT.
030400     EXIT.
030500
030600 700-WRITE-PATIENT.
030700     MOVE "700-WRITE-PATIENT" TO PARA-NAME.
030800     MOVE PN-FIRST-NAME     TO PM-FIRST-NAME.
030900     MOVE PN-LAST-NAME      TO PM-LAST-NAME.
031000     MOVE PN-DATE-OF-BIRTH  TO PM-DATE-OF-BIRTH.
031100     MOVE PN-GENDER         TO PM-GENDER.
031200     MOVE PN-EMAIL          TO PM-EMAIL.
031300     MOVE "Y"               TO PM-ACTIVE-FLAG.
031400     MOVE WS-TODAY-CCYYMMDD TO PM-REGISTRATION-DATE.
031500
031600     ADD 1 TO WS-PAT-NEXT-RELNBR.
031700     MOVE WS-PAT-NEXT-RELNBR TO WS-PAT-REL-KEY.
031800     WRITE PATIENT-MASTER-REC
031900         INVALID KEY
032000             MOVE "** WRITE FAILED ON PATIENT-MASTER" TO
032100                 ABEND-REASON
032200             GO TO 1000-ABEND-RTN.
032300
032400     ADD 1 TO WS-PAT-INDEX-MAX.
032500     SET WS-PAT-IDX(WS-PAT-INDEX-MAX) TO WS-PAT-INDEX-MAX.
032600     MOVE PM-MRN   TO WS-PAT-IDX-MRN(WS-PAT-INDEX-MAX).
032700     MOVE PM-EMAIL TO WS-PAT-IDX-EMAIL(WS-PAT-INDEX-MAX).
032800     MOVE WS-PAT-REL-KEY TO WS-PAT-IDX-RELNBR(WS-PAT-INDEX-MAX).
032900 700-EXIT.
033000     EXIT.
033100
033200 710-WRITE-REJECT.
033300     MOVE "710-WRITE-REJECT" TO PARA-NAME.
033400     MOVE PN-FIRST-NAME TO ERR-FIRST-NAME.
033500     MOVE PN-LAST-NAME  TO ERR-LAST-NAME.
033600     WRITE SYSOUT-REC FROM ERR-MESSAGE-REC.
033700 710-EXIT.
033800     EXIT.
033900
034000 800-OPEN-FILES.
034100     MOVE "800-OPEN-FILES" TO PARA-NAME.
034200     OPEN INPUT PATNEW.
034300     OPEN OUTPUT SYSOUT.
034400     OPEN I-O PATIENT-MASTER.
034500 800-EXIT.
034600     EXIT.
034700
034800 850-CLOSE-FILES.
034900     MOVE "850-CLOSE-FILES" TO PARA-NAME.
035000     CLOSE PATNEW, SYSOUT, PATIENT-MASTER.
035100 850-EXIT.
035200     EXIT.
035300
035400 900-READ-PATNEW.
035500     READ PATNEW INTO PATNEW-REC
035600         AT END MOVE "N" TO MORE-DATA-SW
035700         GO TO 900-EXIT
035800     END-READ.
035900     ADD +1 TO RECORDS-READ.
036000 900-EXIT.
036100     EXIT.
036200
036300 999-CLEANUP.
036400     MOVE "999-CLEANUP" TO PARA-NAME.
036500     IF NOT TRAILER-REC
036600         MOVE "** INVALID FILE - NO TRAILER REC" TO ABEND-REASON
036700         GO TO 1000-ABEND-RTN.
036800
036900     MOVE PATNEW-REC-DATA TO WS-TRAILER-REC.
037000     IF RECORDS-READ NOT EQUAL TO IN-RECORD-COUNT
037100         MOVE "** INVALID FILE - # RECORDS OUT OF BALANCE" TO
037200             ABEND-REASON
037300         MOVE RECORDS-READ    TO ACTUAL-VAL
037400         MOVE IN-RECORD-COUNT TO EXPECTED-VAL
037500         WRITE SYSOUT-REC FROM ABEND-REC
037600         GO TO 1000-ABEND-RTN.
037700
037800     PERFORM 850-CLOSE-FILES THRU 850-EXIT.
037900     DISPLAY "** RECORDS READ **".
038000     DISPLAY RECORDS-READ.
038100     DISPLAY "** RECORDS WRITTEN **".
038200     DISPLAY RECORDS-WRITTEN.
038300     DISPLAY "** ERROR RECORDS FOUND **".
038400     DISPLAY RECORDS-IN-ERROR.
038500     DISPLAY "******** NORMAL END OF JOB PATADD ********".
038600 999-EXIT.
038700     EXIT.
038800
038900 1000-ABEND-RTN.
039000     WRITE SYSOUT-REC FROM ABEND-REC.
039100     PERFORM 850-CLOSE-FILES THRU 850-EXIT.
039200     DISPLAY "*** ABNORMAL END OF JOB - PATADD ***" UPON CONSOLE.
039300     DIVIDE ZERO-VAL INTO ONE-VAL.
