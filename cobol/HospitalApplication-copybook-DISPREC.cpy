000100******************************************************************
000200* COPYBOOK     DISPREC                                          *
000300* SEQUENTIAL APPEND-ONLY JOURNAL RECORD LAYOUT FOR               *
000400* DISPENSING-FILE                                                *
000500*        FILE        DDS0001.DISPENSING.FILE                    *
000600*        MAINTAINED BY RXDSP                                     *
000700* ---------------------------------------------------------------*
000800* CHANGE LOG                                                    *
000900*   2024-02-09  RPK  TICKET MED-0122 - ORIGINAL LAYOUT           *
001000******************************************************************
001100 01  DISPENSING-REC.
001200     05  DS-RX-NUMBER                 PIC X(16).
001300     05  DS-ITEM-SEQ                  PIC 9(03) COMP-3.
001400     05  DS-BATCH-NUMBER               PIC X(20).
001500     05  DS-DISPENSED-QUANTITY        PIC 9(06) COMP-3.
001600     05  DS-DISPENSED-DATE            PIC 9(08).
001700     05  FILLER                       PIC X(17).
