000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.  RXADD.
000300 AUTHOR. R PRASAD KUMAR.
000400 INSTALLATION. COBOL DEVELOPMENT CENTER.
000500 DATE-WRITTEN. 03/08/86.
000600 DATE-COMPILED. 03/08/86.
000700 SECURITY. NON-CONFIDENTIAL.
000800
000900******************************************************************
001000*REMARKS.
001100*
001200*          THIS PROGRAM EDITS THE DAILY PRESCRIPTION-REQUEST FILE.
001300*          EACH REQUEST IS EITHER AN "ADD" (A HEADER RECORD
001400*          FOLLOWED BY ITS ITEM-LINE RECORDS) OR A "CANCEL" (A
001500*          HEADER RECORD CARRYING AN EXISTING RX-NUMBER).
001600*
001700*          ON ADD, THE PATIENT MRN IS VALIDATED AGAINST THE
001800*          PATIENT MASTER, THE NEXT RX-NUMBER IS ASSIGNED, AND
001900*          VALID-UNTIL DEFAULTS TO 30 DAYS PAST THE PRESCRIPTION
002000*          DATE WHEN THE REQUEST LEAVES IT ZERO.
002100*
002200*          ON CANCEL, AN ACTIVE OR PARTIALLY-DISPENSED RX IS SET
002300*          TO CANCELLED.  AN RX ALREADY FULLY DISPENSED OR
002400*          ALREADY CANCELLED IS REJECTED.
002500*
002600******************************************************************
002700* CHANGE LOG                                                      CL005CL0
002800*   03/08/86  RPK  MED-0121  ORIGINAL BUILD                       CL005CL0
002900*   05/02/91  RPK  MED-0150  RETRY-ON-COLLISION LOOP ADDED TO     CL005CL0
003000*                            450-GET-NEXT-RXNBR                   CL005CL0
003100*   09/02/98  DMT  MED-0176  CENTURY-WINDOW LOGIC ADDED - Y2K     CL005CL0
003200*                            REMEDIATION CARRIED FORWARD          CL005CL0
003300*   12/03/24  SLH  MED-0191  DATE-ADD TABLE CORRECTED FOR LEAP    CL005CL0
003400*                            YEARS AFTER A FEBRUARY RUN COMPUTED  CL005CL0
003500*                            A BAD VALID-UNTIL DATE               CL005CL0
003600******************************************************************
003700
003800         INPUT FILE              -   DDS0001.RXREQ
003900
004000         PRESCRIPTION MASTER     -   DDS0001.RXMASTER
004100
004200         PRESCRIPTION ITEMS      -   DDS0001.RXITEM
004300
004400         PATIENT MASTER (LOOKUP) -   DDS0001.PATMASTR
004500
004600         OUTPUT REJECT FILE      -   SYSOUT
004700
004800******************************************************************
004900 ENVIRONMENT DIVISION.
005000 CONFIGURATION SECTION.
005100 SOURCE-COMPUTER. IBM-390.
005200 OBJECT-COMPUTER. IBM-390.
005300 SPECIAL-NAMES.
005400     C01 IS TOP-OF-FORM.
005500 INPUT-OUTPUT SECTION.
005600 FILE-CONTROL.
005700     SELECT SYSOUT
005800     ASSIGN TO UT-S-SYSOUT
005900       ORGANIZATION IS SEQUENTIAL.
006000
006100     SELECT RXREQ
006200     ASSIGN TO UT-S-RXREQ
006300       ACCESS MODE IS SEQUENTIAL
006400       FILE STATUS IS IFCODE.
006500
006600     SELECT PRESCRIPTION-ITEM-FILE
006700     ASSIGN TO UT-S-RXITEM
006800       ACCESS MODE IS SEQUENTIAL
006900       FILE STATUS IS RICODE.
007000
007100     SELECT PATIENT-MASTER
007200            ASSIGN       TO PATMSTR
007300            ORGANIZATION IS RELATIVE
007400            ACCESS MODE  IS DYNAMIC
007500            RELATIVE KEY IS WS-PAT-REL-KEY
007600            FILE STATUS  IS PATMSTR-STATUS.
007700
007800     SELECT PRESCRIPTION-MASTER
007900            ASSIGN       TO RXMASTER
008000            ORGANIZATION IS RELATIVE
008100            ACCESS MODE  IS DYNAMIC
008200            RELATIVE KEY IS WS-RX-REL-KEY
008300            FILE STATUS  IS RXMSTR-STATUS.
008400
008500 DATA DIVISION.
008600 FILE SECTION.
008700 FD  SYSOUT
008800     RECORDING MODE IS F
008900     LABEL RECORDS ARE STANDARD
009000     RECORD CONTAINS 130 CHARACTERS
009100     BLOCK CONTAINS 0 RECORDS
009200     DATA RECORD IS SYSOUT-REC.
009300 01  SYSOUT-REC  PIC X(130).
009400
009500****** DAILY PRESCRIPTION-REQUEST FILE - HEADER RECORDS (ONE PER
009600****** PRESCRIPTION) ARE IMMEDIATELY FOLLOWED BY THEIR OWN ITEM
009700****** RECORDS, PER RH-ITEM-COUNT, ENDING IN A TRAILER RECORD.
009800 FD  RXREQ
009900     RECORDING MODE IS F
010000     LABEL RECORDS ARE STANDARD
010100     RECORD CONTAINS 90 CHARACTERS
010200     BLOCK CONTAINS 0 RECORDS
010300     DATA RECORD IS RXREQ-REC-DATA.
010400 01  RXREQ-REC-DATA PIC X(90).
010500
010600 FD  PRESCRIPTION-ITEM-FILE
010700     RECORDING MODE IS F
010800     LABEL RECORDS ARE STANDARD
010900     RECORD CONTAINS 96 CHARACTERS
011000     BLOCK CONTAINS 0 RECORDS
011100     DATA RECORD IS PRESCRIPTION-ITEM-REC.
011200 COPY RXITEM.
011300
011400 FD  PATIENT-MASTER
011500     RECORD CONTAINS 186 CHARACTERS
011600     DATA RECORD IS PATIENT-MASTER-REC.
011700 COPY PATIENT.
011800
011900 FD  PRESCRIPTION-MASTER
012000     RECORD CONTAINS 82 CHARACTERS
012100     DATA RECORD IS PRESCRIPTION-MASTER-REC.
012200 COPY RXMSTR.
012300
012400 WORKING-STORAGE SECTION.
012500
012600 01  FILE-STATUS-CODES.
012700     05  IFCODE                  PIC X(2).
012800         88 NO-MORE-DATA      VALUE "10".
012900     05  RICODE                  PIC X(2).
013000     05  PATMSTR-STATUS          PIC X(2).
013100     05  RXMSTR-STATUS           PIC X(2).
013200         88 RX-RECORD-FOUND   VALUE "00".
013300
013301     05  FILLER                  PIC X(01).
013400 01  RXREQ-REC.
013500     05  RH-RECORD-TYPE          PIC X(01).
013600         88  TRAILER-REC             VALUE "T".
013700         88  HEADER-REC               VALUE "H".
013800         88  ITEM-REC                 VALUE "I".
013900     05  RH-HEADER-FIELDS.
014000         10  RH-REQUEST-TYPE     PIC X(01).
014100             88  RH-IS-ADD               VALUE "A".
014200             88  RH-IS-CANCEL            VALUE "C".
014300         10  RH-PATIENT-MRN      PIC X(14).
014400         10  RH-RX-NUMBER        PIC X(16).
014500         10  RH-PRESCRIPTION-DATE PIC 9(08).
014600         10  RH-VALID-UNTIL      PIC 9(08).
014700         10  RH-ITEM-COUNT       PIC 9(03).
014800         10  FILLER              PIC X(39).
014900     05  RI-ITEM-FIELDS REDEFINES RH-HEADER-FIELDS.
015000         10  RI-MED-NAME         PIC X(50).
015100         10  RI-QUANTITY         PIC 9(06).
015200         10  FILLER              PIC X(33).
015300
015400 01  WS-TRAILER-REC.
015600     05  IN-RECORD-COUNT         PIC 9(09).
015700     05  FILLER                  PIC X(80).
015800
015900 01  WS-TODAY.
016000     05  WS-TODAY-CCYYMMDD       PIC 9(08).
016100     05  WS-TODAY-PARTS REDEFINES WS-TODAY-CCYYMMDD.
016200         10  WS-TODAY-CC         PIC 9(02).
016300         10  WS-TODAY-YY         PIC 9(02).
016400         10  WS-TODAY-MMDD       PIC 9(04).
016401     10  FILLER                  PIC X(01).
016500 01  WS-ACCEPT-DATE              PIC 9(06).
016600 01  WS-ACCEPT-PARTS REDEFINES WS-ACCEPT-DATE.
016700     05  WS-ACCEPT-YY            PIC 9(02).
016800     05  WS-ACCEPT-MMDD          PIC 9(04).
016900
017000******************************************************************
017100* DATE-ADD WORK FIELDS AND MONTH-LENGTH TABLE - USED TO DEFAULT  *
017200* VALID-UNTIL TO PRESCRIPTION-DATE PLUS ONE CALENDAR MONTH,       *
017300* CLAMPING THE DAY TO THE TARGET MONTH'S LAST DAY, WITHOUT        *
017301* PULLING IN AN INTRINSIC FUNCTION.                                *
017400******************************************************************
017401     05  FILLER                  PIC X(01).
017500 01  WS-DATE-WORK-FIELDS.
017600     05  WS-DA-CCYY              PIC 9(04).
017700     05  WS-DA-MM                PIC 9(02).
017800     05  WS-DA-DD                PIC 9(02).
018000     05  WS-DA-DAYS-IN-MONTH     PIC 9(02) COMP.
018100     05  WS-DA-MM-IDX            PIC 9(02) COMP.
018200     05  WS-DA-QUOTIENT          PIC 9(06) COMP.
018300     05  WS-DA-REM-4              PIC 9(04) COMP.
018400     05  WS-DA-REM-100            PIC 9(04) COMP.
018500     05  WS-DA-REM-400            PIC 9(04) COMP.
018600     05  WS-DA-LEAP-SW           PIC X(01).
018700         88  WS-DA-IS-LEAP-YEAR       VALUE "Y".
018701     05  FILLER                  PIC X(01).
018800 01  WS-MONTH-LENGTHS.
018900     05  WS-ML-TABLE.
019000         10  PIC 9(02) COMP VALUE 31.
019100         10  PIC 9(02) COMP VALUE 28.
019200         10  PIC 9(02) COMP VALUE 31.
019300         10  PIC 9(02) COMP VALUE 30.
019400         10  PIC 9(02) COMP VALUE 31.
019500         10  PIC 9(02) COMP VALUE 30.
019600         10  PIC 9(02) COMP VALUE 31.
019700         10  PIC 9(02) COMP VALUE 31.
019800         10  PIC 9(02) COMP VALUE 30.
019900         10  PIC 9(02) COMP VALUE 31.
020000         10  PIC 9(02) COMP VALUE 30.
020100         10  PIC 9(02) COMP VALUE 31.
020200     05  WS-ML-ENTRY REDEFINES WS-ML-TABLE
020300             OCCURS 12 TIMES PIC 9(02) COMP.
020400
020401     05  FILLER                  PIC X(01).
020500 01  COUNTERS-IDXS-AND-ACCUMULATORS.
020600     05 RECORDS-WRITTEN          PIC 9(7) COMP.
020700     05 RECORDS-IN-ERROR         PIC 9(7) COMP.
020800     05 RECORDS-READ             PIC 9(9) COMP.
020900     05 WS-PAT-REL-KEY           PIC 9(08) COMP.
021000     05 WS-RX-REL-KEY            PIC 9(08) COMP.
021100     05 WS-SEQUENCE-NBR          PIC 9(08) COMP VALUE ZERO.
021200     05 WS-ITEM-SEQ-NBR          PIC 9(03) COMP-3.
021300     05 WS-ITEMS-TO-READ         PIC 9(03) COMP.
021400
021401     05  FILLER                  PIC X(01).
021500 01  FLAGS-AND-SWITCHES.
021600     05 MORE-DATA-SW             PIC X(01) VALUE "Y".
021700         88 NO-MORE-RXREQ   VALUE "N".
021800     05 ERROR-FOUND-SW           PIC X(01) VALUE "N".
021900         88 RECORD-ERROR-FOUND VALUE "Y".
022000     05 MORE-RXNBR-TRIES-SW      PIC X(01) VALUE "Y".
022100         88 NO-MORE-RXNBR-TRIES VALUE "N".
022200     05 MRN-VALID-SW             PIC X(01) VALUE "N".
022300         88 MRN-IS-VALID    VALUE "Y".
022400
022401     05  FILLER                  PIC X(01).
022500 01  WS-DOCNUM-CALL-FIELDS.
022600     05  WS-DOCNUM-RETCD          PIC 9(4) COMP.
022601     05  FILLER                  PIC X(01).
022700 COPY DOCNUMREC.
022800
022900 01  ERR-MESSAGE-REC.
023000     05  ERR-MSG                 PIC X(40).
023100     05  FILLER                  PIC X(02).
023200     05  ERR-KEY-FIELD           PIC X(16).
023300     05  FILLER                  PIC X(72).
023400
023500 COPY ABENDREC.
023600
023700 PROCEDURE DIVISION.
023800     PERFORM 000-HOUSEKEEPING THRU 000-EXIT.
023900     PERFORM 100-MAINLINE THRU 100-EXIT
024000             UNTIL NO-MORE-RXREQ OR TRAILER-REC.
024100     PERFORM 999-CLEANUP THRU 999-EXIT.
024200     MOVE +0 TO RETURN-CODE.
024300     GOBACK.
024400
024500 000-HOUSEKEEPING.
024600     MOVE "000-HOUSEKEEPING" TO PARA-NAME.
024700     DISPLAY "******** BEGIN JOB RXADD ********".
024800     ACCEPT WS-ACCEPT-DATE FROM DATE.
024900     IF WS-ACCEPT-YY < 50
025000         MOVE "20" TO WS-TODAY-CC
025100     ELSE
025200         MOVE "19" TO WS-TODAY-CC.
025300     MOVE WS-ACCEPT-YY   TO WS-TODAY-YY.
025400     MOVE WS-ACCEPT-MMDD TO WS-TODAY-MMDD.
025500
025600     INITIALIZE COUNTERS-IDXS-AND-ACCUMULATORS, WS-TRAILER-REC.
025700     OPEN INPUT RXREQ.
025800     OPEN OUTPUT SYSOUT.
025900     OPEN OUTPUT PRESCRIPTION-ITEM-FILE.
026000     OPEN INPUT PATIENT-MASTER.
026100     OPEN I-O PRESCRIPTION-MASTER.
026200     PERFORM 040-LOAD-PAT-INDEX THRU 040-EXIT.
026300     PERFORM 050-LOAD-RX-INDEX THRU 050-EXIT.
026400     PERFORM 900-READ-RXREQ THRU 900-EXIT.
026500     IF NO-MORE-RXREQ
026600         MOVE "EMPTY INPUT FILE" TO ABEND-REASON
026700         GO TO 1000-ABEND-RTN.
026800 000-EXIT.
026900     EXIT.
027000
027100 040-LOAD-PAT-INDEX.
027200     MOVE "040-LOAD-PAT-INDEX" TO PARA-NAME.
027300     MOVE ZERO TO WS-PAT-INDEX-MAX.
027400     MOVE 1 TO WS-PAT-REL-KEY.
027500     READ PATIENT-MASTER
027600         INVALID KEY GO TO 040-EXIT.
027700 040-LOAD-LOOP.
027800     ADD 1 TO WS-PAT-INDEX-MAX.
027900     SET WS-PAT-IDX(WS-PAT-INDEX-MAX) TO WS-PAT-INDEX-MAX.
028000     MOVE PM-MRN TO WS-PAT-IDX-MRN(WS-PAT-INDEX-MAX).
028100     ADD 1 TO WS-PAT-REL-KEY.
028200     READ PATIENT-MASTER
028300         INVALID KEY GO TO 040-EXIT.
028400     GO TO 040-LOAD-LOOP.
028500 040-EXIT.
028600     EXIT.
028700
028800 050-LOAD-RX-INDEX.
028900     MOVE "050-LOAD-RX-INDEX" TO PARA-NAME.
029000     MOVE ZERO TO WS-RX-INDEX-MAX, WS-RX-NEXT-RELNBR.
029100     MOVE 1 TO WS-RX-REL-KEY.
029200     READ PRESCRIPTION-MASTER
029300         INVALID KEY GO TO 050-EXIT.
029400 050-LOAD-LOOP.
029500     ADD 1 TO WS-RX-INDEX-MAX.
029600     SET WS-RX-IDX(WS-RX-INDEX-MAX) TO WS-RX-INDEX-MAX.
029700     MOVE RX-RX-NUMBER   TO WS-RX-IDX-NUMBER(WS-RX-INDEX-MAX).
029800     MOVE WS-RX-REL-KEY  TO WS-RX-IDX-RELNBR(WS-RX-INDEX-MAX).
029900     MOVE WS-RX-REL-KEY  TO WS-RX-NEXT-RELNBR.
030000     ADD 1 TO WS-RX-REL-KEY.
030100     READ PRESCRIPTION-MASTER
030200         INVALID KEY GO TO 050-EXIT.
030300     GO TO 050-LOAD-LOOP.
030400 050-EXIT.
030500     EXIT.
030600
030700 100-MAINLINE.
030800     MOVE "100-MAINLINE" TO PARA-NAME.
030900     IF RH-IS-ADD
031000         PERFORM 300-BUILD-RX THRU 300-EXIT
031100     ELSE
031200         PERFORM 500-CANCEL-RX THRU 500-EXIT.
031300     PERFORM 900-READ-RXREQ THRU 900-EXIT.
031400 100-EXIT.
031500     EXIT.
031600
031700 300-BUILD-RX.
031800     MOVE "300-BUILD-RX" TO PARA-NAME.
031900     MOVE "N" TO ERROR-FOUND-SW.
032000     PERFORM 320-VALIDATE-MRN THRU 320-EXIT.
032100
032200     IF NOT MRN-IS-VALID
032300         MOVE "*** UNKNOWN PATIENT MRN ON RX REQUEST" TO ERR-MSG
032400         MOVE RH-PATIENT-MRN TO ERR-KEY-FIELD
032500         WRITE SYSOUT-REC FROM ERR-MESSAGE-REC
032600         ADD +1 TO RECORDS-IN-ERROR
032700         PERFORM 340-SKIP-ITEMS THRU 340-EXIT
032800         GO TO 300-EXIT.
032900
033000     MOVE RH-PATIENT-MRN       TO RX-PATIENT-MRN.
033100     MOVE RH-PRESCRIPTION-DATE TO RX-PRESCRIPTION-DATE.
033200     IF RH-VALID-UNTIL = ZERO
033300         PERFORM 330-DEFAULT-VALID-UNTIL THRU 330-EXIT
033400     ELSE
033500         MOVE RH-VALID-UNTIL TO RX-VALID-UNTIL.
033600     MOVE "A"               TO RX-STATUS.
033700     MOVE RH-ITEM-COUNT     TO RX-ITEM-COUNT.
033800
033900     PERFORM 400-ASSIGN-RXNBR THRU 400-EXIT.
034000     PERFORM 700-WRITE-PRESCRIPTION THRU 700-EXIT.
034100
034200     MOVE ZERO TO WS-ITEM-SEQ-NBR.
034300     MOVE RH-ITEM-COUNT TO WS-ITEMS-TO-READ.
034400     PERFORM 710-WRITE-ITEM THRU 710-EXIT
034500         WS-ITEMS-TO-READ TIMES.
034600     ADD +1 TO RECORDS-WRITTEN.
034700 300-EXIT.
034800     EXIT.
034900
035000 320-VALIDATE-MRN.
035100     MOVE "320-VALIDATE-MRN" TO PARA-NAME.
035200     MOVE "N" TO MRN-VALID-SW.
035300     IF WS-PAT-INDEX-MAX > ZERO
035400         SEARCH WS-PAT-INDEX-ENTRY
035500             AT END NEXT SENTENCE
035600             WHEN WS-PAT-IDX-MRN(WS-PAT-IDX) = RH-PATIENT-MRN
035700                 MOVE "Y" TO MRN-VALID-SW
035800         END-SEARCH.
035900 320-EXIT.
036000     EXIT.
036100
036200****** DEFAULT VALID-UNTIL = PRESCRIPTION-DATE + 1 CALENDAR MONTH,
036300****** ROLLING THE YEAR WHEN THE MONTH PASSES DECEMBER, AND
036400****** CLAMPING THE DAY TO THE TARGET MONTH'S LAST DAY (LEAP
036401****** FEBRUARY INCLUDED) RATHER THAN ROLLING EXTRA DAYS INTO
036402****** THE FOLLOWING MONTH.
036500 330-DEFAULT-VALID-UNTIL.
036600     MOVE "330-DEFAULT-VALID-UNTIL" TO PARA-NAME.
036700     MOVE RH-PRESCRIPTION-DATE(1:4) TO WS-DA-CCYY.
036800     MOVE RH-PRESCRIPTION-DATE(5:2) TO WS-DA-MM.
036900     MOVE RH-PRESCRIPTION-DATE(7:2) TO WS-DA-DD.
037000
037010     ADD 1 TO WS-DA-MM.
037020     IF WS-DA-MM > 12
037030         MOVE 1 TO WS-DA-MM
037040         ADD 1 TO WS-DA-CCYY.
037100     MOVE "N" TO WS-DA-LEAP-SW.
037200     DIVIDE WS-DA-CCYY BY 4   GIVING WS-DA-QUOTIENT
037300                               REMAINDER WS-DA-REM-4.
037400     DIVIDE WS-DA-CCYY BY 100 GIVING WS-DA-QUOTIENT
037500                               REMAINDER WS-DA-REM-100.
037600     DIVIDE WS-DA-CCYY BY 400 GIVING WS-DA-QUOTIENT
037700                               REMAINDER WS-DA-REM-400.
037800     IF WS-DA-REM-4 = ZERO
037900         IF WS-DA-REM-100 NOT = ZERO OR WS-DA-REM-400 = ZERO
038000             MOVE "Y" TO WS-DA-LEAP-SW.
038100
038200     MOVE WS-DA-MM TO WS-DA-MM-IDX.
038210     MOVE WS-ML-ENTRY(WS-DA-MM-IDX) TO WS-DA-DAYS-IN-MONTH.
038220     IF WS-DA-MM = 2 AND WS-DA-IS-LEAP-YEAR
038230         ADD 1 TO WS-DA-DAYS-IN-MONTH.
038240     IF WS-DA-DD > WS-DA-DAYS-IN-MONTH
038250         MOVE WS-DA-DAYS-IN-MONTH TO WS-DA-DD.
039600
039700     MOVE WS-DA-CCYY TO RX-VALID-UNTIL(1:4).
039800     MOVE WS-DA-MM   TO RX-VALID-UNTIL(5:2).
039900     MOVE WS-DA-DD   TO RX-VALID-UNTIL(7:2).
040000 330-EXIT.
040100     EXIT.
040200
040300 340-SKIP-ITEMS.
040400     MOVE "340-SKIP-ITEMS" TO PARA-NAME.
040500     MOVE RH-ITEM-COUNT TO WS-ITEMS-TO-READ.
040600     PERFORM 900-READ-RXREQ THRU 900-EXIT
040700         WS-ITEMS-TO-READ TIMES.
040800 340-EXIT.
040900     EXIT.
041000
041100 400-ASSIGN-RXNBR.
041200     MOVE "400-ASSIGN-RXNBR" TO PARA-NAME.
041300     MOVE "Y" TO MORE-RXNBR-TRIES-SW.
041400     PERFORM 450-GET-NEXT-RXNBR THRU 450-EXIT
041500         UNTIL NO-MORE-RXNBR-TRIES.
041600 400-EXIT.
041700     EXIT.
041800
041900 450-GET-NEXT-RXNBR.
042000     MOVE "450-GET-NEXT-RXNBR" TO PARA-NAME.
042100     ADD 1 TO WS-SEQUENCE-NBR.
042200     MOVE "RX-"             TO DN-PREFIX.
042300     MOVE WS-TODAY-CCYYMMDD TO DN-TODAY-CCYYMMDD.
042400     MOVE WS-SEQUENCE-NBR   TO DN-SEQUENCE-NBR.
042500     CALL 'DOCNUM' USING DOCNUM-REC, WS-DOCNUM-RETCD.
042600     IF WS-DOCNUM-RETCD NOT EQUAL TO ZERO
042700         MOVE "** NON-ZERO RETURN-CODE FROM DOCNUM" TO
042800             ABEND-REASON
042900         GO TO 1000-ABEND-RTN.
043000     MOVE DN-DOCUMENT-NUMBER(1:16) TO RX-RX-NUMBER.
043100
043200     MOVE "N" TO MORE-RXNBR-TRIES-SW.
043300     IF WS-RX-INDEX-MAX > ZERO
043400         SEARCH WS-RX-INDEX-ENTRY
043500             AT END NEXT SENTENCE
043600             WHEN WS-RX-IDX-NUMBER(WS-RX-IDX) = RX-RX-NUMBER
043700                 MOVE "Y" TO MORE-RXNBR-TRIES-SW
043800         END-SEARCH.
043900 450-EXIT.
044000     EXIT.
044100
044200 500-CANCEL-RX.
044300     MOVE "500-CANCEL-RX" TO PARA-NAME.
044400     MOVE "N" TO ERROR-FOUND-SW.
044500     SET WS-RX-IDX TO 1.
044600     MOVE ZERO TO WS-RX-REL-KEY.
044700     IF WS-RX-INDEX-MAX > ZERO
044800         SEARCH WS-RX-INDEX-ENTRY
044900             AT END NEXT SENTENCE
045000             WHEN WS-RX-IDX-NUMBER(WS-RX-IDX) = RH-RX-NUMBER
045100                 MOVE WS-RX-IDX-RELNBR(WS-RX-IDX) TO WS-RX-REL-KEY
045200         END-SEARCH.
045300
045400     IF WS-RX-REL-KEY = ZERO
045500         MOVE "*** RX NUMBER NOT ON FILE FOR CANCEL" TO ERR-MSG
045600         MOVE RH-RX-NUMBER TO ERR-KEY-FIELD
045700         WRITE SYSOUT-REC FROM ERR-MESSAGE-REC
045800         ADD +1 TO RECORDS-IN-ERROR
045900         GO TO 500-EXIT.
046000
046100     READ PRESCRIPTION-MASTER
046200         INVALID KEY
046300             MOVE "** READ FAILED ON PRESCRIPTION-MASTER" TO
046400                 ABEND-REASON
046500             GO TO 1000-ABEND-RTN.
046600
046700     IF RX-IS-DISPENSED OR RX-IS-CANCELLED
046800         MOVE "*** RX ALREADY DISPENSED OR CANCELLED" TO ERR-MSG
046900         MOVE RH-RX-NUMBER TO ERR-KEY-FIELD
047000         WRITE SYSOUT-REC FROM ERR-MESSAGE-REC
047100         ADD +1 TO RECORDS-IN-ERROR
047200         GO TO 500-EXIT.
047300
047400     MOVE "C" TO RX-STATUS.
047500     REWRITE PRESCRIPTION-MASTER-REC
047600         INVALID KEY
047700             MOVE "** REWRITE FAILED ON PRESCRIPTION-MASTER" TO
047800                 ABEND-REASON
047900             GO TO 1000-ABEND-RTN.
048000     ADD +1 TO RECORDS-WRITTEN.
048100 500-EXIT.
048200     EXIT.
048300
048400 700-WRITE-PRESCRIPTION.
048500     MOVE "700-WRITE-PRESCRIPTION" TO PARA-NAME.
048600     ADD 1 TO WS-RX-NEXT-RELNBR.
048700     MOVE WS-RX-NEXT-RELNBR TO WS-RX-REL-KEY.
048800     WRITE PRESCRIPTION-MASTER-REC
048900         INVALID KEY
049000             MOVE "** WRITE FAILED ON PRESCRIPTION-MASTER" TO
049100                 ABEND-REASON
049200             GO TO 1000-ABEND-RTN.
049300
049400     ADD 1 TO WS-RX-INDEX-MAX.
049500     SET WS-RX-IDX(WS-RX-INDEX-MAX) TO WS-RX-INDEX-MAX.
049600     MOVE RX-RX-NUMBER   TO WS-RX-IDX-NUMBER(WS-RX-INDEX-MAX).
049700     MOVE WS-RX-REL-KEY  TO WS-RX-IDX-RELNBR(WS-RX-INDEX-MAX).
049800 700-EXIT.
049900     EXIT.
050000
050100 710-WRITE-ITEM.
050200     MOVE "710-WRITE-ITEM" TO PARA-NAME.
050300     PERFORM 900-READ-RXREQ THRU 900-EXIT.
050400     IF NOT ITEM-REC
050500         MOVE "** MISSING ITEM RECORD FOR RX REQUEST" TO
050600             ABEND-REASON
050700         GO TO 1000-ABEND-RTN.
050800
050900     ADD 1 TO WS-ITEM-SEQ-NBR.
051000     MOVE RX-RX-NUMBER      TO RI-RX-NUMBER OF PRESCRIPTION-ITEM-REC.
051100     MOVE WS-ITEM-SEQ-NBR   TO RI-ITEM-SEQ OF PRESCRIPTION-ITEM-REC.
051200     MOVE RI-MED-NAME OF RXREQ-REC TO
051300         RI-MED-NAME OF PRESCRIPTION-ITEM-REC.
051400     MOVE RI-QUANTITY OF RXREQ-REC TO
051500         RI-QUANTITY OF PRESCRIPTION-ITEM-REC.
051600     MOVE ZERO TO RI-DISPENSED-QUANTITY OF PRESCRIPTION-ITEM-REC.
051700     WRITE PRESCRIPTION-ITEM-REC.
051800 710-EXIT.
051900     EXIT.
052000
052100 900-READ-RXREQ.
052200     READ RXREQ INTO RXREQ-REC
052300         AT END MOVE "N" TO MORE-DATA-SW
052400         GO TO 900-EXIT
052500     END-READ.
052600     ADD +1 TO RECORDS-READ.
052700 900-EXIT.
052800     EXIT.
052900
053000 999-CLEANUP.
053100     MOVE "999-CLEANUP" TO PARA-NAME.
053200     IF NOT TRAILER-REC
053300         MOVE "** INVALID FILE - NO TRAILER REC" TO ABEND-REASON
053400         GO TO 1000-ABEND-RTN.
053500
053600     MOVE RXREQ-REC-DATA TO WS-TRAILER-REC.
053700     IF RECORDS-READ NOT EQUAL TO IN-RECORD-COUNT
053800         MOVE "** INVALID FILE - # RECORDS OUT OF BALANCE" TO
053900             ABEND-REASON
054000         MOVE RECORDS-READ    TO ACTUAL-VAL
054100         MOVE IN-RECORD-COUNT TO EXPECTED-VAL
054200         WRITE SYSOUT-REC FROM ABEND-REC
054300         GO TO 1000-ABEND-RTN.
054400
054500     CLOSE RXREQ, SYSOUT, PRESCRIPTION-ITEM-FILE, PATIENT-MASTER,
054600           PRESCRIPTION-MASTER.
054700     DISPLAY "** RECORDS READ **".
054800     DISPLAY RECORDS-READ.
054900     DISPLAY "** RECORDS WRITTEN **".
055000     DISPLAY RECORDS-WRITTEN.
055100     DISPLAY "** ERROR RECORDS FOUND **".
055200     DISPLAY RECORDS-IN-ERROR.
055300     DISPLAY "******** NORMAL END OF JOB RXADD ********".
055400 999-EXIT.
055500     EXIT.
055600
055700 1000-ABEND-RTN.
055800     WRITE SYSOUT-REC FROM ABEND-REC.
055900     CLOSE RXREQ, SYSOUT, PRESCRIPTION-ITEM-FILE, PATIENT-MASTER,
056000           PRESCRIPTION-MASTER.
056100     DISPLAY "*** ABNORMAL END OF JOB - RXADD ***" UPON CONSOLE.
056200     DIVIDE ZERO-VAL INTO ONE-VAL.
