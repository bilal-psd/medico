000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.  INVBILL.
000300 AUTHOR. R PRASAD KUMAR.
000400 INSTALLATION. COBOL DEVELOPMENT CENTER.
000500 DATE-WRITTEN. 03/14/86.
000600 DATE-COMPILED. 03/14/86.
000700 SECURITY. NON-CONFIDENTIAL.
000800
000900******************************************************************
001000*REMARKS.
001100*
001200*          THIS PROGRAM EDITS THE DAILY INVOICE-REQUEST FILE.
001300*          EACH REQUEST IS A HEADER RECORD IMMEDIATELY FOLLOWED
001400*          BY ITS BILLING-ITEM LINES, PER RH-ITEM-COUNT.  EVERY
001500*          LINE'S TOTAL-PRICE IS COMPUTED BY A CALL TO BILLCALC;
001600*          THE LINES ARE SUMMED INTO THE INVOICE SUBTOTAL.
001700*
001800*          AFTER ALL REQUESTS ARE POSTED, AN OVERDUE SWEEP WALKS
001900*          THE WHOLE INVOICE-MASTER FILE AND FLAGS ANY INVOICE
002000*          PAST ITS DUE DATE THAT IS NOT ALREADY PAID, CANCELLED
002100*          OR REFUNDED.
002200*
002300******************************************************************
002400* CHANGE LOG                                                      CL010CL0
002500*   03/14/86  RPK  MED-0128  ORIGINAL BUILD                       CL010CL0
002600*   09/02/98  DMT  MED-0178  CENTURY-WINDOW LOGIC ADDED - Y2K     CL010CL0
002700*                            REMEDIATION CARRIED FORWARD          CL010CL0
002800*   06/11/25  SLH  MED-0221  OVERDUE SWEEP FOLDED INTO THIS RUN   CL010CL0
002900*                            SO BILLING NO LONGER NEEDS A SEPARATE CL010CL
003000*                            OVERNIGHT STEP FOR IT                CL010CL0
003100******************************************************************
003200
003300         INPUT FILE              -   DDS0001.INVREQ
003400
003500         INVOICE MASTER          -   DDS0001.INVCMSTR
003600
003700         BILLING ITEMS           -   DDS0001.BILLITEM
003800
003900         PATIENT MASTER (LOOKUP) -   DDS0001.PATMASTR
004000
004100         OUTPUT REJECT FILE      -   SYSOUT
004200
004300******************************************************************
004400 ENVIRONMENT DIVISION.
004500 CONFIGURATION SECTION.
004600 SOURCE-COMPUTER. IBM-390.
004700 OBJECT-COMPUTER. IBM-390.
004800 SPECIAL-NAMES.
004900     C01 IS TOP-OF-FORM.
005000 INPUT-OUTPUT SECTION.
005100 FILE-CONTROL.
005200     SELECT SYSOUT
005300     ASSIGN TO UT-S-SYSOUT
005400       ORGANIZATION IS SEQUENTIAL.
005500
005600     SELECT INVREQ
005700     ASSIGN TO UT-S-INVREQ
005800       ACCESS MODE IS SEQUENTIAL
005900       FILE STATUS IS IFCODE.
006000
006100     SELECT BILLING-ITEM-FILE
006200     ASSIGN TO UT-S-BILLITEM
006300       ACCESS MODE IS SEQUENTIAL
006400       FILE STATUS IS BICODE.
006500
006600     SELECT PATIENT-MASTER
006700            ASSIGN       TO PATMSTR
006800            ORGANIZATION IS RELATIVE
006900            ACCESS MODE  IS DYNAMIC
007000            RELATIVE KEY IS WS-PAT-REL-KEY
007100            FILE STATUS  IS PATMSTR-STATUS.
007200
007300     SELECT INVOICE-MASTER
007400            ASSIGN       TO INVCMSTR
007500            ORGANIZATION IS RELATIVE
007600            ACCESS MODE  IS DYNAMIC
007700            RELATIVE KEY IS WS-INV-REL-KEY
007800            FILE STATUS  IS INVMSTR-STATUS.
007900
008000 DATA DIVISION.
008100 FILE SECTION.
008200 FD  SYSOUT
008300     RECORDING MODE IS F
008400     LABEL RECORDS ARE STANDARD
008500     RECORD CONTAINS 130 CHARACTERS
008600     BLOCK CONTAINS 0 RECORDS
008700     DATA RECORD IS SYSOUT-REC.
008800 01  SYSOUT-REC  PIC X(130).
008900
009000****** DAILY INVOICE-REQUEST FILE - HEADER RECORDS ARE IMMEDIATELY
009100****** FOLLOWED BY THEIR BILLING-ITEM LINES, PER RH-ITEM-COUNT.
009200 FD  INVREQ
009300     RECORDING MODE IS F
009400     LABEL RECORDS ARE STANDARD
009500     RECORD CONTAINS 83 CHARACTERS
009600     BLOCK CONTAINS 0 RECORDS
009700     DATA RECORD IS INVREQ-REC-DATA.
009800 01  INVREQ-REC-DATA PIC X(83).
009900
010000 FD  BILLING-ITEM-FILE
010100     RECORDING MODE IS F
010200     LABEL RECORDS ARE STANDARD
010300     RECORD CONTAINS 113 CHARACTERS
010400     BLOCK CONTAINS 0 RECORDS
010500     DATA RECORD IS BILLING-ITEM-REC.
010600 COPY BILLITEM.
010700
010800 FD  PATIENT-MASTER
010900     RECORD CONTAINS 186 CHARACTERS
011000     DATA RECORD IS PATIENT-MASTER-REC.
011100 COPY PATIENT.
011200
011300 FD  INVOICE-MASTER
011400     RECORD CONTAINS 104 CHARACTERS
011500     DATA RECORD IS INVOICE-MASTER-REC.
011600 COPY INVCMSTR.
011700
011800 WORKING-STORAGE SECTION.
011900
012000 01  FILE-STATUS-CODES.
012100     05  IFCODE                  PIC X(2).
012200         88 NO-MORE-DATA      VALUE "10".
012300     05  BICODE                  PIC X(2).
012400     05  PATMSTR-STATUS          PIC X(2).
012500     05  INVMSTR-STATUS          PIC X(2).
012600         88 NO-MORE-INVOICES  VALUE "10".
012700
012701     05  FILLER                  PIC X(01).
012800 01  INVREQ-REC.
012900     05  RH-RECORD-TYPE          PIC X(01).
013000         88  TRAILER-REC             VALUE "T".
013100         88  ITEM-REC                 VALUE "I".
013200     05  RH-HEADER-FIELDS.
013300         10  RH-PATIENT-MRN      PIC X(14).
013400         10  RH-DUE-DATE         PIC 9(08).
013500         10  RH-TAX-AMOUNT       PIC S9(8)V99.
013600         10  RH-DISCOUNT-AMOUNT  PIC S9(8)V99.
013700         10  RH-ITEM-COUNT       PIC 9(03).
013800         10  FILLER              PIC X(37).
013900     05  RI-ITEM-FIELDS REDEFINES RH-HEADER-FIELDS.
014000         10  RI-ITEM-TYPE        PIC X(01).
014100         10  RI-DESCRIPTION      PIC X(60).
014200         10  RI-QUANTITY         PIC 9(05).
014300         10  RI-UNIT-PRICE       PIC S9(8)V99.
014400         10  RI-DISCOUNT-PERCENT PIC S9(3)V99.
014500         10  FILLER              PIC X(01).
014600
014700 01  WS-TRAILER-REC.
014900     05  IN-RECORD-COUNT         PIC 9(09).
015000     05  FILLER                  PIC X(73).
015100
015200 01  WS-TODAY.
015300     05  WS-TODAY-CCYYMMDD       PIC 9(08).
015400     05  WS-TODAY-PARTS REDEFINES WS-TODAY-CCYYMMDD.
015500         10  WS-TODAY-CC         PIC 9(02).
015600         10  WS-TODAY-YY         PIC 9(02).
015700         10  WS-TODAY-MMDD       PIC 9(04).
015701     10  FILLER                  PIC X(01).
015800 01  WS-ACCEPT-DATE              PIC 9(06).
015900 01  WS-ACCEPT-PARTS REDEFINES WS-ACCEPT-DATE.
016000     05  WS-ACCEPT-YY            PIC 9(02).
016100     05  WS-ACCEPT-MMDD          PIC 9(04).
016200
016201     05  FILLER                  PIC X(01).
016300 01  BILLCALC-REC.
016400     05  BC-QUANTITY             PIC 9(5) COMP-3.
016500     05  BC-UNIT-PRICE           PIC S9(8)V99 COMP-3.
016600     05  BC-DISCOUNT-PERCENT     PIC S9(3)V99 COMP-3.
016700     05  BC-TOTAL-PRICE          PIC S9(10)V99 COMP-3.
016701     05  FILLER                  PIC X(01).
016800 01  WS-BILLCALC-RETCD           PIC 9(4) COMP.
016900
017000 01  COUNTERS-IDXS-AND-ACCUMULATORS.
017100     05 RECORDS-WRITTEN          PIC 9(7) COMP.
017200     05 RECORDS-IN-ERROR         PIC 9(7) COMP.
017300     05 RECORDS-READ             PIC 9(9) COMP.
017400     05 WS-PAT-REL-KEY           PIC 9(08) COMP.
017500     05 WS-INV-REL-KEY           PIC 9(08) COMP.
017600     05 WS-SEQUENCE-NBR          PIC 9(08) COMP VALUE ZERO.
017700     05 WS-ITEM-SEQ-NBR          PIC 9(03) COMP-3.
017800     05 WS-ITEMS-TO-READ         PIC 9(03) COMP.
017900     05 WS-OVERDUE-COUNT         PIC 9(07) COMP.
018000
018001     05  FILLER                  PIC X(01).
018100 01  FLAGS-AND-SWITCHES.
018200     05 MORE-DATA-SW             PIC X(01) VALUE "Y".
018300         88 NO-MORE-INVREQ   VALUE "N".
018400     05 MORE-INVNBR-TRIES-SW      PIC X(01) VALUE "Y".
018500         88 NO-MORE-INVNBR-TRIES VALUE "N".
018600     05 MRN-VALID-SW             PIC X(01) VALUE "N".
018700         88 MRN-IS-VALID     VALUE "Y".
018800
018801     05  FILLER                  PIC X(01).
018900 01  WS-DOCNUM-CALL-FIELDS.
019000     05  WS-DOCNUM-RETCD          PIC 9(4) COMP.
019001     05  FILLER                  PIC X(01).
019100 COPY DOCNUMREC.
019200
019300 01  ERR-MESSAGE-REC.
019400     05  ERR-MSG                 PIC X(40).
019500     05  FILLER                  PIC X(02).
019600     05  ERR-KEY-FIELD           PIC X(17).
019700     05  FILLER                  PIC X(71).
019800
019900 COPY ABENDREC.
020000
020100 PROCEDURE DIVISION.
020200     PERFORM 000-HOUSEKEEPING THRU 000-EXIT.
020300     PERFORM 100-MAINLINE THRU 100-EXIT
020400             UNTIL NO-MORE-INVREQ OR TRAILER-REC.
020500     PERFORM 500-OVERDUE-SWEEP THRU 500-EXIT.
020600     PERFORM 999-CLEANUP THRU 999-EXIT.
020700     MOVE +0 TO RETURN-CODE.
020800     GOBACK.
020900
021000 000-HOUSEKEEPING.
021100     MOVE "000-HOUSEKEEPING" TO PARA-NAME.
021200     DISPLAY "******** BEGIN JOB INVBILL ********".
021300     ACCEPT WS-ACCEPT-DATE FROM DATE.
021400     IF WS-ACCEPT-YY < 50
021500         MOVE "20" TO WS-TODAY-CC
021600     ELSE
021700         MOVE "19" TO WS-TODAY-CC.
021800     MOVE WS-ACCEPT-YY   TO WS-TODAY-YY.
021900     MOVE WS-ACCEPT-MMDD TO WS-TODAY-MMDD.
022000
022100     INITIALIZE COUNTERS-IDXS-AND-ACCUMULATORS, WS-TRAILER-REC.
022200     OPEN INPUT INVREQ.
022300     OPEN OUTPUT SYSOUT.
022400     OPEN OUTPUT BILLING-ITEM-FILE.
022500     OPEN INPUT PATIENT-MASTER.
022600     OPEN I-O INVOICE-MASTER.
022700     PERFORM 045-LOAD-PAT-INDEX THRU 045-EXIT.
022800     PERFORM 050-LOAD-INV-INDEX THRU 050-EXIT.
022900     PERFORM 900-READ-INVREQ THRU 900-EXIT.
023000     IF NO-MORE-INVREQ
023100         MOVE "EMPTY INPUT FILE" TO ABEND-REASON
023200         GO TO 1000-ABEND-RTN.
023300 000-EXIT.
023400     EXIT.
023500
023600 045-LOAD-PAT-INDEX.
023700     MOVE "045-LOAD-PAT-INDEX" TO PARA-NAME.
023800     MOVE ZERO TO WS-PAT-INDEX-MAX.
023900     MOVE 1 TO WS-PAT-REL-KEY.
024000     READ PATIENT-MASTER
024100         INVALID KEY GO TO 045-EXIT.
024200 045-LOAD-LOOP.
024300     ADD 1 TO WS-PAT-INDEX-MAX.
024400     SET WS-PAT-IDX(WS-PAT-INDEX-MAX) TO WS-PAT-INDEX-MAX.
024500     MOVE PM-MRN TO WS-PAT-IDX-MRN(WS-PAT-INDEX-MAX).
024600     ADD 1 TO WS-PAT-REL-KEY.
024700     READ PATIENT-MASTER
024800         INVALID KEY GO TO 045-EXIT.
024900     GO TO 045-LOAD-LOOP.
025000 045-EXIT.
025100     EXIT.
025200
025300 050-LOAD-INV-INDEX.
025400     MOVE "050-LOAD-INV-INDEX" TO PARA-NAME.
025500     MOVE ZERO TO WS-INV-INDEX-MAX, WS-INV-NEXT-RELNBR.
025600     MOVE 1 TO WS-INV-REL-KEY.
025700     READ INVOICE-MASTER
025800         INVALID KEY GO TO 050-EXIT.
025900 050-LOAD-LOOP.
026000     ADD 1 TO WS-INV-INDEX-MAX.
026100     SET WS-INV-IDX(WS-INV-INDEX-MAX) TO WS-INV-INDEX-MAX.
026200     MOVE IN-INVOICE-NUMBER TO
026300         WS-INV-IDX-NUMBER(WS-INV-INDEX-MAX).
026400     MOVE WS-INV-REL-KEY TO
026500         WS-INV-IDX-RELNBR(WS-INV-INDEX-MAX).
026600     MOVE WS-INV-REL-KEY TO WS-INV-NEXT-RELNBR.
026700     ADD 1 TO WS-INV-REL-KEY.
026800     READ INVOICE-MASTER
026900         INVALID KEY GO TO 050-EXIT.
027000     GO TO 050-LOAD-LOOP.
027100 050-EXIT.
027200     EXIT.
027300
027400 100-MAINLINE.
027500     MOVE "100-MAINLINE" TO PARA-NAME.
027600     PERFORM 300-BUILD-INVOICE THRU 300-EXIT.
027700     PERFORM 900-READ-INVREQ THRU 900-EXIT.
027800 100-EXIT.
027900     EXIT.
028000
028100 300-BUILD-INVOICE.
028200     MOVE "300-BUILD-INVOICE" TO PARA-NAME.
028300     PERFORM 320-VALIDATE-MRN THRU 320-EXIT.
028400
028500     IF NOT MRN-IS-VALID
028600         MOVE "*** UNKNOWN PATIENT MRN ON INVOICE" TO ERR-MSG
028700         MOVE RH-PATIENT-MRN TO ERR-KEY-FIELD
028800         WRITE SYSOUT-REC FROM ERR-MESSAGE-REC
028900         ADD +1 TO RECORDS-IN-ERROR
029000         PERFORM 340-SKIP-ITEMS THRU 340-EXIT
029100         GO TO 300-EXIT.
029200
029300     MOVE RH-PATIENT-MRN     TO IN-PATIENT-MRN.
029400     MOVE WS-TODAY-CCYYMMDD  TO IN-INVOICE-DATE.
029500     MOVE RH-DUE-DATE        TO IN-DUE-DATE.
029600     MOVE "P"                TO IN-STATUS.
029700     MOVE ZERO               TO IN-SUBTOTAL, IN-TAX-AMOUNT,
029800                                 IN-DISCOUNT-AMOUNT,
029900                                 IN-PAID-AMOUNT.
030000     MOVE RH-TAX-AMOUNT      TO IN-TAX-AMOUNT.
030100     MOVE RH-DISCOUNT-AMOUNT TO IN-DISCOUNT-AMOUNT.
030200     MOVE RH-ITEM-COUNT      TO IN-ITEM-COUNT.
030300
030400     PERFORM 400-ASSIGN-INVNBR THRU 400-ASSIGN-EXIT.
030500
030600     MOVE ZERO TO WS-ITEM-SEQ-NBR.
030700     MOVE RH-ITEM-COUNT TO WS-ITEMS-TO-READ.
030800     PERFORM 710-ADD-ITEM THRU 710-EXIT
030900         WS-ITEMS-TO-READ TIMES.
031000
031100     COMPUTE IN-TOTAL-AMOUNT ROUNDED =
031200         IN-SUBTOTAL + IN-TAX-AMOUNT - IN-DISCOUNT-AMOUNT.
031300     COMPUTE IN-BALANCE-DUE ROUNDED =
031400         IN-TOTAL-AMOUNT - IN-PAID-AMOUNT.
031500
031600     PERFORM 700-WRITE-INVOICE THRU 700-EXIT.
031700     ADD +1 TO RECORDS-WRITTEN.
031800 300-EXIT.
031900     EXIT.
032000
032100 320-VALIDATE-MRN.
032200     MOVE "320-VALIDATE-MRN" TO PARA-NAME.
032300     MOVE "N" TO MRN-VALID-SW.
032400     IF WS-PAT-INDEX-MAX > ZERO
032500         SEARCH WS-PAT-INDEX-ENTRY
032600             AT END NEXT SENTENCE
032700             WHEN WS-PAT-IDX-MRN(WS-PAT-IDX) = RH-PATIENT-MRN
032800                 MOVE "Y" TO MRN-VALID-SW
032900         END-SEARCH.
033000 320-EXIT.
033100     EXIT.
033200
033300 340-SKIP-ITEMS.
033400     MOVE "340-SKIP-ITEMS" TO PARA-NAME.
033500     MOVE RH-ITEM-COUNT TO WS-ITEMS-TO-READ.
033600     PERFORM 900-READ-INVREQ THRU 900-EXIT
033700         WS-ITEMS-TO-READ TIMES.
033800 340-EXIT.
033900     EXIT.
034000
034100 400-ASSIGN-INVNBR.
034200     MOVE "400-ASSIGN-INVNBR" TO PARA-NAME.
034300     MOVE "Y" TO MORE-INVNBR-TRIES-SW.
034400     PERFORM 450-GET-NEXT-INVNBR THRU 450-EXIT
034500         UNTIL NO-MORE-INVNBR-TRIES.
034600 400-ASSIGN-EXIT.
034700     EXIT.
034800
034900 450-GET-NEXT-INVNBR.
035000     MOVE "450-GET-NEXT-INVNBR" TO PARA-NAME.
035100     ADD 1 TO WS-SEQUENCE-NBR.
035200     MOVE "INV-"             TO DN-PREFIX.
035300     MOVE WS-TODAY-CCYYMMDD  TO DN-TODAY-CCYYMMDD.
035400     MOVE WS-SEQUENCE-NBR    TO DN-SEQUENCE-NBR.
035500     CALL 'DOCNUM' USING DOCNUM-REC, WS-DOCNUM-RETCD.
035600     IF WS-DOCNUM-RETCD NOT EQUAL TO ZERO
035700         MOVE "** NON-ZERO RETURN-CODE FROM DOCNUM" TO
035800             ABEND-REASON
035900         GO TO 1000-ABEND-RTN.
036000     MOVE DN-DOCUMENT-NUMBER(1:17) TO IN-INVOICE-NUMBER.
036100
036200     MOVE "N" TO MORE-INVNBR-TRIES-SW.
036300     IF WS-INV-INDEX-MAX > ZERO
036400         SEARCH WS-INV-INDEX-ENTRY
036500             AT END NEXT SENTENCE
036600             WHEN WS-INV-IDX-NUMBER(WS-INV-IDX) = IN-INVOICE-NUMBER
036700                 MOVE "Y" TO MORE-INVNBR-TRIES-SW
036800         END-SEARCH.
036900 450-EXIT.
037000     EXIT.
037100
037200 700-WRITE-INVOICE.
037300     MOVE "700-WRITE-INVOICE" TO PARA-NAME.
037400     ADD 1 TO WS-INV-NEXT-RELNBR.
037500     MOVE WS-INV-NEXT-RELNBR TO WS-INV-REL-KEY.
037600     WRITE INVOICE-MASTER-REC
037700         INVALID KEY
037800             MOVE "** WRITE FAILED ON INVOICE-MASTER" TO
037900                 ABEND-REASON
038000             GO TO 1000-ABEND-RTN.
038100
038200     ADD 1 TO WS-INV-INDEX-MAX.
038300     SET WS-INV-IDX(WS-INV-INDEX-MAX) TO WS-INV-INDEX-MAX.
038400     MOVE IN-INVOICE-NUMBER TO
038500         WS-INV-IDX-NUMBER(WS-INV-INDEX-MAX).
038600     MOVE WS-INV-REL-KEY TO
038700         WS-INV-IDX-RELNBR(WS-INV-INDEX-MAX).
038800 700-EXIT.
038900     EXIT.
039000
039100 710-ADD-ITEM.
039200     MOVE "710-ADD-ITEM" TO PARA-NAME.
039300     PERFORM 900-READ-INVREQ THRU 900-EXIT.
039400     IF NOT ITEM-REC
039500         MOVE "** MISSING ITEM RECORD FOR INVOICE" TO
039600             ABEND-REASON
039700         GO TO 1000-ABEND-RTN.
039800
039900     ADD 1 TO WS-ITEM-SEQ-NBR.
040000     MOVE IN-INVOICE-NUMBER TO BI-INVOICE-NUMBER.
040100     MOVE WS-ITEM-SEQ-NBR   TO BI-ITEM-SEQ.
040200     MOVE RI-ITEM-TYPE      TO BI-ITEM-TYPE.
040300     MOVE RI-DESCRIPTION    TO BI-DESCRIPTION.
040400     MOVE RI-QUANTITY       TO BI-QUANTITY.
040500     MOVE RI-UNIT-PRICE     TO BI-UNIT-PRICE.
040600     MOVE RI-DISCOUNT-PERCENT TO BI-DISCOUNT-PERCENT.
040700
040800     MOVE RI-QUANTITY         TO BC-QUANTITY.
040900     MOVE RI-UNIT-PRICE       TO BC-UNIT-PRICE.
041000     MOVE RI-DISCOUNT-PERCENT TO BC-DISCOUNT-PERCENT.
041100     CALL 'BILLCALC' USING BILLCALC-REC, WS-BILLCALC-RETCD.
041200     IF WS-BILLCALC-RETCD NOT EQUAL TO ZERO
041300         MOVE "** NON-ZERO RETURN-CODE FROM BILLCALC" TO
041400             ABEND-REASON
041500         GO TO 1000-ABEND-RTN.
041600     MOVE BC-TOTAL-PRICE TO BI-TOTAL-PRICE.
041700     ADD BC-TOTAL-PRICE TO IN-SUBTOTAL.
041800
041900     WRITE BILLING-ITEM-REC
042000         INVALID KEY CONTINUE.
042100 710-EXIT.
042200     EXIT.
042300
042400***** OVERDUE SWEEP - RUNS ONCE AFTER ALL OF TODAY'S INVOICES ARE
042500***** POSTED.  WALKS THE WHOLE FILE SEQUENTIALLY FROM RECORD 1.
042600 500-OVERDUE-SWEEP.
042700     MOVE "500-OVERDUE-SWEEP" TO PARA-NAME.
042800     MOVE ZERO TO WS-OVERDUE-COUNT.
042900     MOVE 1 TO WS-INV-REL-KEY.
043000     READ INVOICE-MASTER
043100         INVALID KEY MOVE "10" TO INVMSTR-STATUS.
043200     IF INVMSTR-STATUS = "10"
043300         GO TO 500-EXIT.
043400 500-SWEEP-LOOP.
043500     IF IN-DUE-DATE < WS-TODAY-CCYYMMDD
043600        AND NOT (IN-IS-PAID OR IN-IS-CANCELLED OR
043700                  IN-IS-REFUNDED)
043800         MOVE "O" TO IN-STATUS
043900         REWRITE INVOICE-MASTER-REC
044000             INVALID KEY
044100                 MOVE "** REWRITE FAILED ON INVOICE-MASTER" TO
044200                     ABEND-REASON
044300                 GO TO 1000-ABEND-RTN
044400         END-REWRITE
044500         ADD 1 TO WS-OVERDUE-COUNT
044600     END-IF.
044700     ADD 1 TO WS-INV-REL-KEY.
044800     READ INVOICE-MASTER
044900         INVALID KEY MOVE "10" TO INVMSTR-STATUS.
045000     IF INVMSTR-STATUS = "10"
045100         GO TO 500-EXIT.
045200     GO TO 500-SWEEP-LOOP.
045300 500-EXIT.
045400     EXIT.
045500
045600 900-READ-INVREQ.
045700     READ INVREQ INTO INVREQ-REC
045800         AT END MOVE "N" TO MORE-DATA-SW
045900         GO TO 900-EXIT
046000     END-READ.
046100     ADD +1 TO RECORDS-READ.
046200 900-EXIT.
046300     EXIT.
046400
046500 999-CLEANUP.
046600     MOVE "999-CLEANUP" TO PARA-NAME.
046700     IF NOT TRAILER-REC
046800         MOVE "** INVALID FILE - NO TRAILER REC" TO ABEND-REASON
046900         GO TO 1000-ABEND-RTN.
047000
047100     MOVE INVREQ-REC-DATA TO WS-TRAILER-REC.
047200     IF RECORDS-READ NOT EQUAL TO IN-RECORD-COUNT
047300         MOVE "** INVALID FILE - # RECORDS OUT OF BALANCE" TO
047400             ABEND-REASON
047500         MOVE RECORDS-READ    TO ACTUAL-VAL
047600         MOVE IN-RECORD-COUNT TO EXPECTED-VAL
047700         WRITE SYSOUT-REC FROM ABEND-REC
047800         GO TO 1000-ABEND-RTN.
047900
048000     CLOSE INVREQ, SYSOUT, BILLING-ITEM-FILE, PATIENT-MASTER,
048100           INVOICE-MASTER.
048200     DISPLAY "** RECORDS READ **".
048300     DISPLAY RECORDS-READ.
048400     DISPLAY "** RECORDS WRITTEN **".
048500     DISPLAY RECORDS-WRITTEN.
048600     DISPLAY "** ERROR RECORDS FOUND **".
048700     DISPLAY RECORDS-IN-ERROR.
048800     DISPLAY "** INVOICES MARKED OVERDUE **".
048900     DISPLAY WS-OVERDUE-COUNT.
049000     DISPLAY "******** NORMAL END OF JOB INVBILL ********".
049100 999-EXIT.
049200     EXIT.
049300
049400 1000-ABEND-RTN.
049500     WRITE SYSOUT-REC FROM ABEND-REC.
049600     CLOSE INVREQ, SYSOUT, BILLING-ITEM-FILE, PATIENT-MASTER,
049700           INVOICE-MASTER.
049800     DISPLAY "*** ABNORMAL END OF JOB - INVBILL ***" UPON
049900         CONSOLE.
050000     DIVIDE ZERO-VAL INTO ONE-VAL.
